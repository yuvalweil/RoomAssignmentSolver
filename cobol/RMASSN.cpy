000100******************************************************************
000200* RMASSN   -  ASSIGNED-RECORD LAYOUT
000300*             ONE ROW PER BOOKING THAT THE SOLVER PLACED IN A
000400*             CONCRETE ROOM.  80 BYTE LINE-SEQUENTIAL RECORD.
000500*             BOOKING FIELDS ARE COPIED THROUGH UNCHANGED SO
000600*             DOWNSTREAM STEPS (RMVALID/RMDIAG/RMDAYSHT) NEVER
000700*             HAVE TO RE-READ BOOKINGS TO GET THE DATES.
000800******************************************************************
000900* CHANGE LOG.
001000* 18/03/93 JRS  - ORIGINAL LAYOUT, FIRST CUT OF THE ASSIGNER.
001100* 30/06/08 RLM  - ADDED AS-FORCED-ROOM SO RMDIAG CAN TELL A
001200*                 SOLVER-CHOSEN ROOM FROM A FORCED ONE WITHOUT
001300*                 GOING BACK TO THE BOOKING FILE.  REQ JL-2217.
001400******************************************************************
001500 01  RM-ASSIGNED-REC.
001600     05  AS-FAMILY               PIC X(20).
001700     05  AS-ROOM                 PIC 9(4).
001800     05  AS-ROOM-TYPE            PIC X(10).
001900     05  AS-CHECK-IN             PIC 9(8).
002000     05  AS-CHECK-OUT            PIC 9(8).
002100     05  AS-FORCED-ROOM          PIC 9(4).
002200     05  FILLER                  PIC X(26).
