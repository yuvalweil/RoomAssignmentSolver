000100******************************************************************
000200* RMDAYLN  -  DAYSHEET PRINT LINE LAYOUT
000300*             ONE LINE OF THE DAILY OPERATIONS SHEET (DAYSHEET).
000400*             132 BYTE PRINT IMAGE - SAME LINE LAYOUT FOR TITLE,
000500*             SECTION HEADER, COLUMN HEADER, DETAIL AND "NO DATA"
000600*             LINES; DS-NOTES CARRIES WHICHEVER OF THOSE IS BEING
000700*             PRINTED.
000800******************************************************************
000900* CHANGE LOG.
001000* 09/05/97 JRS  - ORIGINAL LAYOUT FOR THE FRONT-DESK DAILY SHEET.
001100* 11/02/99 TGD  - DS-UNIT CHANGED FROM PIC 9(4) TO A ZERO-
001200*                 SUPPRESSED EDIT SO AN UNKNOWN UNIT (NO ROOM
001300*                 ASSIGNED OR FORCED) PRINTS BLANK INSTEAD OF
001400*                 "0000".  REQ JL-1140.
001410* 04/14/99 TGD  - ADDED RM-DAYSHEET-TITLE-R REDEFINES SO THE
001420*                 RUN-DATE TITLE LINE CAN BE BUILT AS ONE
001430*                 67-BYTE FIELD INSTEAD OF SPLIT ACROSS THE
001440*                 NORMAL DETAIL COLUMNS.  REQ JL-1162.
001450* 04/14/99 TGD  - ADDED RM-DAYSHEET-HDR-R REDEFINES SO "UNIT"
001460*                 CAN BE MOVED INTO THE COLUMN-HEADER LINE OVER
001470*                 THE NUMERIC-EDITED DS-UNIT.  REQ JL-1162.
001500******************************************************************
001600 01  RM-DAYSHEET-REC.
001700     05  DS-SECTION               PIC X(16).
001800     05  DS-UNIT                  PIC ZZZZ.
001900     05  DS-FAMILY                PIC X(20).
002000     05  DS-NIGHTS                PIC X(7).
002100     05  DS-NOTES                 PIC X(20).
002200     05  FILLER                   PIC X(65).
002210
002220 01  RM-DAYSHEET-TITLE-R REDEFINES RM-DAYSHEET-REC.
002230     05  DST-TITLE-TEXT           PIC X(67).
002240     05  FILLER                   PIC X(65).
002250
002260 01  RM-DAYSHEET-HDR-R REDEFINES RM-DAYSHEET-REC.
002270     05  FILLER                   PIC X(16).
002280     05  DSH-UNIT                 PIC X(4).
002290     05  DSH-FAMILY               PIC X(20).
002300     05  DSH-NIGHTS               PIC X(7).
002310     05  DSH-NOTES                PIC X(20).
002320     05  FILLER                   PIC X(65).
