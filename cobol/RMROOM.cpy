000100******************************************************************
000200* RMROOM   -  ROOM-RECORD LAYOUT
000300*             ONE ROW PER PHYSICAL UNIT IN THE SITE CATALOG.
000400*             40 BYTE LINE-SEQUENTIAL RECORD.  ROOM NUMBERS ARE
000500*             UNIQUE WITHIN A TYPE BUT MAY REPEAT ACROSS TYPES
000600*             (A "1" CABIN AND A "1" FIELD PITCH ARE DIFFERENT
000700*             UNITS).
000800******************************************************************
000900* CHANGE LOG.
001000* 11/03/93 JRS  - ORIGINAL LAYOUT.
001100* 19/05/97 JRS  - CATALOG NOW CARRIES SUKKAH AND YURT UNITS ADDED
001200*                 FOR THE SUMMER SEASON; NO LAYOUT CHANGE NEEDED,
001300*                 RM-ROOM-TYPE ALREADY GENERIC TEXT.
001400******************************************************************
001500 01  RM-ROOM-REC.
001600     05  RM-ROOM                 PIC 9(4).
001700     05  RM-ROOM-TYPE             PIC X(10).
001800     05  FILLER                  PIC X(26).
