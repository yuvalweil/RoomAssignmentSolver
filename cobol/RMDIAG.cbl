000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMDIAG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 19/05/97.
000600 DATE-COMPILED. 19/05/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE EXPLAIN STEP OF THE ROOM BOOKING
001300*          RUN.  RMVALID ALREADY FLAGGED WHICH (FAMILY, TYPE)
001400*          PAIRS HAVE A FORCED ROOM NOT HONOURED OR ROOMS NOT
001500*          SIDE BY SIDE - THIS STEP WORKS OUT WHY, AND WRITES ONE
001600*          PLAIN-LANGUAGE LINE PER FINDING TO THE VIOLATION
001700*          REPORT THE FRONT DESK ACTUALLY READS.
001800*
001900*          THREE SEPARATE CHECKS RUN OVER THE SAME THREE INPUT
002000*          FILES (THE ORIGINAL BOOKINGS, THE ROOM CATALOG, AND
002100*          THE SOLVER'S ASSIGNED FILE):
002200*
002300*            A - WAS A FORCED ROOM REQUEST HONOURED, AND IF NOT,
002400*                WHY NOT (ROOM DOES NOT EXIST, ROOM WAS ALREADY
002500*                TAKEN, OR THE SOLVER SIMPLY RELAXED IT).
002600*            B - FOR A FAMILY SPLIT ACROSS NON-SERIAL ROOMS OF
002700*                ONE TYPE, COULD A SERIAL BLOCK HAVE BEEN FOUND
002800*                ANYWHERE IN THE CATALOG (300-SERIAL-WINDOW-RTN
002900*                SLIDES A WINDOW OF THE CATALOG; 350-MATCH-RTN
003000*                TESTS EACH WINDOW WITH AN AUGMENTING-PATH
003100*                BIPARTITE MATCH, THE SAME STACK-FOR-RECURSION
003200*                TRICK RMSOLVE USES FOR ITS OWN SEARCH).
003300*            C - DOES A FAMILY HOLDING ROOMS OF MORE THAN ONE
003400*                TYPE BREAK ONE OF THE SITE'S MIXED-TYPE AREA
003500*                RULES (FIELD/DOUBLE, FIELD/GROUP, FAMILY/CABIN).
003600*
003700******************************************************************
003800
003900        INPUT FILE              -   BOOKINGS
004000
004100        INPUT FILE              -   ROOMS
004200
004300        INPUT FILE              -   ASSIGNED
004400
004500        OUTPUT FILE PRODUCED    -   VIOLRPT
004600
004700******************************************************************
004800* CHANGE LOG.
004900* 19/05/97 JRS  - ORIGINAL.  CHECKS A (FORCED) AND C (MIXED-TYPE)
005000*                 ONLY.
005100* 11/02/99 TGD  - ADDED CHECK B (NON-SERIAL / SLIDING WINDOW /
005200*                 BIPARTITE MATCH).  FRONT DESK WAS ASKING WHY A
005300*                 SPLIT FAMILY COULD NOT HAVE BEEN MOVED TOGETHER
005400*                 AND THERE WAS NO WAY TO ANSWER WITHOUT IT.
005500* 14/01/99 TGD  - Y2K.  ALL DATE COMPARES GO THROUGH RMUTIL'S
005600*                 OVERLAP TEST, WHICH WAS ALREADY FIXED THERE.
005700* 30/06/08 RLM  - FORCED-ROOM BLOCKER LIST CAPPED AT 4 ENTRIES,
005800*                 NON-SERIAL BLOCKER LIST AT 6, TO KEEP VI-DETAIL
005900*                 INSIDE 78 BYTES.  REQ JL-2217.
006000* 09/08/26 RKM  - NEW SITE POLICY RUN - NO LAYOUT CHANGE, RE-
006100*                 COMPILED AGAINST THE WIDENED RMASSN COPYBOOK.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT BOOKINGS
007600     ASSIGN TO UT-S-BOOKNG
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT ROOMS
008100     ASSIGN TO UT-S-ROOMS
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT ASSIGNED
008600     ASSIGN TO UT-S-ASSIGN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT WRKVIOL
009100     ASSIGN TO UT-S-WRKVIOL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT VIOLRPT
009600     ASSIGN TO UT-S-VIOLRP
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC  PIC X(130).
010900
011000 FD  BOOKINGS
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 80 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS RM-BOOKING-REC.
011600 COPY RMBOOK.
011700
011800 FD  ROOMS
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 40 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS RM-ROOM-REC.
012400 COPY RMROOM.
012500
012600 FD  ASSIGNED
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 80 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS RM-ASSIGNED-REC.
013200 COPY RMASSN.
013300
013400* WRKVIOL COMES BACK IN FROM RMVALID - IT ALREADY KNOWS WHICH
013500* (FAMILY, TYPE) PAIRS ARE NON-SERIAL, SO THE EXPENSIVE SLIDING-
013600* WINDOW/BIPARTITE-MATCH CODE BELOW ONLY RUNS WHEN THERE IS
013700* SOMETHING TO EXPLAIN.
013800 FD  WRKVIOL
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS RM-WORK-VIOL-REC.
014400 COPY RMWVIOL.
014500
014600 FD  VIOLRPT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 132 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS RM-VIOLATION-REC.
015200 COPY RMVIOL.
015300
015400 WORKING-STORAGE SECTION.
015500 01  FILE-STATUS-CODES.
015600     05  OFCODE                  PIC X(2).
015700         88 CODE-WRITE    VALUE SPACES.
015800     05  FILLER                  PIC X(4).
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05  BOOKINGS-READ           PIC 9(5)  COMP.
016200     05  ROOMS-READ              PIC 9(5)  COMP.
016300     05  ASSIGNED-READ           PIC 9(5)  COMP.
016400     05  WS-SUB                  PIC 9(5)  COMP.
016500     05  WS-SUB2                 PIC 9(5)  COMP.
016600     05  VIOL-COUNT              PIC 9(5)  COMP.
016700     05  GROUP-ROOM-COUNT        PIC 9(2)  COMP.
016800     05  CAT-START-SUB           PIC 9(5)  COMP.
016900     05  CAT-END-SUB             PIC 9(5)  COMP.
017000     05  CAT-COUNT               PIC 9(3)  COMP.
017100     05  WIN-START-SUB           PIC 9(5)  COMP.
017200     05  BEST-WIN-START          PIC 9(5)  COMP.
017300     05  BEST-WIN-FEAS-CNT       PIC 9(3)  COMP.
017400     05  THIS-WIN-FEAS-CNT       PIC 9(3)  COMP.
017500     05  MATCHED-COUNT           PIC 9(2)  COMP.
017600     05  BLOCKER-COUNT           PIC 9(2)  COMP.
017700     05  AST-MATCH-SUB           PIC 9(5)  COMP.
017800     05  CATALOG-MATCH-SUB       PIC 9(5)  COMP.
017900     05  FILLER                  PIC X(4).
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-BOOKINGS-SW         PIC X(1) VALUE "Y".
018300         88  NO-MORE-BOOKINGS        VALUE "N".
018400     05  MORE-ROOMS-SW            PIC X(1) VALUE "Y".
018500         88  NO-MORE-ROOMS           VALUE "N".
018600     05  MORE-ASSIGNED-SW         PIC X(1) VALUE "Y".
018700         88  NO-MORE-ASSIGNED        VALUE "N".
018800     05  MORE-WRKVIOL-SW          PIC X(1) VALUE "Y".
018900         88  NO-MORE-WRKVIOL         VALUE "N".
019000     05  NONSERIAL-FLAGGED-SW     PIC X(1) VALUE "N".
019100         88  GROUP-WAS-FLAGGED       VALUE "Y".
019200     05  SWAP-MADE-SW             PIC X(1) VALUE "N".
019300         88  A-SWAP-WAS-MADE         VALUE "Y".
019400     05  ASSIGNED-ROW-FOUND-SW    PIC X(1) VALUE "N".
019500         88  ASSIGNED-ROW-FOUND      VALUE "Y".
019600     05  CATALOG-FOUND-SW         PIC X(1) VALUE "N".
019700         88  CATALOG-ROOM-FOUND      VALUE "Y".
019800     05  OCCUPIED-FOUND-SW        PIC X(1) VALUE "N".
019900         88  OCCUPIED-WAS-FOUND      VALUE "Y".
020000     05  SERIAL-OK-SW             PIC X(1) VALUE "Y".
020100         88  GROUP-IS-SERIAL          VALUE "Y".
020200     05  PERFECT-MATCH-SW         PIC X(1) VALUE "N".
020300         88  PERFECT-MATCH-FOUND      VALUE "Y".
020400     05  ANY-WINDOW-OK-SW         PIC X(1) VALUE "N".
020500         88  SOME-WINDOW-WORKED       VALUE "Y".
020600     05  MATCH-SUCCESS-SW         PIC X(1) VALUE "N".
020700         88  MATCH-SUCCEEDED          VALUE "Y".
020800     05  FILLER                   PIC X(4).
020900
021000 01  PARA-NAME                   PIC X(32).
021100
021200* BOOKING-WORK-TABLE - THE ORIGINAL REQUEST, FORCED ROOM AND ALL -
021300* CHECK A NEEDS THE REQUEST AS KEYED, NOT WHAT THE SOLVER DID.
021400 01  BOOKING-WORK-TABLE.
021500     05  BWT-COUNT                PIC 9(5)  COMP.
021600     05  BWT-ENTRY OCCURS 2000 TIMES
021700                          INDEXED BY BWT-IDX.
021800         10  BWT-FAMILY               PIC X(20).
021900         10  BWT-ROOM-TYPE            PIC X(10).
022000         10  BWT-CHECK-IN             PIC 9(8).
022100         10  BWT-CHECK-OUT            PIC 9(8).
022200         10  BWT-FORCED-ROOM          PIC 9(4).
022300     05  FILLER                   PIC X(4).
022400
022500* ROOM-WORK-TABLE - THE SITE CATALOG, SORTED TYPE THEN ROOM SO
022600* EVERY TYPE'S ROOMS SIT IN ONE CONTIGUOUS, ASCENDING BLOCK -
022700* 320-FIND-CATALOG-RANGE LOCATES A TYPE'S BLOCK BY BINARY-ISH
022800* LINEAR SCAN, THEN 330 SLIDES A WINDOW ACROSS IT.
022900 01  ROOM-WORK-TABLE.
023000     05  RWT-COUNT                PIC 9(4)  COMP.
023100     05  RWT-ENTRY OCCURS 500 TIMES
023200                          INDEXED BY RWT-IDX.
023300         10  RWT-ROOM-TYPE            PIC X(10).
023400         10  RWT-ROOM-NBR             PIC 9(4).
023500     05  RWT-SORT-KEY-R REDEFINES RWT-ENTRY OCCURS 500 TIMES
023600                          INDEXED BY RWT-SK-IDX.
023700         10  RWT-SORT-KEY             PIC X(14).
023800     05  FILLER                   PIC X(4).
023900
024000 01  RWT-SWAP-AREA.
024100     05  RWT-SWAP-KEY             PIC X(14).
024200     05  FILLER                   PIC X(4).
024300
024400* ASSIGNED-WORK-TABLE - WHAT THE SOLVER ACTUALLY DID.  EVERY
024500* CHECK IN THIS PROGRAM TREATS THIS TABLE AS "THE SCHEDULE".
024600 01  ASSIGNED-WORK-TABLE.
024700     05  AST-COUNT                PIC 9(5)  COMP.
024800     05  AST-ENTRY OCCURS 2000 TIMES
024900                          INDEXED BY AST-IDX.
025000         10  AST-FAMILY               PIC X(20).
025100         10  AST-ROOM                 PIC 9(4).
025200         10  AST-ROOM-TYPE            PIC X(10).
025300         10  AST-CHECK-IN             PIC 9(8).
025400         10  AST-CHECK-OUT            PIC 9(8).
025500         10  AST-FORCED-ROOM          PIC 9(4).
025600     05  FILLER                   PIC X(4).
025700
025800* WRKVIOL-WORK-TABLE - RMVALID'S SOFT-FLAG OUTPUT, READ BACK IN
025900* SO 330-SCAN-ONE-GROUP CAN ASK "DID RMVALID ALREADY FLAG THIS
026000* FAMILY AND TYPE" INSTEAD OF RE-RUNNING THE SERIAL TEST ITSELF.
026100 01  WRKVIOL-WORK-TABLE.
026200     05  WVT-COUNT                PIC 9(5)  COMP.
026300     05  WVT-ENTRY OCCURS 2000 TIMES
026400                          INDEXED BY WVT-IDX.
026500         10  WVT-KIND                 PIC X(10).
026600             88  WVT-NON-SERIAL           VALUE "NONSERIAL".
026700         10  WVT-FAMILY               PIC X(20).
026800         10  WVT-ROOM-TYPE            PIC X(10).
026900     05  FILLER                   PIC X(4).
027000
027100* FAMILY-TYPE-GROUP SCRATCH TABLE - SAME WHOLE-ENTRY-IS-THE-KEY
027200* SORT IDIOM RMVALID'S SERIAL-CHECK-TABLE USES, SO A SORT ALONE
027300* GROUPS EVERY (FAMILY, TYPE) TOGETHER WITH ITS ROOMS ASCENDING.
027400 01  FTG-TABLE.
027500     05  FTG-COUNT                PIC 9(5)  COMP.
027600     05  FTG-ENTRY OCCURS 2000 TIMES
027700                          INDEXED BY FTG-IDX.
027800         10  FTG-FAMILY               PIC X(20).
027900         10  FTG-ROOM-TYPE            PIC X(10).
028000         10  FTG-ROOM                 PIC 9(4).
028100     05  FTG-SORT-KEY-R REDEFINES FTG-ENTRY OCCURS 2000 TIMES
028200                          INDEXED BY FTG-SK-IDX.
028300         10  FTG-SORT-KEY             PIC X(34).
028400     05  FILLER                   PIC X(4).
028500
028600 01  FTG-SWAP-AREA.
028700     05  FTG-SWAP-KEY             PIC X(34).
028800     05  FILLER                   PIC X(4).
028900
029000* FAMILY-LIST SCRATCH TABLE FOR CHECK C - EVERY ASSIGNED FAMILY
029100* NAME, SORTED AND DEDUPED BY CONTROL BREAK, SO EACH FAMILY IS
029200* VISITED EXACTLY ONCE REGARDLESS OF HOW MANY ROOMS IT HOLDS.
029300 01  FAMILY-LIST-TABLE.
029400     05  FAM-COUNT                PIC 9(5)  COMP.
029500     05  FAM-ENTRY OCCURS 2000 TIMES
029600                          INDEXED BY FAM-IDX FAM-SK-IDX.
029700         10  FAM-NAME                 PIC X(20).
029800     05  FILLER                   PIC X(4).
029900
030000 01  FAM-SWAP-AREA.
030100     05  FAM-SWAP-KEY             PIC X(20).
030200     05  FILLER                   PIC X(4).
030300
030400* CURRENT NON-SERIAL GROUP UNDER TEST - THE FAMILY'S OWN ROOMS OF
030500* THE TYPE BEING CHECKED, AS INDEXES BACK INTO ASSIGNED-WORK-
030600* TABLE SO THE ROW'S DATES ARE AT HAND WITHOUT A RE-READ.
030700 01  GROUP-ROOM-LIST.
030800     05  GRL-ENTRY OCCURS 10 TIMES
030900                          INDEXED BY GRL-IDX.
031000         10  GRL-AST-SUB              PIC 9(5)  COMP.
031100         10  GRL-ROOM                 PIC 9(4)  COMP.
031200     05  FILLER                   PIC X(4).
031300
031400* FEASIBILITY MATRIX FOR THE WINDOW UNDER TEST - ROW IS THE
031500* FAMILY'S I-TH BOOKING IN THE GROUP, COLUMN IS THE I-TH ROOM OF
031600* THE CATALOG WINDOW.  ALSO THE BEST-WINDOW MATRIX, KEPT SO THE
031700* BLOCKER LIST CAN BE REBUILT IF NO WINDOW MATCHES PERFECTLY.
031800 01  FEASIBILITY-MATRIX.
031900     05  FEAS-ROW OCCURS 10 TIMES
032000                          INDEXED BY FEAS-ROW-IDX.
032100         10  FEAS-ROOM OCCURS 10 TIMES
032200                              INDEXED BY FEAS-ROOM-IDX
032300                              PIC X(1).
032400     05  FILLER                   PIC X(4).
032500
032600* BIPARTITE MATCH STATE - MATCH-RIGHT(ROOM-POS) IS THE GROUP ROW
032700* CURRENTLY HOLDING THAT WINDOW ROOM, ZERO IF NONE.  VISITED-
032800* RIGHT IS RESET ONCE PER TOP-LEVEL 340-TRY-KUHN CALL, NOT PER
032900* FRAME, EXACTLY AS THE TEXTBOOK ALGORITHM REQUIRES.
033000 01  MATCH-STATE.
033100     05  MATCH-LEFT OCCURS 10 TIMES
033200                          INDEXED BY ML-IDX
033300                          PIC 9(2)  COMP.
033400     05  MATCH-RIGHT OCCURS 10 TIMES
033500                          INDEXED BY MR-IDX
033600                          PIC 9(2)  COMP.
033700     05  VISITED-RIGHT OCCURS 10 TIMES
033800                          INDEXED BY VR-IDX
033900                          PIC X(1).
034000     05  FILLER                   PIC X(4).
034100
034200* AUGMENTING-PATH STACK - ONE ROW PER DEPTH OF THE KUHN'S-
034300* ALGORITHM DFS.  COBOL HAS NO CALL STACK FOR TRUE RECURSION, SO
034400* THIS STANDS IN FOR IT - SAME IDEA AS RMSOLVE'S SRCH-ENTRY, JUST
034500* ONE LEVEL PER LEFT-VERTEX VISITED INSTEAD OF PER BOOKING.
034600 01  MATCH-STACK-TABLE.
034700     05  MS-DEPTH                 PIC 9(2)  COMP.
034800     05  MS-ENTRY OCCURS 10 TIMES
034900                          INDEXED BY MS-IDX.
035000         10  MS-U                     PIC 9(2)  COMP.
035100         10  MS-NEXT-V                PIC 9(2)  COMP.
035200         10  MS-V-TRIED               PIC 9(2)  COMP.
035300     05  FILLER                   PIC X(4).
035400
035500* BLOCKER SCRATCH LIST - SHARED BY CHECK A (CAP 4) AND CHECK B
035600* (CAP 6); WHICHEVER CHECK IS RUNNING OWNS IT FOR THAT CALL.
035700 01  BLOCKER-LIST.
035800     05  BLK-ENTRY OCCURS 6 TIMES
035900                          INDEXED BY BLK-IDX.
036000         10  BLK-FAMILY               PIC X(20).
036100         10  BLK-CHECK-IN             PIC 9(8).
036200         10  BLK-CHECK-OUT            PIC 9(8).
036300     05  FILLER                   PIC X(4).
036400
036500* PER-FAMILY TYPE-ROOM MAP FOR CHECK C - ONE SLOT PER TYPE THIS
036600* SITE'S MIXED-TYPE RULES CARE ABOUT.  ROOM STAYS ZERO IF THE
036700* FAMILY HOLDS NONE OF THAT TYPE.
036800 01  FAMILY-TYPE-MAP.
036900     05  FTM-FIELD-ROOM           PIC 9(4)  COMP.
037000     05  FTM-DOUBLE-ROOM          PIC 9(4)  COMP.
037100     05  FTM-GROUP-ROOM           PIC 9(4)  COMP.
037200     05  FTM-SUKKAH-ROOM          PIC 9(4)  COMP.
037300     05  FTM-FAMILY-ROOM          PIC 9(4)  COMP.
037400     05  FTM-CABIN-ROOM           PIC 9(4)  COMP.
037500     05  FILLER                   PIC X(4).
037600
037700* LOCAL COPY OF RMUTIL'S CALL-PARM LAYOUT - FUNCTION CODE SET
037800* FRESH BEFORE EACH CALL (OV FOR OVERLAP, ST FOR SERIAL).
037900 01  RM-UTIL-PARMS.
038000     05  UT-FUNCTION-CODE         PIC X(2).
038100     05  UT-ROOM-LABEL            PIC X(10).
038200     05  UT-ROOM-TYPE             PIC X(10).
038300     05  UT-ROOM-NBR-1            PIC 9(4).
038400     05  UT-ROOM-NBR-2            PIC 9(4).
038500     05  UT-IVL-1-IN              PIC 9(8).
038600     05  UT-IVL-1-OUT             PIC 9(8).
038700     05  UT-IVL-2-IN              PIC 9(8).
038800     05  UT-IVL-2-OUT             PIC 9(8).
038900     05  UT-RESULT-NBR            PIC 9(4).
039000     05  UT-RESULT-SW             PIC X(1).
039100         88  UT-RESULT-TRUE          VALUE "Y".
039200         88  UT-RESULT-FALSE         VALUE "N".
039300     05  UT-RETURN-CD             PIC S9(4) COMP.
039400     05  FILLER                   PIC X(4).
039500
039600 01  LOOKUP-KEYS.
039700     05  LKY-FAMILY               PIC X(20).
039800     05  LKY-TYPE-CODE            PIC X(10).
039900     05  LKY-CHECK-IN             PIC 9(8).
040000     05  LKY-CHECK-OUT            PIC 9(8).
040100     05  LKY-ROOM-NBR             PIC 9(4)  COMP.
040200     05  FILLER                   PIC X(4).
040300
040400* SO A GROUP OF 3 OR MORE ROOMS DOES NOT GET DEEP-ANALYZED ONCE
040500* PER NON-SERIAL ADJACENT PAIR - ONLY ONCE PER (FAMILY, TYPE).
040600 01  LAST-FLAGGED-GROUP.
040700     05  LFG-FAMILY               PIC X(20) VALUE ALL "9".
040800     05  LFG-ROOM-TYPE            PIC X(10) VALUE ALL "9".
040900     05  FILLER                   PIC X(4).
041000
041100 01  VIOL-DETAIL-AREA.
041200     05  VDA-TEXT                 PIC X(78) VALUE SPACES.
041300     05  VDA-EDIT-1               PIC ZZZ9.
041400     05  VDA-EDIT-2               PIC 9(8).
041500     05  VDA-EDIT-3               PIC 9(8).
041600     05  FILLER                   PIC X(4).
041700
041800* RUN DATE AS ACCEPT FROM DATE RETURNS IT (YYMMDD) AND ALSO AS
041900* THE MM/DD/YY THE HEADING PRINTS - ONE MORE ALTERNATE VIEW IN
042000* THE SAME FASHION AS THE BOOKING-DATE REDEFINES EVERY OTHER
042100* PROGRAM IN THIS SUITE CARRIES.
042200 01  RUN-DATE-AREA.
042300     05  RDA-DATE                 PIC 9(6).
042400     05  RDA-DATE-R REDEFINES RDA-DATE.
042500         10  RDA-YY                   PIC 9(2).
042600         10  RDA-MM                   PIC 9(2).
042700         10  RDA-DD                   PIC 9(2).
042800     05  RDA-PRINT-DATE           PIC X(8).
042900     05  FILLER                   PIC X(4).
043000
043100 COPY RMABEND.
043200
043300 PROCEDURE DIVISION.
043400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
043500     PERFORM 100-LOAD-BOOKINGS THRU 100-EXIT
043600             UNTIL NO-MORE-BOOKINGS.
043700     PERFORM 110-LOAD-ROOMS THRU 110-EXIT
043800             UNTIL NO-MORE-ROOMS.
043900     PERFORM 120-LOAD-ASSIGNED THRU 120-EXIT
044000             UNTIL NO-MORE-ASSIGNED.
044100     PERFORM 130-LOAD-WRKVIOL THRU 130-EXIT
044200             UNTIL NO-MORE-WRKVIOL.
044300     PERFORM 150-SORT-ROOM-CATALOG THRU 150-EXIT.
044400     PERFORM 900-WRITE-VIOLRPT THRU 900-EXIT.
044500     PERFORM 200-FORCED-RSN-RTN THRU 200-EXIT.
044600     PERFORM 300-SERIAL-WINDOW-RTN THRU 300-EXIT.
044700     PERFORM 400-MIXED-TYPE-RTN THRU 400-EXIT.
044800     PERFORM 950-WRITE-TRAILER THRU 950-EXIT.
044900     PERFORM 999-CLEANUP THRU 999-EXIT.
045000     MOVE +0 TO RETURN-CODE.
045100     GOBACK.
045200
045300 000-HOUSEKEEPING.
045400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
045500     DISPLAY "******** BEGIN JOB RMDIAG ********".
045600     ACCEPT RDA-DATE FROM DATE.
045700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
045800     MOVE ZERO TO BWT-COUNT.
045900     MOVE ZERO TO RWT-COUNT.
046000     MOVE ZERO TO AST-COUNT.
046100     MOVE ZERO TO WVT-COUNT.
046200     MOVE "Y" TO MORE-BOOKINGS-SW.
046300     MOVE "Y" TO MORE-ROOMS-SW.
046400     MOVE "Y" TO MORE-ASSIGNED-SW.
046500     MOVE "Y" TO MORE-WRKVIOL-SW.
046600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
046700     PERFORM 960-READ-BOOKINGS THRU 960-EXIT.
046800     PERFORM 965-READ-ROOMS THRU 965-EXIT.
046900     PERFORM 970-READ-ASSIGNED THRU 970-EXIT.
047000     PERFORM 975-READ-WRKVIOL THRU 975-EXIT.
047100 000-EXIT.
047200     EXIT.
047300
047400 100-LOAD-BOOKINGS.
047500     MOVE "100-LOAD-BOOKINGS" TO PARA-NAME.
047600     ADD +1 TO BOOKINGS-READ.
047700     ADD +1 TO BWT-COUNT.
047800     SET BWT-IDX TO BWT-COUNT.
047900     MOVE BK-FAMILY TO BWT-FAMILY(BWT-IDX).
048000     MOVE BK-ROOM-TYPE TO BWT-ROOM-TYPE(BWT-IDX).
048100     MOVE BK-CHECK-IN TO BWT-CHECK-IN(BWT-IDX).
048200     MOVE BK-CHECK-OUT TO BWT-CHECK-OUT(BWT-IDX).
048300     MOVE BK-FORCED-ROOM TO BWT-FORCED-ROOM(BWT-IDX).
048400     PERFORM 960-READ-BOOKINGS THRU 960-EXIT.
048500 100-EXIT.
048600     EXIT.
048700
048800 110-LOAD-ROOMS.
048900     MOVE "110-LOAD-ROOMS" TO PARA-NAME.
049000     ADD +1 TO ROOMS-READ.
049100     ADD +1 TO RWT-COUNT.
049200     SET RWT-IDX TO RWT-COUNT.
049300     MOVE RM-ROOM-TYPE TO RWT-ROOM-TYPE(RWT-IDX).
049400     MOVE RM-ROOM TO RWT-ROOM-NBR(RWT-IDX).
049500     PERFORM 965-READ-ROOMS THRU 965-EXIT.
049600 110-EXIT.
049700     EXIT.
049800
049900 120-LOAD-ASSIGNED.
050000     MOVE "120-LOAD-ASSIGNED" TO PARA-NAME.
050100     ADD +1 TO ASSIGNED-READ.
050200     ADD +1 TO AST-COUNT.
050300     SET AST-IDX TO AST-COUNT.
050400     MOVE AS-FAMILY TO AST-FAMILY(AST-IDX).
050500     MOVE AS-ROOM TO AST-ROOM(AST-IDX).
050600     MOVE AS-ROOM-TYPE TO AST-ROOM-TYPE(AST-IDX).
050700     MOVE AS-CHECK-IN TO AST-CHECK-IN(AST-IDX).
050800     MOVE AS-CHECK-OUT TO AST-CHECK-OUT(AST-IDX).
050900     MOVE AS-FORCED-ROOM TO AST-FORCED-ROOM(AST-IDX).
051000     PERFORM 970-READ-ASSIGNED THRU 970-EXIT.
051100 120-EXIT.
051200     EXIT.
051300
051400 130-LOAD-WRKVIOL.
051500     MOVE "130-LOAD-WRKVIOL" TO PARA-NAME.
051600     ADD +1 TO WVT-COUNT.
051700     SET WVT-IDX TO WVT-COUNT.
051800     MOVE WV-KIND TO WVT-KIND(WVT-IDX).
051900     MOVE WV-FAMILY TO WVT-FAMILY(WVT-IDX).
052000     MOVE WV-ROOM-TYPE TO WVT-ROOM-TYPE(WVT-IDX).
052100     PERFORM 975-READ-WRKVIOL THRU 975-EXIT.
052200 130-EXIT.
052300     EXIT.
052400
052500* 150/160/170/180 - SAME BUBBLE-SORT-ON-A-STRING-KEY IDIOM AS
052600* RMEDIT/RMSOLVE'S ROOM TABLES.  SORTED, EVERY TYPE'S ROOMS SIT
052700* TOGETHER AND ASCENDING SO 320-FIND-CATALOG-RANGE CAN LOCATE A
052800* TYPE'S BLOCK WITH ONE LINEAR SCAN.
052900 150-SORT-ROOM-CATALOG.
053000     MOVE "150-SORT-ROOM-CATALOG" TO PARA-NAME.
053100     IF RWT-COUNT < 2
053200         GO TO 150-EXIT
053300     END-IF.
053400     MOVE "Y" TO SWAP-MADE-SW.
053500     PERFORM 160-BUBBLE-PASS THRU 160-EXIT
053600         UNTIL NOT A-SWAP-WAS-MADE.
053700 150-EXIT.
053800     EXIT.
053900
054000 160-BUBBLE-PASS.
054100     MOVE "N" TO SWAP-MADE-SW.
054200     PERFORM 170-COMPARE-ADJACENT THRU 170-EXIT
054300         VARYING WS-SUB FROM 1 BY 1
054400         UNTIL WS-SUB > RWT-COUNT - 1.
054500 160-EXIT.
054600     EXIT.
054700
054800 170-COMPARE-ADJACENT.
054900     SET RWT-SK-IDX TO WS-SUB.
055000     IF RWT-SORT-KEY(RWT-SK-IDX) > RWT-SORT-KEY(RWT-SK-IDX + 1)
055100         PERFORM 180-SWAP-ENTRIES THRU 180-EXIT
055200     END-IF.
055300 170-EXIT.
055400     EXIT.
055500
055600 180-SWAP-ENTRIES.
055700     MOVE RWT-SORT-KEY(RWT-SK-IDX) TO RWT-SWAP-KEY.
055800     MOVE RWT-SORT-KEY(RWT-SK-IDX + 1)
055900         TO RWT-SORT-KEY(RWT-SK-IDX).
056000     MOVE RWT-SWAP-KEY TO RWT-SORT-KEY(RWT-SK-IDX + 1).
056100     MOVE "Y" TO SWAP-MADE-SW.
056200 180-EXIT.
056300     EXIT.
056400
056500* 200/210/215/220/230/280 - CHECK A.  FOR EVERY BOOKING THAT
056600* NAMED A FORCED ROOM, WORK OUT WHETHER THE SOLVER HONOURED IT,
056700* AND IF NOT, WHY NOT.
056800 200-FORCED-RSN-RTN.
056900     MOVE "200-FORCED-RSN-RTN" TO PARA-NAME.
057000     PERFORM 210-CHECK-ONE-FORCED THRU 210-EXIT
057100         VARYING WS-SUB FROM 1 BY 1
057200         UNTIL WS-SUB > BWT-COUNT.
057300 200-EXIT.
057400     EXIT.
057500
057600 210-CHECK-ONE-FORCED.
057700     SET BWT-IDX TO WS-SUB.
057800     IF BWT-FORCED-ROOM(BWT-IDX) = ZERO
057900         GO TO 210-EXIT
058000     END-IF.
058100     MOVE BWT-FAMILY(BWT-IDX) TO LKY-FAMILY.
058200     MOVE BWT-ROOM-TYPE(BWT-IDX) TO LKY-TYPE-CODE.
058300     MOVE BWT-CHECK-IN(BWT-IDX) TO LKY-CHECK-IN.
058400     MOVE BWT-CHECK-OUT(BWT-IDX) TO LKY-CHECK-OUT.
058500     PERFORM 215-FIND-ASSIGNED-ROW THRU 215-EXIT.
058600     IF NOT ASSIGNED-ROW-FOUND
058700         MOVE "ROW NOT ASSIGNED" TO VDA-TEXT
058800         PERFORM 280-WRITE-FORCED-FINDING THRU 280-EXIT
058900         GO TO 210-EXIT
059000     END-IF.
059100     IF AST-ROOM(AST-MATCH-SUB) = BWT-FORCED-ROOM(BWT-IDX)
059200         GO TO 210-EXIT
059300     END-IF.
059400     PERFORM 220-CHECK-IN-CATALOG THRU 220-EXIT.
059500     IF NOT CATALOG-ROOM-FOUND
059600         MOVE "DOES NOT EXIST UNDER ROOM TYPE" TO VDA-TEXT
059700         PERFORM 280-WRITE-FORCED-FINDING THRU 280-EXIT
059800         GO TO 210-EXIT
059900     END-IF.
060000     PERFORM 230-CHECK-OCCUPIED THRU 230-EXIT.
060100     IF OCCUPIED-WAS-FOUND
060200         MOVE "FORCED ROOM WAS OCCUPIED" TO VDA-TEXT
060300         PERFORM 280-WRITE-FORCED-FINDING THRU 280-EXIT
060400     ELSE
060500         MOVE "SOLVER RELAXED FORCED ROOM" TO VDA-TEXT
060600         PERFORM 280-WRITE-FORCED-FINDING THRU 280-EXIT
060700     END-IF.
060800 210-EXIT.
060900     EXIT.
061000
061100* LOCATE THE ASSIGNED ROW THAT CAME FROM THIS BOOKING - MATCHED
061200* BY FAMILY, TYPE AND BOTH DATES, SINCE THAT IS ALL BOOKINGS AND
061300* ASSIGNED HAVE IN COMMON.
061400 215-FIND-ASSIGNED-ROW.
061500     MOVE "N" TO ASSIGNED-ROW-FOUND-SW.
061600     MOVE ZERO TO AST-MATCH-SUB.
061700     SET AST-IDX TO 1.
061800     PERFORM 216-CHECK-ONE-AST-ROW THRU 216-EXIT
061900         VARYING WS-SUB2 FROM 1 BY 1
062000         UNTIL WS-SUB2 > AST-COUNT
062100            OR ASSIGNED-ROW-FOUND.
062200 215-EXIT.
062300     EXIT.
062400
062500 216-CHECK-ONE-AST-ROW.
062600     SET AST-IDX TO WS-SUB2.
062700     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
062800       AND AST-ROOM-TYPE(AST-IDX) = LKY-TYPE-CODE
062900       AND AST-CHECK-IN(AST-IDX) = LKY-CHECK-IN
063000       AND AST-CHECK-OUT(AST-IDX) = LKY-CHECK-OUT
063100         MOVE "Y" TO ASSIGNED-ROW-FOUND-SW
063200         MOVE WS-SUB2 TO AST-MATCH-SUB
063300     END-IF.
063400 216-EXIT.
063500     EXIT.
063600
063700* IS THE FORCED ROOM EVEN IN THE CATALOG UNDER THIS ROOM TYPE.
063800 220-CHECK-IN-CATALOG.
063900     MOVE "N" TO CATALOG-FOUND-SW.
064000     MOVE ZERO TO CATALOG-MATCH-SUB.
064100     PERFORM 221-CHECK-ONE-CAT-ROW THRU 221-EXIT
064200         VARYING WS-SUB2 FROM 1 BY 1
064300         UNTIL WS-SUB2 > RWT-COUNT
064400            OR CATALOG-ROOM-FOUND.
064500 220-EXIT.
064600     EXIT.
064700
064800 221-CHECK-ONE-CAT-ROW.
064900     SET RWT-IDX TO WS-SUB2.
065000     IF RWT-ROOM-TYPE(RWT-IDX) = LKY-TYPE-CODE
065100       AND RWT-ROOM-NBR(RWT-IDX) = BWT-FORCED-ROOM(BWT-IDX)
065200         MOVE "Y" TO CATALOG-FOUND-SW
065300         MOVE WS-SUB2 TO CATALOG-MATCH-SUB
065400     END-IF.
065500 221-EXIT.
065600     EXIT.
065700
065800* WAS THE FORCED ROOM ALREADY TAKEN BY SOME OTHER FAMILY OVER
065900* ANY PART OF THIS BOOKING'S STAY.  RMUTIL'S OV FUNCTION CARRIES
066000* THE HALF-OPEN OVERLAP TEST SO BACK-TO-BACK STAYS NEVER CLASH.
066100 230-CHECK-OCCUPIED.
066200     MOVE "N" TO OCCUPIED-FOUND-SW.
066300     MOVE ZERO TO BLOCKER-COUNT.
066400     PERFORM 231-CHECK-ONE-OCC-ROW THRU 231-EXIT
066500         VARYING WS-SUB2 FROM 1 BY 1
066600         UNTIL WS-SUB2 > AST-COUNT
066700            OR BLOCKER-COUNT = 4.
066800 230-EXIT.
066900     EXIT.
067000
067100 231-CHECK-ONE-OCC-ROW.
067200     SET AST-IDX TO WS-SUB2.
067300     IF AST-ROOM-TYPE(AST-IDX) NOT = LKY-TYPE-CODE
067400         GO TO 231-EXIT
067500     END-IF.
067600     IF AST-ROOM(AST-IDX) NOT = BWT-FORCED-ROOM(BWT-IDX)
067700         GO TO 231-EXIT
067800     END-IF.
067900     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
068000         GO TO 231-EXIT
068100     END-IF.
068200     MOVE "OV" TO UT-FUNCTION-CODE.
068300     MOVE LKY-CHECK-IN TO UT-IVL-1-IN.
068400     MOVE LKY-CHECK-OUT TO UT-IVL-1-OUT.
068500     MOVE AST-CHECK-IN(AST-IDX) TO UT-IVL-2-IN.
068600     MOVE AST-CHECK-OUT(AST-IDX) TO UT-IVL-2-OUT.
068700     CALL "RMUTIL" USING RM-UTIL-PARMS.
068800     IF UT-RESULT-TRUE
068900         MOVE "Y" TO OCCUPIED-FOUND-SW
069000         ADD +1 TO BLOCKER-COUNT
069100         SET BLK-IDX TO BLOCKER-COUNT
069200         MOVE AST-FAMILY(AST-IDX) TO BLK-FAMILY(BLK-IDX)
069300         MOVE AST-CHECK-IN(AST-IDX) TO BLK-CHECK-IN(BLK-IDX)
069400         MOVE AST-CHECK-OUT(AST-IDX) TO BLK-CHECK-OUT(BLK-IDX)
069500     END-IF.
069600 231-EXIT.
069700     EXIT.
069800
069900* BUILD AND WRITE ONE CHECK-A FINDING.  VDA-TEXT ALREADY HOLDS
070000* THE REASON; APPEND THE BLOCKER LIST WHEN THERE IS ONE.
070100 280-WRITE-FORCED-FINDING.
070200     MOVE "FORCED NOT MET" TO VI-VIOLATION.
070300     MOVE BWT-FAMILY(BWT-IDX) TO VI-FAMILY.
070400     MOVE BWT-ROOM-TYPE(BWT-IDX) TO VI-ROOM-TYPE.
070500     IF BLOCKER-COUNT > ZERO
070600         PERFORM 281-APPEND-ONE-BLOCKER THRU 281-EXIT
070700             VARYING WS-SUB2 FROM 1 BY 1
070800             UNTIL WS-SUB2 > BLOCKER-COUNT
070900     END-IF.
071000     MOVE VDA-TEXT TO VI-DETAIL.
071100     PERFORM 890-WRITE-VIOL-LINE THRU 890-EXIT.
071200 280-EXIT.
071300     EXIT.
071400
071500 281-APPEND-ONE-BLOCKER.
071600     SET BLK-IDX TO WS-SUB2.
071700     MOVE BLK-CHECK-IN(BLK-IDX) TO VDA-EDIT-2.
071800     MOVE BLK-CHECK-OUT(BLK-IDX) TO VDA-EDIT-3.
071900     STRING VDA-TEXT DELIMITED BY SIZE
072000            " - BLOCKED BY " DELIMITED BY SIZE
072100            BLK-FAMILY(BLK-IDX) DELIMITED BY SPACE
072200            " (" DELIMITED BY SIZE
072300            VDA-EDIT-2 DELIMITED BY SIZE
072400            "-" DELIMITED BY SIZE
072500            VDA-EDIT-3 DELIMITED BY SIZE
072600            ")" DELIMITED BY SIZE
072700       INTO VDA-TEXT
072800     END-STRING.
072900 281-EXIT.
073000     EXIT.
073100
073200* 300-310-330 - BUILD THE FAMILY-TYPE-GROUP TABLE AND FLAG EVERY
073300* GROUP WHOSE ROOMS ARE NOT SIDE BY SIDE.  SAME BUBBLE SORT ON A
073400* WHOLE-ENTRY KEY AS 150, SO FAMILY+TYPE+ROOM COME OUT TOGETHER
073500* AND ASCENDING WITH NO SEPARATE GROUPING PASS NEEDED.
073600 300-SERIAL-WINDOW-RTN.
073700     MOVE "300-SERIAL-WINDOW-RTN" TO PARA-NAME.
073800     PERFORM 305-LOAD-ONE-FTG-ROW THRU 305-EXIT
073900         VARYING WS-SUB FROM 1 BY 1
074000         UNTIL WS-SUB > AST-COUNT.
074100     IF FTG-COUNT < 2
074200         GO TO 300-EXIT
074300     END-IF.
074400     MOVE "Y" TO SWAP-MADE-SW.
074500     PERFORM 310-FTG-BUBBLE-PASS THRU 310-EXIT
074600         UNTIL NOT A-SWAP-WAS-MADE.
074700     PERFORM 330-SCAN-ONE-GROUP THRU 330-EXIT
074800         VARYING WS-SUB FROM 2 BY 1
074900         UNTIL WS-SUB > FTG-COUNT.
075000 300-EXIT.
075100     EXIT.
075200
075300 305-LOAD-ONE-FTG-ROW.
075400     SET AST-IDX TO WS-SUB.
075500     ADD +1 TO FTG-COUNT.
075600     SET FTG-IDX TO FTG-COUNT.
075700     MOVE AST-FAMILY(AST-IDX) TO FTG-FAMILY(FTG-IDX).
075800     MOVE AST-ROOM-TYPE(AST-IDX) TO FTG-ROOM-TYPE(FTG-IDX).
075900     MOVE AST-ROOM(AST-IDX) TO FTG-ROOM(FTG-IDX).
076000 305-EXIT.
076100     EXIT.
076200
076300 310-FTG-BUBBLE-PASS.
076400     MOVE "N" TO SWAP-MADE-SW.
076500     PERFORM 315-FTG-COMPARE-ADJACENT THRU 315-EXIT
076600         VARYING WS-SUB FROM 1 BY 1
076700         UNTIL WS-SUB > FTG-COUNT - 1.
076800 310-EXIT.
076900     EXIT.
077000
077100 315-FTG-COMPARE-ADJACENT.
077200     SET FTG-SK-IDX TO WS-SUB.
077300     IF FTG-SORT-KEY(FTG-SK-IDX) > FTG-SORT-KEY(FTG-SK-IDX + 1)
077400         MOVE FTG-SORT-KEY(FTG-SK-IDX) TO FTG-SWAP-KEY
077500         MOVE FTG-SORT-KEY(FTG-SK-IDX + 1)
077600             TO FTG-SORT-KEY(FTG-SK-IDX)
077700         MOVE FTG-SWAP-KEY TO FTG-SORT-KEY(FTG-SK-IDX + 1)
077800         MOVE "Y" TO SWAP-MADE-SW
077900     END-IF.
078000 315-EXIT.
078100     EXIT.
078200
078300* A GROUP IS EVERY CONSECUTIVE RUN OF SORTED ENTRIES SHARING
078400* FAMILY AND TYPE.  ONLY BOTHER WITH ONE ONCE IT HAS MORE THAN
078500* ONE ROOM - A SINGLE ROOM CANNOT BE OUT OF SERIAL ORDER.
078600 330-SCAN-ONE-GROUP.
078700     SET FTG-IDX TO WS-SUB.
078800     SET FTG-SK-IDX TO WS-SUB - 1.
078900     IF FTG-FAMILY(FTG-IDX) NOT = FTG-FAMILY(FTG-SK-IDX)
079000         GO TO 330-EXIT
079100     END-IF.
079200     IF FTG-ROOM-TYPE(FTG-IDX) NOT = FTG-ROOM-TYPE(FTG-SK-IDX)
079300         GO TO 330-EXIT
079400     END-IF.
079500     IF FTG-FAMILY(FTG-IDX) = LFG-FAMILY
079600       AND FTG-ROOM-TYPE(FTG-IDX) = LFG-ROOM-TYPE
079700         GO TO 330-EXIT
079800     END-IF.
079900     PERFORM 335-CHECK-WRKVIOL-FLAG THRU 335-EXIT.
080000     IF GROUP-WAS-FLAGGED
080100         MOVE FTG-FAMILY(FTG-IDX) TO LFG-FAMILY
080200         MOVE FTG-ROOM-TYPE(FTG-IDX) TO LFG-ROOM-TYPE
080300         PERFORM 340-DEEP-ANALYZE-GROUP THRU 340-EXIT
080400     END-IF.
080500 330-EXIT.
080600     EXIT.
080700
080800* DID RMVALID ALREADY FLAG THIS (FAMILY, TYPE) AS NON-SERIAL IN
080900* WRKVIOL - IF IT DID NOT, THE SOLVER'S ROOMS ARE FINE AND THERE
081000* IS NOTHING FOR THE EXPENSIVE WINDOW/MATCH CODE TO EXPLAIN.
081100 335-CHECK-WRKVIOL-FLAG.
081200     MOVE "N" TO NONSERIAL-FLAGGED-SW.
081300     PERFORM 336-CHECK-ONE-WVT-ROW THRU 336-EXIT
081400         VARYING WS-SUB2 FROM 1 BY 1
081500         UNTIL WS-SUB2 > WVT-COUNT
081600            OR GROUP-WAS-FLAGGED.
081700 335-EXIT.
081800     EXIT.
081900
082000 336-CHECK-ONE-WVT-ROW.
082100     SET WVT-IDX TO WS-SUB2.
082200     IF WVT-NON-SERIAL(WVT-IDX)
082300       AND WVT-FAMILY(WVT-IDX) = FTG-FAMILY(FTG-IDX)
082400       AND WVT-ROOM-TYPE(WVT-IDX) = FTG-ROOM-TYPE(FTG-IDX)
082500         MOVE "Y" TO NONSERIAL-FLAGGED-SW
082600     END-IF.
082700 336-EXIT.
082800     EXIT.
082900
083000* A GROUP IS NON-SERIAL - GATHER ITS ROOMS (AS INDEXES BACK INTO
083100* ASSIGNED-WORK-TABLE SO THE DATES ARE AT HAND), FIND THE TYPE'S
083200* CATALOG RANGE, AND SLIDE A WINDOW OF THE GROUP'S OWN SIZE
083300* ACROSS IT LOOKING FOR A FEASIBLE SERIAL BLOCK.
083400 340-DEEP-ANALYZE-GROUP.
083500     MOVE "340-DEEP-ANALYZE-GROUP" TO PARA-NAME.
083600     PERFORM 341-GATHER-GROUP-ROOMS THRU 341-EXIT.
083700     PERFORM 345-FIND-CATALOG-RANGE THRU 345-EXIT.
083800     MOVE "N" TO ANY-WINDOW-OK-SW.
083900     MOVE ZERO TO BEST-WIN-FEAS-CNT.
084000     MOVE CAT-START-SUB TO BEST-WIN-START.
084100     IF CAT-COUNT < GROUP-ROOM-COUNT
084200         GO TO 340-NO-WINDOW-POSSIBLE
084300     END-IF.
084400     PERFORM 350-TRY-ONE-WINDOW THRU 350-EXIT
084500         VARYING WIN-START-SUB FROM CAT-START-SUB BY 1
084600         UNTIL WIN-START-SUB >
084700                 CAT-END-SUB - GROUP-ROOM-COUNT + 1
084800            OR SOME-WINDOW-WORKED.
084900 340-NO-WINDOW-POSSIBLE.
085000     IF SOME-WINDOW-WORKED
085100         MOVE "SERIAL BLOCK FEASIBLE - SOLVER CHOSE NON-SERIAL"
085200             TO VDA-TEXT
085300     ELSE
085400         PERFORM 370-REBUILD-BEST-WINDOW THRU 370-EXIT
085500         MOVE "NO CONTIGUOUS SERIAL BLOCK OF THIS SIZE WAS FREE"
085600             TO VDA-TEXT
085700     END-IF.
085800     PERFORM 390-WRITE-NONSERIAL-FINDING THRU 390-EXIT.
085900 340-EXIT.
086000     EXIT.
086100
086200 341-GATHER-GROUP-ROOMS.
086300     MOVE ZERO TO GROUP-ROOM-COUNT.
086400     SET FTG-SK-IDX TO WS-SUB.
086500     PERFORM 342-BACK-UP-TO-GROUP-START THRU 342-EXIT.
086600     PERFORM 343-ADD-ONE-GROUP-ROOM THRU 343-EXIT
086700         UNTIL FTG-IDX > FTG-COUNT
086800            OR FTG-FAMILY(FTG-IDX) NOT = LKY-FAMILY
086900            OR FTG-ROOM-TYPE(FTG-IDX) NOT = LKY-TYPE-CODE.
087000 341-EXIT.
087100     EXIT.
087200
087300 342-BACK-UP-TO-GROUP-START.
087400     SET FTG-IDX TO WS-SUB.
087500     MOVE FTG-FAMILY(FTG-IDX) TO LKY-FAMILY.
087600     MOVE FTG-ROOM-TYPE(FTG-IDX) TO LKY-TYPE-CODE.
087700     PERFORM 344-STEP-BACK-ONE THRU 344-EXIT
087800         UNTIL FTG-IDX = 1
087900            OR FTG-FAMILY(FTG-IDX) NOT = LKY-FAMILY
088000            OR FTG-ROOM-TYPE(FTG-IDX) NOT = LKY-TYPE-CODE.
088100     IF FTG-FAMILY(FTG-IDX) NOT = LKY-FAMILY
088200       OR FTG-ROOM-TYPE(FTG-IDX) NOT = LKY-TYPE-CODE
088300         SET FTG-IDX UP BY 1
088400     END-IF.
088500 342-EXIT.
088600     EXIT.
088700
088800 344-STEP-BACK-ONE.
088900     SET FTG-IDX DOWN BY 1.
089000 344-EXIT.
089100     EXIT.
089200
089300 343-ADD-ONE-GROUP-ROOM.
089400     ADD +1 TO GROUP-ROOM-COUNT.
089500     SET GRL-IDX TO GROUP-ROOM-COUNT.
089600     MOVE FTG-ROOM(FTG-IDX) TO GRL-ROOM(GRL-IDX).
089700     PERFORM 347-FIND-AST-ROW-FOR-GROUP THRU 347-EXIT.
089800     SET FTG-IDX UP BY 1.
089900 343-EXIT.
090000     EXIT.
090100
090200* RE-LOCATE THIS (FAMILY, TYPE, ROOM) IN ASSIGNED-WORK-TABLE SO
090300* THE GROUP ROW CARRIES ITS OWN CHECK-IN/CHECK-OUT DATES - THE
090400* FTG ENTRY ITSELF DOES NOT, IT ONLY EXISTS TO SORT BY KEY.
090500 347-FIND-AST-ROW-FOR-GROUP.
090600     PERFORM 348-CHECK-ONE-AST-FOR-GROUP THRU 348-EXIT
090700         VARYING WS-SUB2 FROM 1 BY 1
090800         UNTIL WS-SUB2 > AST-COUNT
090900            OR GRL-AST-SUB(GRL-IDX) NOT = ZERO.
091000 347-EXIT.
091100     EXIT.
091200
091300 348-CHECK-ONE-AST-FOR-GROUP.
091400     SET AST-IDX TO WS-SUB2.
091500     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
091600       AND AST-ROOM-TYPE(AST-IDX) = LKY-TYPE-CODE
091700       AND AST-ROOM(AST-IDX) = GRL-ROOM(GRL-IDX)
091800         MOVE WS-SUB2 TO GRL-AST-SUB(GRL-IDX)
091900     END-IF.
092000 348-EXIT.
092100     EXIT.
092200
092300* LOCATE THE SORTED CATALOG'S CONTIGUOUS BLOCK FOR LKY-TYPE-
092400* CODE - FIRST AND LAST SUBSCRIPT AND A COUNT.
092500 345-FIND-CATALOG-RANGE.
092600     MOVE ZERO TO CAT-START-SUB.
092700     MOVE ZERO TO CAT-END-SUB.
092800     MOVE ZERO TO CAT-COUNT.
092900     PERFORM 346-CHECK-ONE-CAT-ENTRY THRU 346-EXIT
093000         VARYING WS-SUB2 FROM 1 BY 1
093100         UNTIL WS-SUB2 > RWT-COUNT.
093200 345-EXIT.
093300     EXIT.
093400
093500 346-CHECK-ONE-CAT-ENTRY.
093600     SET RWT-IDX TO WS-SUB2.
093700     IF RWT-ROOM-TYPE(RWT-IDX) = LKY-TYPE-CODE
093800         IF CAT-START-SUB = ZERO
093900             MOVE WS-SUB2 TO CAT-START-SUB
094000         END-IF
094100         MOVE WS-SUB2 TO CAT-END-SUB
094200         ADD +1 TO CAT-COUNT
094300     END-IF.
094400 346-EXIT.
094500     EXIT.
094600
094700* ONE CATALOG WINDOW OF THE GROUP'S OWN SIZE, STARTING AT WIN-
094800* START-SUB.  BUILD WHICH (ROW, WINDOW ROOM) PAIRS ARE FREE OF
094900* EVERY OTHER FAMILY'S SCHEDULE, THEN ASK 360-TRY-PERFECT-MATCH
095000* WHETHER ALL OF THE GROUP'S ROWS CAN BE PLACED AT ONCE.
095100 350-TRY-ONE-WINDOW.
095200     PERFORM 351-BUILD-ONE-FEAS-ROW THRU 351-EXIT
095300         VARYING WS-SUB2 FROM 1 BY 1
095400         UNTIL WS-SUB2 > GROUP-ROOM-COUNT.
095500     PERFORM 360-TRY-PERFECT-MATCH THRU 360-EXIT.
095600     IF PERFECT-MATCH-FOUND
095700         MOVE "Y" TO ANY-WINDOW-OK-SW
095800     ELSE
095900         PERFORM 355-COUNT-FEAS-PAIRS THRU 355-EXIT
096000         IF THIS-WIN-FEAS-CNT > BEST-WIN-FEAS-CNT
096100             MOVE THIS-WIN-FEAS-CNT TO BEST-WIN-FEAS-CNT
096200             MOVE WIN-START-SUB TO BEST-WIN-START
096300         END-IF
096400     END-IF.
096500 350-EXIT.
096600     EXIT.
096700
096800 351-BUILD-ONE-FEAS-ROW.
096900     SET FEAS-ROW-IDX TO WS-SUB2.
097000     PERFORM 352-BUILD-ONE-FEAS-CELL THRU 352-EXIT
097100         VARYING WS-SUB FROM 1 BY 1
097200         UNTIL WS-SUB > GROUP-ROOM-COUNT.
097300 351-EXIT.
097400     EXIT.
097500
097600* CELL (ROW, WINDOW-POSITION) IS FEASIBLE WHEN NO OTHER FAMILY
097700* HOLDS THE WINDOW ROOM OVER ANY PART OF THIS ROW'S STAY.
097800 352-BUILD-ONE-FEAS-CELL.
097900     SET FEAS-ROOM-IDX TO WS-SUB.
098000     SET RWT-IDX TO WIN-START-SUB.
098100     SET RWT-IDX UP BY WS-SUB.
098200     SET RWT-IDX DOWN BY 1.
098300     MOVE "Y" TO FEAS-ROOM(FEAS-ROW-IDX, FEAS-ROOM-IDX).
098400     SET GRL-IDX TO WS-SUB2.
098500     PERFORM 353-CHECK-ONE-BLOCKER-ROW THRU 353-EXIT
098600         VARYING WS-SUB FROM 1 BY 1
098700         UNTIL WS-SUB > AST-COUNT.
098800 352-EXIT.
098900     EXIT.
099000
099100 353-CHECK-ONE-BLOCKER-ROW.
099200     SET AST-IDX TO WS-SUB.
099300     IF AST-ROOM-TYPE(AST-IDX) NOT = LKY-TYPE-CODE
099400         GO TO 353-EXIT
099500     END-IF.
099600     IF AST-ROOM(AST-IDX) NOT = RWT-ROOM-NBR(RWT-IDX)
099700         GO TO 353-EXIT
099800     END-IF.
099900     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
100000         GO TO 353-EXIT
100100     END-IF.
100200     MOVE "OV" TO UT-FUNCTION-CODE.
100300     MOVE AST-CHECK-IN(GRL-AST-SUB(GRL-IDX)) TO UT-IVL-1-IN.
100400     MOVE AST-CHECK-OUT(GRL-AST-SUB(GRL-IDX)) TO UT-IVL-1-OUT.
100500     MOVE AST-CHECK-IN(AST-IDX) TO UT-IVL-2-IN.
100600     MOVE AST-CHECK-OUT(AST-IDX) TO UT-IVL-2-OUT.
100700     CALL "RMUTIL" USING RM-UTIL-PARMS.
100800     IF UT-RESULT-TRUE
100900         MOVE "N" TO FEAS-ROOM(FEAS-ROW-IDX, FEAS-ROOM-IDX)
101000     END-IF.
101100 353-EXIT.
101200     EXIT.
101300
101400 355-COUNT-FEAS-PAIRS.
101500     MOVE ZERO TO THIS-WIN-FEAS-CNT.
101600     PERFORM 356-COUNT-ONE-FEAS-ROW THRU 356-EXIT
101700         VARYING WS-SUB2 FROM 1 BY 1
101800         UNTIL WS-SUB2 > GROUP-ROOM-COUNT.
101900 355-EXIT.
102000     EXIT.
102100
102200 356-COUNT-ONE-FEAS-ROW.
102300     SET FEAS-ROW-IDX TO WS-SUB2.
102400     PERFORM 357-COUNT-ONE-FEAS-CELL THRU 357-EXIT
102500         VARYING WS-SUB FROM 1 BY 1
102600         UNTIL WS-SUB > GROUP-ROOM-COUNT.
102700 356-EXIT.
102800     EXIT.
102900
103000 357-COUNT-ONE-FEAS-CELL.
103100     SET FEAS-ROOM-IDX TO WS-SUB.
103200     IF FEAS-ROOM(FEAS-ROW-IDX, FEAS-ROOM-IDX) = "Y"
103300         ADD +1 TO THIS-WIN-FEAS-CNT
103400     END-IF.
103500 357-EXIT.
103600     EXIT.
103700
103800* 360-364 - IS THERE A PERFECT MATCHING OF THE GROUP'S ROWS ONTO
103900* THIS WINDOW'S ROOMS.  KUHN'S ALGORITHM, ONE AUGMENTING-PATH
104000* SEARCH PER ROW.
104100 360-TRY-PERFECT-MATCH.
104200     MOVE ZERO TO MATCH-LEFT(1) MATCH-LEFT(2) MATCH-LEFT(3)
104300         MATCH-LEFT(4) MATCH-LEFT(5) MATCH-LEFT(6) MATCH-LEFT(7)
104400         MATCH-LEFT(8) MATCH-LEFT(9) MATCH-LEFT(10).
104500     MOVE ZERO TO MATCH-RIGHT(1) MATCH-RIGHT(2) MATCH-RIGHT(3)
104600         MATCH-RIGHT(4) MATCH-RIGHT(5) MATCH-RIGHT(6)
104700         MATCH-RIGHT(7) MATCH-RIGHT(8) MATCH-RIGHT(9)
104800         MATCH-RIGHT(10).
104900     MOVE ZERO TO MATCHED-COUNT.
105000     PERFORM 361-TRY-KUHN-FOR-ROW THRU 361-EXIT
105100         VARYING WS-SUB FROM 1 BY 1
105200         UNTIL WS-SUB > GROUP-ROOM-COUNT.
105300     IF MATCHED-COUNT = GROUP-ROOM-COUNT
105400         MOVE "Y" TO PERFECT-MATCH-SW
105500     ELSE
105600         MOVE "N" TO PERFECT-MATCH-SW
105700     END-IF.
105800 360-EXIT.
105900     EXIT.
106000
106100 361-TRY-KUHN-FOR-ROW.
106200     MOVE ZERO TO VISITED-RIGHT(1) VISITED-RIGHT(2)
106300         VISITED-RIGHT(3) VISITED-RIGHT(4) VISITED-RIGHT(5)
106400         VISITED-RIGHT(6) VISITED-RIGHT(7) VISITED-RIGHT(8)
106500         VISITED-RIGHT(9) VISITED-RIGHT(10).
106600     MOVE "N" TO MATCH-SUCCESS-SW.
106700     MOVE 1 TO MS-DEPTH.
106800     SET MS-IDX TO MS-DEPTH.
106900     MOVE WS-SUB TO MS-U(MS-IDX).
107000     MOVE 1 TO MS-NEXT-V(MS-IDX).
107100     PERFORM 365-KUHN-STEP THRU 365-EXIT
107200         UNTIL MS-DEPTH = ZERO OR MATCH-SUCCEEDED.
107300     IF MATCH-SUCCEEDED
107400         ADD +1 TO MATCHED-COUNT
107500     END-IF.
107600 361-EXIT.
107700     EXIT.
107800
107900* ONE STEP OF THE DFS - EITHER POP AN EXHAUSTED FRAME, OR TRY
108000* THE NEXT CANDIDATE ROOM FOR THE FRAME ON TOP OF THE STACK.
108100 365-KUHN-STEP.
108200     SET MS-IDX TO MS-DEPTH.
108300     IF MS-NEXT-V(MS-IDX) > GROUP-ROOM-COUNT
108400         SUBTRACT 1 FROM MS-DEPTH
108500         GO TO 365-EXIT
108600     END-IF.
108700     SET FEAS-ROOM-IDX TO MS-NEXT-V(MS-IDX).
108800     SET FEAS-ROW-IDX TO MS-U(MS-IDX).
108900     ADD +1 TO MS-NEXT-V(MS-IDX).
109000     IF FEAS-ROOM(FEAS-ROW-IDX, FEAS-ROOM-IDX) NOT = "Y"
109100         GO TO 365-EXIT
109200     END-IF.
109300     SET VR-IDX TO FEAS-ROOM-IDX.
109400     IF VISITED-RIGHT(VR-IDX) = "Y"
109500         GO TO 365-EXIT
109600     END-IF.
109700     MOVE "Y" TO VISITED-RIGHT(VR-IDX).
109800     MOVE FEAS-ROOM-IDX TO MS-V-TRIED(MS-IDX).
109900     SET MR-IDX TO FEAS-ROOM-IDX.
110000     IF MATCH-RIGHT(MR-IDX) = ZERO
110100         MOVE "Y" TO MATCH-SUCCESS-SW
110200         PERFORM 366-BUBBLE-SUCCESS THRU 366-EXIT
110300     ELSE
110400         ADD +1 TO MS-DEPTH
110500         SET MS-IDX TO MS-DEPTH
110600         MOVE MATCH-RIGHT(MR-IDX) TO MS-U(MS-IDX)
110700         MOVE 1 TO MS-NEXT-V(MS-IDX)
110800     END-IF.
110900 365-EXIT.
111000     EXIT.
111100
111200* UNWIND THE STACK, SETTING THE MATCH AT EVERY LEVEL - THE SAME
111300* REASSIGNMENT THE RECURSIVE TEXTBOOK VERSION DOES ON THE WAY
111400* BACK UP FROM A SUCCESSFUL DFS CALL.
111500 366-BUBBLE-SUCCESS.
111600     PERFORM 367-BUBBLE-ONE-FRAME THRU 367-EXIT
111700         UNTIL MS-DEPTH = ZERO.
111800 366-EXIT.
111900     EXIT.
112000
112100 367-BUBBLE-ONE-FRAME.
112200     SET MS-IDX TO MS-DEPTH.
112300     SET ML-IDX TO MS-U(MS-IDX).
112400     SET MR-IDX TO MS-V-TRIED(MS-IDX).
112500     MOVE MS-U(MS-IDX) TO MATCH-RIGHT(MR-IDX).
112600     MOVE MS-V-TRIED(MS-IDX) TO MATCH-LEFT(ML-IDX).
112700     SUBTRACT 1 FROM MS-DEPTH.
112800 367-EXIT.
112900     EXIT.
113000
113100* NO WINDOW MATCHED PERFECTLY - RE-RUN THE BEST ONE FOUND (MOST
113200* FREE ROW/ROOM PAIRS) AND LIST UP TO 6 ROOMS THAT BLOCKED IT,
113300* WITH THE FAMILY AND DATES HOLDING EACH ONE.
113400 370-REBUILD-BEST-WINDOW.
113500     MOVE BEST-WIN-START TO WIN-START-SUB.
113600     PERFORM 351-BUILD-ONE-FEAS-ROW THRU 351-EXIT
113700         VARYING WS-SUB2 FROM 1 BY 1
113800         UNTIL WS-SUB2 > GROUP-ROOM-COUNT.
113900     MOVE ZERO TO BLOCKER-COUNT.
114000     PERFORM 371-LIST-ONE-BLOCKED-ROOM THRU 371-EXIT
114100         VARYING WS-SUB FROM 1 BY 1
114200         UNTIL WS-SUB > GROUP-ROOM-COUNT
114300            OR BLOCKER-COUNT = 6.
114400 370-EXIT.
114500     EXIT.
114600
114700 371-LIST-ONE-BLOCKED-ROOM.
114800     SET RWT-IDX TO WIN-START-SUB.
114900     SET RWT-IDX UP BY WS-SUB.
115000     SET RWT-IDX DOWN BY 1.
115100     SET GRL-IDX TO WS-SUB.
115200     PERFORM 372-FIND-ONE-ROOM-BLOCKER THRU 372-EXIT
115300         VARYING WS-SUB2 FROM 1 BY 1
115400         UNTIL WS-SUB2 > AST-COUNT
115500            OR BLOCKER-COUNT = 6.
115600 371-EXIT.
115700     EXIT.
115800
115900 372-FIND-ONE-ROOM-BLOCKER.
116000     SET AST-IDX TO WS-SUB2.
116100     IF AST-ROOM-TYPE(AST-IDX) NOT = LKY-TYPE-CODE
116200         GO TO 372-EXIT
116300     END-IF.
116400     IF AST-ROOM(AST-IDX) NOT = RWT-ROOM-NBR(RWT-IDX)
116500         GO TO 372-EXIT
116600     END-IF.
116700     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
116800         GO TO 372-EXIT
116900     END-IF.
117000     ADD +1 TO BLOCKER-COUNT.
117100     SET BLK-IDX TO BLOCKER-COUNT.
117200     MOVE AST-FAMILY(AST-IDX) TO BLK-FAMILY(BLK-IDX).
117300     MOVE AST-CHECK-IN(AST-IDX) TO BLK-CHECK-IN(BLK-IDX).
117400     MOVE AST-CHECK-OUT(AST-IDX) TO BLK-CHECK-OUT(BLK-IDX).
117500 372-EXIT.
117600     EXIT.
117700
117800* BUILD AND WRITE ONE CHECK-B FINDING.  VDA-TEXT ALREADY HOLDS
117900* THE REASON; APPEND THE BLOCKER LIST WHEN THERE IS ONE.
118000 390-WRITE-NONSERIAL-FINDING.
118100     MOVE "NOT IN SERIAL ORDER" TO VI-VIOLATION.
118200     MOVE LKY-FAMILY TO VI-FAMILY.
118300     MOVE LKY-TYPE-CODE TO VI-ROOM-TYPE.
118400     IF BLOCKER-COUNT > ZERO
118500         PERFORM 281-APPEND-ONE-BLOCKER THRU 281-EXIT
118600             VARYING WS-SUB2 FROM 1 BY 1
118700             UNTIL WS-SUB2 > BLOCKER-COUNT
118800     END-IF.
118900     MOVE VDA-TEXT TO VI-DETAIL.
119000     PERFORM 890-WRITE-VIOL-LINE THRU 890-EXIT.
119100 390-EXIT.
119200     EXIT.
119300
119400* 400 - CHECK C.  MIXED-TYPE AREA RULES.  WALK EVERY DISTINCT
119500* ASSIGNED FAMILY ONCE, LOOK UP THE FIRST ROOM IT HOLDS OF EACH
119600* TYPE THE RULES CARE ABOUT, AND TEST THE THREE RULES.
119700 400-MIXED-TYPE-RTN.
119800     MOVE "400-MIXED-TYPE-RTN" TO PARA-NAME.
119900     PERFORM 405-LOAD-ONE-FAM-ROW THRU 405-EXIT
120000         VARYING WS-SUB FROM 1 BY 1
120100         UNTIL WS-SUB > AST-COUNT.
120200     IF FAM-COUNT < 2
120300         GO TO 400-DEDUP-DONE
120400     END-IF.
120500     MOVE "Y" TO SWAP-MADE-SW.
120600     PERFORM 410-FAM-BUBBLE-PASS THRU 410-EXIT
120700         UNTIL NOT A-SWAP-WAS-MADE.
120800 400-DEDUP-DONE.
120900     PERFORM 420-CHECK-ONE-FAMILY THRU 420-EXIT
121000         VARYING WS-SUB FROM 1 BY 1
121100         UNTIL WS-SUB > FAM-COUNT.
121200 400-EXIT.
121300     EXIT.
121400
121500 405-LOAD-ONE-FAM-ROW.
121600     SET AST-IDX TO WS-SUB.
121700     ADD +1 TO FAM-COUNT.
121800     SET FAM-IDX TO FAM-COUNT.
121900     MOVE AST-FAMILY(AST-IDX) TO FAM-NAME(FAM-IDX).
122000 405-EXIT.
122100     EXIT.
122200
122300 410-FAM-BUBBLE-PASS.
122400     MOVE "N" TO SWAP-MADE-SW.
122500     PERFORM 415-FAM-COMPARE-ADJACENT THRU 415-EXIT
122600         VARYING WS-SUB FROM 1 BY 1
122700         UNTIL WS-SUB > FAM-COUNT - 1.
122800 410-EXIT.
122900     EXIT.
123000
123100 415-FAM-COMPARE-ADJACENT.
123200     SET FAM-IDX TO WS-SUB.
123300     IF FAM-NAME(FAM-IDX) > FAM-NAME(FAM-IDX + 1)
123400         MOVE FAM-NAME(FAM-IDX) TO FAM-SWAP-KEY
123500         MOVE FAM-NAME(FAM-IDX + 1) TO FAM-NAME(FAM-IDX)
123600         MOVE FAM-SWAP-KEY TO FAM-NAME(FAM-IDX + 1)
123700         MOVE "Y" TO SWAP-MADE-SW
123800     END-IF.
123900 415-EXIT.
124000     EXIT.
124100
124200* SKIP REPEATS LEFT OVER FROM A FAMILY WITH MANY ROOMS - ONLY
124300* THE FIRST OCCURRENCE OF A NAME IN THE SORTED LIST IS CHECKED.
124400 420-CHECK-ONE-FAMILY.
124500     SET FAM-IDX TO WS-SUB.
124600     IF WS-SUB > 1
124700         SET FAM-SK-IDX TO WS-SUB - 1
124800         IF FAM-NAME(FAM-IDX) = FAM-NAME(FAM-SK-IDX)
124900             GO TO 420-EXIT
125000         END-IF
125100     END-IF.
125200     MOVE FAM-NAME(FAM-IDX) TO LKY-FAMILY.
125300     PERFORM 425-BUILD-TYPE-MAP THRU 425-EXIT.
125400     PERFORM 430-CHECK-RULE-C1 THRU 430-EXIT.
125500     PERFORM 440-CHECK-RULE-C2 THRU 440-EXIT.
125600     PERFORM 450-CHECK-RULE-C3 THRU 450-EXIT.
125700 420-EXIT.
125800     EXIT.
125900
126000* RECORD THE FIRST ASSIGNED ROOM OF EACH RULE-RELEVANT TYPE THIS
126100* FAMILY HOLDS - LOWEST ASSIGNED-WORK-TABLE SUBSCRIPT WINS WHEN
126200* A FAMILY HOLDS MORE THAN ONE ROOM OF THE SAME TYPE.
126300 425-BUILD-TYPE-MAP.
126400     MOVE ZERO TO FTM-FIELD-ROOM.
126500     MOVE ZERO TO FTM-DOUBLE-ROOM.
126600     MOVE ZERO TO FTM-GROUP-ROOM.
126700     MOVE ZERO TO FTM-SUKKAH-ROOM.
126800     MOVE ZERO TO FTM-FAMILY-ROOM.
126900     MOVE ZERO TO FTM-CABIN-ROOM.
127000     PERFORM 426-MAP-ONE-AST-ROW THRU 426-EXIT
127100         VARYING WS-SUB2 FROM 1 BY 1
127200         UNTIL WS-SUB2 > AST-COUNT.
127300 425-EXIT.
127400     EXIT.
127500
127600 426-MAP-ONE-AST-ROW.
127700     SET AST-IDX TO WS-SUB2.
127800     IF AST-FAMILY(AST-IDX) NOT = LKY-FAMILY
127900         GO TO 426-EXIT
128000     END-IF.
128100     IF AST-ROOM-TYPE(AST-IDX) = "FIELD"
128200       AND FTM-FIELD-ROOM = ZERO
128300         MOVE AST-ROOM(AST-IDX) TO FTM-FIELD-ROOM
128400     END-IF.
128500     IF AST-ROOM-TYPE(AST-IDX) = "DOUBLE"
128600       AND FTM-DOUBLE-ROOM = ZERO
128700         MOVE AST-ROOM(AST-IDX) TO FTM-DOUBLE-ROOM
128800     END-IF.
128900     IF AST-ROOM-TYPE(AST-IDX) = "GROUP"
129000       AND FTM-GROUP-ROOM = ZERO
129100         MOVE AST-ROOM(AST-IDX) TO FTM-GROUP-ROOM
129200     END-IF.
129300     IF AST-ROOM-TYPE(AST-IDX) = "SUKKAH"
129400       AND FTM-SUKKAH-ROOM = ZERO
129500         MOVE AST-ROOM(AST-IDX) TO FTM-SUKKAH-ROOM
129600     END-IF.
129700     IF AST-ROOM-TYPE(AST-IDX) = "FAMILY"
129800       AND FTM-FAMILY-ROOM = ZERO
129900         MOVE AST-ROOM(AST-IDX) TO FTM-FAMILY-ROOM
130000     END-IF.
130100     IF AST-ROOM-TYPE(AST-IDX) = "CABIN"
130200       AND FTM-CABIN-ROOM = ZERO
130300         MOVE AST-ROOM(AST-IDX) TO FTM-CABIN-ROOM
130400     END-IF.
130500 426-EXIT.
130600     EXIT.
130700
130800* RULE C1 - A FAMILY HOLDING BOTH A FIELD PITCH AND A DOUBLE
130900* ROOM MUST HAVE DOUBLE ROOM 1 AND FIELD ROOM 1 THROUGH 5.
131000 430-CHECK-RULE-C1.
131100     IF FTM-FIELD-ROOM = ZERO OR FTM-DOUBLE-ROOM = ZERO
131200         GO TO 430-EXIT
131300     END-IF.
131400     IF FTM-DOUBLE-ROOM NOT = 1
131500         MOVE "DOUBLE ROOM MUST BE ROOM 1 WHEN HELD WITH FIELD"
131600             TO VDA-TEXT
131700         MOVE "DOUBLE" TO LKY-TYPE-CODE
131800         MOVE FTM-DOUBLE-ROOM TO LKY-ROOM-NBR
131900         PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT
132000     END-IF.
132100     IF FTM-FIELD-ROOM < 1 OR FTM-FIELD-ROOM > 5
132200         MOVE "FIELD ROOM MUST BE 1-5 WHEN HELD WITH DOUBLE"
132300             TO VDA-TEXT
132400         MOVE "FIELD" TO LKY-TYPE-CODE
132500         MOVE FTM-FIELD-ROOM TO LKY-ROOM-NBR
132600         PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT
132700     END-IF.
132800 430-EXIT.
132900     EXIT.
133000
133100* RULE C2 - A FAMILY HOLDING A FIELD PITCH WITH A GROUP OR
133200* SUKKAH ROOM MUST HAVE FIELD ROOM 4-7 AND THAT ROOM 1-2.
133300 440-CHECK-RULE-C2.
133400     IF FTM-FIELD-ROOM = ZERO
133500         GO TO 440-EXIT
133600     END-IF.
133700     IF FTM-GROUP-ROOM = ZERO AND FTM-SUKKAH-ROOM = ZERO
133800         GO TO 440-EXIT
133900     END-IF.
134000     IF FTM-FIELD-ROOM < 4 OR FTM-FIELD-ROOM > 7
134100         MOVE "FIELD ROOM MUST BE 4-7 WHEN HELD WITH GROUP/"
134200             TO VDA-TEXT
134300         STRING VDA-TEXT DELIMITED BY SIZE
134400                "SUKKAH" DELIMITED BY SIZE
134500           INTO VDA-TEXT
134600         END-STRING
134700         MOVE "FIELD" TO LKY-TYPE-CODE
134800         MOVE FTM-FIELD-ROOM TO LKY-ROOM-NBR
134900         PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT
135000     END-IF.
135100     IF FTM-GROUP-ROOM NOT = ZERO
135200         IF FTM-GROUP-ROOM < 1 OR FTM-GROUP-ROOM > 2
135300             MOVE "GROUP ROOM MUST BE 1-2 WHEN HELD WITH FIELD"
135400                 TO VDA-TEXT
135500             MOVE "GROUP" TO LKY-TYPE-CODE
135600             MOVE FTM-GROUP-ROOM TO LKY-ROOM-NBR
135700             PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT
135800         END-IF
135900     END-IF.
136000     IF FTM-SUKKAH-ROOM NOT = ZERO
136100         IF FTM-SUKKAH-ROOM < 1 OR FTM-SUKKAH-ROOM > 2
136200             MOVE "SUKKAH ROOM MUST BE 1-2 WHEN HELD WITH FIELD"
136300                 TO VDA-TEXT
136400             MOVE "SUKKAH" TO LKY-TYPE-CODE
136500             MOVE FTM-SUKKAH-ROOM TO LKY-ROOM-NBR
136600             PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT
136700         END-IF
136800     END-IF.
136900 440-EXIT.
137000     EXIT.
137100
137200* RULE C3 - A FAMILY HOLDING A FAMILY-TYPE ROOM PLUS A CABIN,
137300* GROUP OR SUKKAH ROOM MUST HOLD FAMILY ROOM 4, 5, 6 OR 8.
137400 450-CHECK-RULE-C3.
137500     IF FTM-FAMILY-ROOM = ZERO
137600         GO TO 450-EXIT
137700     END-IF.
137800     IF FTM-CABIN-ROOM = ZERO AND FTM-GROUP-ROOM = ZERO
137900       AND FTM-SUKKAH-ROOM = ZERO
138000         GO TO 450-EXIT
138100     END-IF.
138200     IF FTM-FAMILY-ROOM = 4 OR FTM-FAMILY-ROOM = 5
138300       OR FTM-FAMILY-ROOM = 6 OR FTM-FAMILY-ROOM = 8
138400         GO TO 450-EXIT
138500     END-IF.
138600     MOVE "FAMILY ROOM MUST BE 4, 5, 6 OR 8 WHEN HELD WITH"
138700         TO VDA-TEXT.
138800     STRING VDA-TEXT DELIMITED BY SIZE
138900            " CABIN/GROUP/SUKKAH" DELIMITED BY SIZE
139000       INTO VDA-TEXT
139100     END-STRING.
139200     MOVE "FAMILY" TO LKY-TYPE-CODE.
139300     MOVE FTM-FAMILY-ROOM TO LKY-ROOM-NBR.
139400     PERFORM 480-WRITE-MIXED-FINDING THRU 480-EXIT.
139500 450-EXIT.
139600     EXIT.
139700
139800 480-WRITE-MIXED-FINDING.
139900     MOVE "MIXED-TYPE AREA RULE" TO VI-VIOLATION.
140000     MOVE LKY-FAMILY TO VI-FAMILY.
140100     MOVE LKY-TYPE-CODE TO VI-ROOM-TYPE.
140200     MOVE LKY-ROOM-NBR TO VDA-EDIT-1.
140300     STRING VDA-TEXT DELIMITED BY SIZE
140400            " (ROOM " DELIMITED BY SIZE
140500            VDA-EDIT-1 DELIMITED BY SIZE
140600            ")" DELIMITED BY SIZE
140700       INTO VDA-TEXT
140800     END-STRING.
140900     MOVE VDA-TEXT TO VI-DETAIL.
141000     PERFORM 890-WRITE-VIOL-LINE THRU 890-EXIT.
141100 480-EXIT.
141200     EXIT.
141300
141400* 890 - ONE VIOLATION LINE, SHARED BY ALL THREE CHECKS.
141500 890-WRITE-VIOL-LINE.
141600     WRITE RM-VIOLATION-REC.
141700     ADD +1 TO VIOL-COUNT.
141800 890-EXIT.
141900     EXIT.
142000
142100* 900 - REPORT HEADING, WRITTEN ONCE BEFORE ANY FINDING.
142200 900-WRITE-VIOLRPT.
142300     MOVE "900-WRITE-VIOLRPT" TO PARA-NAME.
142400     MOVE SPACES TO RM-VIOLATION-REC.
142500     MOVE "ROOM ASSIGNMENT - VIOLATION REPORT" TO VI-VIOLATION.
142600     WRITE RM-VIOLATION-REC.
142700     MOVE SPACES TO RM-VIOLATION-REC.
142800     MOVE "RUN DATE" TO VI-VIOLATION.
142900     STRING RDA-MM DELIMITED BY SIZE
143000            "/" DELIMITED BY SIZE
143100            RDA-DD DELIMITED BY SIZE
143200            "/" DELIMITED BY SIZE
143300            RDA-YY DELIMITED BY SIZE
143400       INTO RDA-PRINT-DATE
143500     END-STRING.
143600     MOVE RDA-PRINT-DATE TO VI-FAMILY.
143700     WRITE RM-VIOLATION-REC.
143800     MOVE SPACES TO RM-VIOLATION-REC.
143900     WRITE RM-VIOLATION-REC.
144000 900-EXIT.
144100     EXIT.
144200
144300* 950 - VIOLATION-COUNT TRAILER, WRITTEN AFTER ALL THREE CHECKS.
144400 950-WRITE-TRAILER.
144500     MOVE "950-WRITE-TRAILER" TO PARA-NAME.
144600     MOVE SPACES TO RM-VIOLATION-REC.
144700     MOVE "TOTAL VIOLATIONS" TO VI-VIOLATION.
144800     MOVE VIOL-COUNT TO VDA-EDIT-1.
144900     MOVE VDA-EDIT-1 TO VI-FAMILY.
145000     WRITE RM-VIOLATION-REC.
145100 950-EXIT.
145200     EXIT.
145300
145400 800-OPEN-FILES.
145500     MOVE "800-OPEN-FILES" TO PARA-NAME.
145600     OPEN INPUT BOOKINGS.
145700     OPEN INPUT ROOMS.
145800     OPEN INPUT ASSIGNED.
145900     OPEN INPUT WRKVIOL.
146000     OPEN OUTPUT VIOLRPT.
146100     OPEN OUTPUT SYSOUT.
146200 800-EXIT.
146300     EXIT.
146400
146500 850-CLOSE-FILES.
146600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
146700     CLOSE BOOKINGS.
146800     CLOSE ROOMS.
146900     CLOSE ASSIGNED.
147000     CLOSE WRKVIOL.
147100     CLOSE VIOLRPT.
147200     CLOSE SYSOUT.
147300 850-EXIT.
147400     EXIT.
147500
147600 960-READ-BOOKINGS.
147700     READ BOOKINGS
147800         AT END MOVE "N" TO MORE-BOOKINGS-SW
147900     END-READ.
148000 960-EXIT.
148100     EXIT.
148200
148300 965-READ-ROOMS.
148400     READ ROOMS
148500         AT END MOVE "N" TO MORE-ROOMS-SW
148600     END-READ.
148700 965-EXIT.
148800     EXIT.
148900
149000 970-READ-ASSIGNED.
149100     READ ASSIGNED
149200         AT END MOVE "N" TO MORE-ASSIGNED-SW
149300     END-READ.
149400 970-EXIT.
149500     EXIT.
149600
149700 975-READ-WRKVIOL.
149800     READ WRKVIOL
149900         AT END MOVE "N" TO MORE-WRKVIOL-SW
150000     END-READ.
150100 975-EXIT.
150200     EXIT.
150300
150400 999-CLEANUP.
150500     MOVE "999-CLEANUP" TO PARA-NAME.
150600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
150700     DISPLAY "BOOKINGS READ    = " BOOKINGS-READ.
150800     DISPLAY "ROOMS READ       = " ROOMS-READ.
150900     DISPLAY "ASSIGNED READ    = " ASSIGNED-READ.
151000     DISPLAY "VIOLATIONS WROTE = " VIOL-COUNT.
151100     DISPLAY "******** END JOB RMDIAG ********".
151200 999-EXIT.
151300     EXIT.
151400
151500* SHOP-STANDARD ABEND TAIL - SAME AS EVERY OTHER PROGRAM IN THIS
151600* RUN.  NOT USED TODAY (RMDIAG ONLY EXPLAINS, IT NEVER ABENDS)
151700* BUT KEPT SO RM-ABEND-REC AND ITS CALLERS STAY UNIFORM ACROSS
151800* THE WHOLE SUITE IF A FUTURE CHECK EVER NEEDS TO STOP THE JOB.
151900 1000-ABEND-RTN.
152000     CLOSE BOOKINGS ROOMS ASSIGNED VIOLRPT SYSOUT.
152100     COMPUTE AB-ZERO-VAL = AB-ONE-VAL / AB-ZERO-VAL.
152200     GOBACK.
152300
