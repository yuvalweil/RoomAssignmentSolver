000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMSCORE.
000400 AUTHOR.        JON SAYLES.
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.   18/03/93.
000700 DATE-COMPILED.  18/03/93.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED SUBPROGRAM.  SCORES ONE CANDIDATE ROOM FOR ONE
001200*    BOOKING DURING THE RMSOLVE BACKTRACKING SEARCH.  LOWER IS
001300*    BETTER; RMSOLVE PICKS THE CANDIDATE WITH THE LOWEST SCORE
001400*    (TIES BROKEN ON ROOM TYPE THEN ROOM NUMBER BY THE CALLER).
001500*    RULES R3-R7 EACH ADD OR SUBTRACT FROM THE RUNNING SCORE;
001600*    NONE OF THEM READ A FILE OR TOUCH THE CALENDAR - THAT IS
001700*    ALL DONE BY RMSOLVE BEFORE THIS IS CALLED.
001800*
001900* CHANGE LOG.
002000* 18/03/93 JRS  - ORIGINAL, CARRIED R3/R4 ONLY (FORCED ROOM AND
002100*                 SERIAL MEMORY) FOR THE CABIN/DOUBLE SIDE OF
002200*                 THE SITE.
002300* 02/09/96 JRS  - ADDED R5/R6/R7 FOR THE FIELD-PITCH AREA
002400*                 COHERENCE AND TARGET-SET RULES WHEN THE FIELD
002500*                 WAS BROUGHT INTO THE SAME ASSIGNER RUN.
002600* 30/06/08 RLM  - WAIVE-FORCED-SW / WAIVE-SERIAL-SW ADDED SO THE
002700*                 SAME SCORER SERVES ALL THREE RUNGS OF THE
002800*                 RELAXATION LADDER.  REQ JL-2217.
002810* 10/08/26 RKM  - ADDED ALTERNATE-VIEW REDEFINES (ROOM-PAIR KEYS
002820*                 ON THE TWO RMUTIL CALL-PARM AREAS AND A FLAT
002830*                 TEXT VIEW OF RM-SCORE-PARMS) SO THIS MODULE
002840*                 CARRIES THE SAME LAYOUT HABITS AS THE REST OF
002850*                 THE SUITE.  REQ JL-1240.
002900******************************************************************
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  SCORE-WORK-FIELDS.
004200     05  SW-RUNNING-SCORE         PIC S9(5) COMP-3.
004300     05  SW-TARGET-POSN           PIC 9(2)  COMP.
004400     05  SW-SEARCH-IDX            PIC 9(2)  COMP.
004500     05  SW-FOUND-SW              PIC X(1)  VALUE "N".
004600         88  SW-FOUND-IN-SET         VALUE "Y".
004700     05  SW-SET-ALL-ONE-AREA-SW   PIC X(1)  VALUE "N".
004800         88  SW-SET-ALL-ONE-AREA     VALUE "Y".
004900     05  FILLER                   PIC X(6).
005000
005100* R7 - TARGET ROOM-NUMBER SETS BY FIELD-PITCH GROUP SIZE.
005200* LAID OUT AS A SMALL TABLE RATHER THAN A STRING OF IFS SO A
005300* NEW GROUP SIZE CAN BE ADDED WITHOUT TOUCHING THE LOGIC.
005400 01  TARGET-SET-TABLE.
005500     05  TS-ENTRY OCCURS 4 TIMES INDEXED BY TS-IDX.
005600         10  TS-GROUP-SIZE            PIC 9(2)  COMP.
005700         10  TS-MEMBER-COUNT          PIC 9(2)  COMP.
005800         10  TS-MEMBER OCCURS 5 TIMES
005900                              INDEXED BY TS-MEM-IDX
006000                              PIC 9(4).
006100     05  FILLER                   PIC X(4).
006200
006300 01  TABLE-LOAD-FLAGS.
006400     05  TL-LOADED-SW             PIC X(1) VALUE "N".
006500         88  TL-ALREADY-LOADED       VALUE "Y".
006600     05  FILLER                   PIC X(4).
006700
006800* LOCAL COPIES OF THE RMUTIL CALL-PARM LAYOUT, ONE PER FUNCTION
006900* THIS PROGRAM DRIVES - KEEPS EACH CALL'S FIELDS FROM TRAMPLING
007000* THE OTHER WHILE THE SCORE IS BUILT UP RULE BY RULE.
007100 01  RM-UTIL-SERIAL-PARMS.
007200     05  UT-FUNCTION-CODE         PIC X(2)  VALUE "ST".
007300     05  UT-ROOM-LABEL            PIC X(10).
007400     05  UT-ROOM-TYPE             PIC X(10).
007500     05  UT-ROOM-NBR-1            PIC 9(4).
007600     05  UT-ROOM-NBR-2            PIC 9(4).
007700     05  UT-IVL-1-IN              PIC 9(8).
007800     05  UT-IVL-1-OUT             PIC 9(8).
007900     05  UT-IVL-2-IN              PIC 9(8).
008000     05  UT-IVL-2-OUT             PIC 9(8).
008100     05  UT-RESULT-NBR            PIC 9(4).
008200     05  UT-RESULT-SW             PIC X(1).
008300         88  UT-RESULT-TRUE          VALUE "Y".
008400         88  UT-RESULT-FALSE         VALUE "N".
008500     05  UT-RETURN-CD             PIC S9(4) COMP.
008600     05  FILLER                   PIC X(4).
008610* R4/R7 - ALTERNATE VIEW OF THE SERIAL CALL-PARM AREA GIVING THE
008620* TWO ROOM NUMBERS AS ONE COMPARABLE KEY, SAME HABIT THE SORT
008630* WORK AREAS USE ELSEWHERE IN THE SUITE.
008640 01  RM-UTIL-SERIAL-ROOM-KEY-R REDEFINES RM-UTIL-SERIAL-PARMS.
008650     05  FILLER                   PIC X(22).
008660     05  UT-SERIAL-ROOM-PAIR-KEY  PIC X(8).
008700
008800 01  RM-UTIL-AREA-PARMS.
008900     05  UT-FUNCTION-CODE         PIC X(2)  VALUE "AI".
009000     05  UT-ROOM-LABEL            PIC X(10).
009100     05  UT-ROOM-TYPE             PIC X(10).
009200     05  UT-ROOM-NBR-1            PIC 9(4).
009300     05  UT-ROOM-NBR-2            PIC 9(4).
009400     05  UT-IVL-1-IN              PIC 9(8).
009500     05  UT-IVL-1-OUT             PIC 9(8).
009600     05  UT-IVL-2-IN              PIC 9(8).
009700     05  UT-IVL-2-OUT             PIC 9(8).
009800     05  UT-RESULT-NBR            PIC 9(4).
009900     05  UT-RESULT-SW             PIC X(1).
010000         88  UT-RESULT-TRUE          VALUE "Y".
010100         88  UT-RESULT-FALSE         VALUE "N".
010200     05  UT-RETURN-CD             PIC S9(4) COMP.
010300     05  FILLER                   PIC X(4).
010310* R5 - ALTERNATE VIEW OF THE AREA CALL-PARM AREA, SAME ROOM-PAIR
010320* KEY HABIT AS THE SERIAL PARMS ABOVE.
010330 01  RM-UTIL-AREA-ROOM-KEY-R REDEFINES RM-UTIL-AREA-PARMS.
010340     05  FILLER                   PIC X(22).
010350     05  UT-AREA-ROOM-PAIR-KEY    PIC X(8).
010400
010500 LINKAGE SECTION.
010600 01  RM-SCORE-PARMS.
010700     05  SC-WAIVE-FORCED-SW       PIC X(1).
010800         88  SC-FORCED-WAIVED        VALUE "Y".
010900     05  SC-WAIVE-SERIAL-SW       PIC X(1).
011000         88  SC-SERIAL-WAIVED        VALUE "Y".
011100     05  SC-HAS-FORCED-SW         PIC X(1).
011200         88  SC-HAS-FORCED-ROOM      VALUE "Y".
011300     05  SC-FORCED-ROOM           PIC 9(4).
011400     05  SC-CANDIDATE-ROOM        PIC 9(4).
011500     05  SC-HAS-PRIOR-ROOM-SW     PIC X(1).
011600         88  SC-HAS-PRIOR-ROOM       VALUE "Y".
011700     05  SC-PRIOR-ROOM            PIC 9(4).
011800     05  SC-IS-FIELD-GROUP-SW     PIC X(1).
011900         88  SC-IS-FIELD-GROUP       VALUE "Y".
012000     05  SC-GROUP-SIZE            PIC 9(2).
012100     05  SC-GROUP-HAS-AREA-SW     PIC X(1).
012200         88  SC-GROUP-HAS-AREA       VALUE "Y".
012300     05  SC-GROUP-AREA            PIC 9(1).
012400     05  SC-CANDIDATE-AREA        PIC 9(1).
012500     05  SC-RETURN-SCORE          PIC S9(5).
012600     05  SC-RETURN-CD             PIC S9(4) COMP.
012700     05  FILLER                   PIC X(4).
012710* FLAT TEXT VIEW OF THE SCORE PARMS, BUILT FOR A ONE-SHOT SYSOUT
012720* TRACE LINE WHEN A RUN NEEDS TO BE WALKED BY HAND.
012730 01  RM-SCORE-PARMS-TEXT-R REDEFINES RM-SCORE-PARMS.
012740     05  SC-PARM-TEXT-VIEW        PIC X(27).
012800
012900 PROCEDURE DIVISION USING RM-SCORE-PARMS.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 300-RULE-R3-FORCED THRU 300-EXIT.
013200     PERFORM 400-RULE-R4-SERIAL THRU 400-EXIT.
013300     PERFORM 500-RULE-R5-AREA THRU 500-EXIT.
013400     PERFORM 600-RULE-R6-TARGET THRU 600-EXIT.
013500     MOVE SW-RUNNING-SCORE TO SC-RETURN-SCORE.
013600     MOVE ZERO TO SC-RETURN-CD.
013700     GOBACK.
013800
013900 000-HOUSEKEEPING.
014000     MOVE 0 TO SW-RUNNING-SCORE.
014100     IF NOT TL-ALREADY-LOADED
014200         PERFORM 100-LOAD-TARGET-SETS THRU 100-EXIT
014300         MOVE "Y" TO TL-LOADED-SW
014400     END-IF.
014500 000-EXIT.
014600     EXIT.
014700
014800 100-LOAD-TARGET-SETS.
014900*    R7 - SIZE 1 -> (8,12,17,1,18); SIZE 2 -> (16,18); SIZE 3 ->
015000*    (12,13,14); SIZE 5 -> (1,2,3,4,5); OTHER SIZES - NO SET.
015100     MOVE 1 TO TS-GROUP-SIZE(1).
015200     MOVE 5 TO TS-MEMBER-COUNT(1).
015300     MOVE 8  TO TS-MEMBER(1 1).
015400     MOVE 12 TO TS-MEMBER(1 2).
015500     MOVE 17 TO TS-MEMBER(1 3).
015600     MOVE 1  TO TS-MEMBER(1 4).
015700     MOVE 18 TO TS-MEMBER(1 5).
015800
015900     MOVE 2 TO TS-GROUP-SIZE(2).
016000     MOVE 2 TO TS-MEMBER-COUNT(2).
016100     MOVE 16 TO TS-MEMBER(2 1).
016200     MOVE 18 TO TS-MEMBER(2 2).
016300
016400     MOVE 3 TO TS-GROUP-SIZE(3).
016500     MOVE 3 TO TS-MEMBER-COUNT(3).
016600     MOVE 12 TO TS-MEMBER(3 1).
016700     MOVE 13 TO TS-MEMBER(3 2).
016800     MOVE 14 TO TS-MEMBER(3 3).
016900
017000     MOVE 5 TO TS-GROUP-SIZE(4).
017100     MOVE 5 TO TS-MEMBER-COUNT(4).
017200     MOVE 1 TO TS-MEMBER(4 1).
017300     MOVE 2 TO TS-MEMBER(4 2).
017400     MOVE 3 TO TS-MEMBER(4 3).
017500     MOVE 4 TO TS-MEMBER(4 4).
017600     MOVE 5 TO TS-MEMBER(4 5).
017700 100-EXIT.
017800     EXIT.
017900
018000 300-RULE-R3-FORCED.
018100*    SKIP IF WAIVED.  FORCED ROOM AND CANDIDATE MATCH -10,
018200*    FORCED ROOM SET BUT CANDIDATE DIFFERENT +5, NO FORCED ROOM
018300*    NO CHANGE.
018400     IF SC-FORCED-WAIVED OR NOT SC-HAS-FORCED-ROOM
018500         GO TO 300-EXIT
018600     END-IF.
018700     IF SC-CANDIDATE-ROOM = SC-FORCED-ROOM
018800         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE - 10
018900     ELSE
019000         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE + 5
019100     END-IF.
019200 300-EXIT.
019300     EXIT.
019400
019500 400-RULE-R4-SERIAL.
019600*    SKIP IF WAIVED OR THE FAMILY HAS NO PRIOR ROOM YET THIS
019700*    SEARCH.  SERIAL TO THE MOST RECENT ROOM -3, OTHERWISE +1.
019800     IF SC-SERIAL-WAIVED OR NOT SC-HAS-PRIOR-ROOM
019900         GO TO 400-EXIT
020000     END-IF.
020100     MOVE SC-CANDIDATE-ROOM TO UT-ROOM-NBR-1 IN
020200          RM-UTIL-SERIAL-PARMS.
020300     MOVE SC-PRIOR-ROOM TO UT-ROOM-NBR-2 IN
020400          RM-UTIL-SERIAL-PARMS.
020500     CALL "RMUTIL" USING RM-UTIL-SERIAL-PARMS.
020600     IF UT-RESULT-TRUE IN RM-UTIL-SERIAL-PARMS
020700         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE - 3
020800     ELSE
020900         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE + 1
021000     END-IF.
021100 400-EXIT.
021200     EXIT.
021300
021400 500-RULE-R5-AREA.
021500*    ONLY FOR A FIELD BOOKING IN A GROUP OF SIZE > 1 THAT ALREADY
021600*    HAS A CHOSEN AREA.  DIFFERENT AREA +6, SAME AREA -2.
021700     IF NOT SC-IS-FIELD-GROUP OR SC-GROUP-SIZE <= 1
021800         GO TO 500-EXIT
021900     END-IF.
022000     IF NOT SC-GROUP-HAS-AREA
022100         GO TO 500-EXIT
022200     END-IF.
022300     IF SC-CANDIDATE-AREA = SC-GROUP-AREA
022400         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE - 2
022500     ELSE
022600         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE + 6
022700     END-IF.
022800 500-EXIT.
022900     EXIT.
023000
023100 600-RULE-R6-TARGET.
023200*    IF THE GROUP'S TARGET SET CONTAINS THE CANDIDATE AT 0-BASED
023300*    POSITION I, SCORE -(12-I).  IF NOT IN THE SET BUT THE WHOLE
023400*    SET LIES IN ONE AREA AND THE CANDIDATE IS IN THAT AREA, -1.
023500     IF NOT SC-IS-FIELD-GROUP
023600         GO TO 600-EXIT
023700     END-IF.
023800     PERFORM 610-FIND-TARGET-SET THRU 610-EXIT.
023900     IF TS-IDX > 4
024000         GO TO 600-EXIT
024100     END-IF.
024200     PERFORM 620-SEARCH-MEMBER THRU 620-EXIT.
024300     IF SW-FOUND-IN-SET
024400         COMPUTE SW-RUNNING-SCORE =
024500                 SW-RUNNING-SCORE - (12 - SW-TARGET-POSN)
024600         GO TO 600-EXIT
024700     END-IF.
024800     PERFORM 630-SET-ONE-AREA-TEST THRU 630-EXIT.
024900     IF SW-SET-ALL-ONE-AREA
025000         COMPUTE SW-RUNNING-SCORE = SW-RUNNING-SCORE - 1
025100     END-IF.
025200 600-EXIT.
025300     EXIT.
025400
025500 610-FIND-TARGET-SET.
025600     SET TS-IDX TO 1.
025700     SEARCH TS-ENTRY
025800         AT END
025900             SET TS-IDX TO 5
026000         WHEN TS-GROUP-SIZE(TS-IDX) = SC-GROUP-SIZE
026100             CONTINUE
026200     END-SEARCH.
026300 610-EXIT.
026400     EXIT.
026500
026600 620-SEARCH-MEMBER.
026700     MOVE "N" TO SW-FOUND-SW.
026800     MOVE 0 TO SW-TARGET-POSN.
026900     PERFORM 621-CHECK-ONE-MEMBER THRU 621-EXIT
027000         VARYING TS-MEM-IDX FROM 1 BY 1
027100         UNTIL TS-MEM-IDX > TS-MEMBER-COUNT(TS-IDX)
027200         OR SW-FOUND-IN-SET.
027300 620-EXIT.
027400     EXIT.
027500
027600 621-CHECK-ONE-MEMBER.
027700     IF TS-MEMBER(TS-IDX TS-MEM-IDX) = SC-CANDIDATE-ROOM
027800         MOVE "Y" TO SW-FOUND-SW
027900         COMPUTE SW-TARGET-POSN = TS-MEM-IDX - 1
028000     END-IF.
028100 621-EXIT.
028200     EXIT.
028300
028400 630-SET-ONE-AREA-TEST.
028500*    THE WHOLE TARGET SET IS "ONE AREA" WHEN EVERY MEMBER'S AREA
028600*    MATCHES THE CANDIDATE'S AREA.
028700     MOVE "Y" TO SW-SET-ALL-ONE-AREA-SW.
028800     PERFORM 631-CHECK-ONE-AREA THRU 631-EXIT
028900         VARYING SW-SEARCH-IDX FROM 1 BY 1
029000         UNTIL SW-SEARCH-IDX > TS-MEMBER-COUNT(TS-IDX)
029100         OR NOT SW-SET-ALL-ONE-AREA.
029200 630-EXIT.
029300     EXIT.
029400
029500 631-CHECK-ONE-AREA.
029600     MOVE TS-MEMBER(TS-IDX SW-SEARCH-IDX) TO
029700          UT-ROOM-NBR-1 IN RM-UTIL-AREA-PARMS.
029800     CALL "RMUTIL" USING RM-UTIL-AREA-PARMS.
029900     IF UT-RESULT-NBR IN RM-UTIL-AREA-PARMS
030000              NOT = SC-CANDIDATE-AREA
030100         MOVE "N" TO SW-SET-ALL-ONE-AREA-SW
030200     END-IF.
030300 631-EXIT.
030400     EXIT.
