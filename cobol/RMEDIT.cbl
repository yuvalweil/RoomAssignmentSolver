000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 11/03/93.
000600 DATE-COMPILED. 11/03/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE FRONT-DESK BOOKING REQUEST FILE
001300*          AND THE ROOM CATALOG AGAINST THIS PROGRAM'S OWN RULES,
001400*          THEN WRITES ONE ENRICHED WORK-BOOKING RECORD PER
001500*          BOOKING FOR THE ASSIGNER STEP (RMSOLVE) TO READ.
001600*
001700*          IT ALSO PRE-COMPUTES THE FIELD-PITCH GROUPS (SAME
001800*          FAMILY/TYPE/DATES) AND EACH GROUP'S SIZE-DEPENDENT
001900*          TARGET ROOM-NUMBER SET SO RMSOLVE DOES NOT HAVE TO
002000*          RE-SCAN THE WHOLE BOOKING FILE FOR GROUPING PURPOSES.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   BOOKINGS
002500
002600         INPUT FILE              -   ROOMS
002700
002800         OUTPUT FILE PRODUCED    -   WRKBOOK
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300* CHANGE LOG.
003400* 11/03/93 JRS  - ORIGINAL.
003500* 02/09/96 JRS  - ADDED 300-BUILD-FIELD-GROUPS AND
003600*                 350-SET-TARGET-SET WHEN THE FIELD-PITCH AREA
003700*                 WAS BROUGHT INTO THE SAME ASSIGNER RUN AS THE
003800*                 CABINS AND DOUBLES.
003900* 19/05/98 TGD  - ROOMS NO LONGER NEED TO ARRIVE IN ROOM-NUMBER
004000*                 ORDER - 150-SORT-ROOM-TABLE ADDED SO RMSOLVE
004100*                 CAN ALWAYS ASSUME ASCENDING ORDER PER TYPE.
004200* 22/01/99 TGD  - Y2K.  BK-CHECK-IN/BK-CHECK-OUT CONFIRMED 8-DIGIT
004300*                 DDMMYYYY ON THE WAY IN; NO FIELD WIDTH CHANGE.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT SYSOUT
005400     ASSIGN TO UT-S-SYSOUT
005500       ORGANIZATION IS SEQUENTIAL.
005600
005700     SELECT BOOKINGS
005800     ASSIGN TO UT-S-BOOKNGS
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT ROOMS
006300     ASSIGN TO UT-S-ROOMS
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT WRKBOOK
006800     ASSIGN TO UT-S-WRKBOOK
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200****** BOOKINGS - ONE ROW PER FAMILY BOOKING REQUEST FROM THE
008300****** FRONT DESK.  UNORDERED.
008400 FD  BOOKINGS
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 80 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS RM-BOOKING-REC.
009000 COPY RMBOOK.
009100
009200****** ROOMS - ONE ROW PER PHYSICAL UNIT IN THE CATALOG.
009300****** UNORDERED; GROUPED BY TYPE IN WORKING STORAGE BELOW.
009400 FD  ROOMS
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 40 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS RM-ROOM-REC.
010000 COPY RMROOM.
010100
010200****** WRKBOOK - ONE ENRICHED RECORD PER BOOKING, PASSED ON TO
010300****** RMSOLVE.
010400 FD  WRKBOOK
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 100 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS RM-WRKBOOK-REC.
011000 COPY RMWBOOK.
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  OFCODE                  PIC X(2).
011500         88 CODE-WRITE    VALUE SPACES.
011550     05 FILLER                   PIC X(4).
011600
011700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011800     05 BOOKINGS-READ            PIC 9(5)  COMP.
011900     05 BOOKINGS-WRITTEN         PIC 9(5)  COMP.
012000     05 ROOMS-READ               PIC 9(5)  COMP.
012100     05 GROUP-ID-CTR             PIC 9(4)  COMP.
012200     05 WS-SUB                   PIC 9(3)  COMP.
012300     05 WS-SUB-2                 PIC 9(3)  COMP.
012400     05 WS-GRP-SUB               PIC 9(3)  COMP.
012450     05 FILLER                   PIC X(4).
012500
012600 01  FLAGS-AND-SWITCHES.
012700     05 MORE-BOOKINGS-SW         PIC X(1) VALUE "Y".
012800         88 NO-MORE-BOOKINGS        VALUE "N".
012900     05 MORE-ROOMS-SW             PIC X(1) VALUE "Y".
013000         88 NO-MORE-ROOMS            VALUE "N".
013100     05 SWAP-MADE-SW              PIC X(1) VALUE "N".
013200         88 A-SWAP-WAS-MADE          VALUE "Y".
013300     05 GROUP-FOUND-SW            PIC X(1) VALUE "N".
013400         88 GROUP-WAS-FOUND           VALUE "Y".
013450     05 FILLER                   PIC X(4).
013500
013600 01  PARA-NAME                   PIC X(32).
013700
013800* ROOM TABLE - ALL UNITS FROM THE CATALOG, ONE ENTRY PER ROOM,
013900* SORTED ASCENDING BY ROOM NUMBER WITHIN EACH TYPE BY
014000* 150-SORT-ROOM-TABLE BELOW (A PLAIN BUBBLE PASS - THE CATALOG
014100* NEVER RUNS TO MORE THAN A FEW HUNDRED ROWS).  RMT-SORT-KEY-R
014200* REDEFINES EACH ENTRY AS ONE 14-BYTE STRING SO THE BUBBLE PASS
014300* CAN ORDER ON A SINGLE COMPARE INSTEAD OF TESTING TYPE THEN
014400* NUMBER SEPARATELY - ROOM-NBR IS ZERO-PADDED SO IT STILL SORTS
014500* IN NUMERIC ORDER INSIDE THE STRING.
014600 01  ROOM-WORK-TABLE.
014700     05  RMT-ROOM-COUNT           PIC 9(4)  COMP.
014800     05  RMT-ENTRY OCCURS 500 TIMES
014900                          INDEXED BY RMT-IDX.
015000         10  RMT-ROOM-TYPE            PIC X(10).
015100         10  RMT-ROOM-NBR             PIC 9(4).
015200     05  RMT-SORT-KEY-R REDEFINES RMT-ENTRY OCCURS 500 TIMES
015300                          INDEXED BY RMT-SK-IDX.
015400         10  RMT-SORT-KEY             PIC X(14).
015500     05  FILLER                   PIC X(4).
015600
015700* FIELD-PITCH GROUP TABLE - ONE ENTRY PER DISTINCT
015800* (FAMILY, TYPE, CHECK-IN, CHECK-OUT) AMONG FIELD-CLASS
015900* BOOKINGS, BUILT AS THE BOOKINGS ARE READ.
016000 01  FIELD-GROUP-TABLE.
016100     05  FGT-GROUP-COUNT          PIC 9(3)  COMP.
016200     05  FGT-ENTRY OCCURS 200 TIMES
016300                          INDEXED BY FGT-IDX.
016400         10  FGT-FAMILY               PIC X(20).
016500         10  FGT-ROOM-TYPE            PIC X(10).
016600         10  FGT-CHECK-IN             PIC 9(8).
016700         10  FGT-CHECK-OUT            PIC 9(8).
016800         10  FGT-GROUP-ID             PIC 9(4).
016900         10  FGT-GROUP-SIZE           PIC 9(2)  COMP.
017000     05  FILLER                   PIC X(4).
017100
017200 01  SWAP-WORK-AREA.
017300     05  SWAP-SORT-KEY            PIC X(14).
017400     05  FILLER                   PIC X(4).
017500* DATE-BREAKDOWN WORK AREA - USED BY 250-EDIT-BOOKING TO CHECK THE
017600* MONTH/DAY PORTIONS OF AN INCOMING CHECK-IN OR CHECK-OUT DATE
017700* AND TO RESHAPE EACH ONE INTO A CCYYMMDD FORM (WDA-IN-CMP /
017800* WDA-OUT-CMP) SO "OUT AFTER IN" COMPARES RIGHT ACROSS A MONTH
017900* OR YEAR BOUNDARY - THE RAW DDMMYYYY FIELDS DO NOT, THE SAME WAY
018000* RMUTIL'S 300-OVERLAP-TEST DID NOT BEFORE 310-TO-COMPARABLE WAS
018100* ADDED THERE.
018200 01  WORK-DATE-AREA.
018300     05  WDA-CHECK-IN             PIC 9(8).
018400     05  WDA-CHECK-IN-R REDEFINES WDA-CHECK-IN.
018500         10  WDA-IN-DD                PIC 9(2).
018600         10  WDA-IN-MM                PIC 9(2).
018700         10  WDA-IN-CCYY              PIC 9(4).
018800     05  WDA-CHECK-OUT            PIC 9(8).
018900     05  WDA-CHECK-OUT-R REDEFINES WDA-CHECK-OUT.
019000         10  WDA-OUT-DD               PIC 9(2).
019100         10  WDA-OUT-MM               PIC 9(2).
019200         10  WDA-OUT-CCYY             PIC 9(4).
019300     05  WDA-IN-CMP               PIC 9(8)  COMP.
019400     05  WDA-OUT-CMP              PIC 9(8)  COMP.
019500     05  FILLER                   PIC X(4).
019600
019700* LOCAL COPY OF THE RMUTIL CALL-PARM LAYOUT FOR THE ONE
019800* FUNCTION THIS PROGRAM DRIVES (FIELD-TYPE TEST).
019900 01  RM-UTIL-FT-PARMS.
020000     05  UT-FUNCTION-CODE         PIC X(2)  VALUE "FT".
020100     05  UT-ROOM-LABEL            PIC X(10).
020200     05  UT-ROOM-TYPE             PIC X(10).
020300     05  UT-ROOM-NBR-1            PIC 9(4).
020400     05  UT-ROOM-NBR-2            PIC 9(4).
020500     05  UT-IVL-1-IN              PIC 9(8).
020600     05  UT-IVL-1-OUT             PIC 9(8).
020700     05  UT-IVL-2-IN              PIC 9(8).
020800     05  UT-IVL-2-OUT             PIC 9(8).
020900     05  UT-RESULT-NBR            PIC 9(4).
021000     05  UT-RESULT-SW             PIC X(1).
021100         88  UT-RESULT-TRUE          VALUE "Y".
021200         88  UT-RESULT-FALSE         VALUE "N".
021300     05  UT-RETURN-CD             PIC S9(4) COMP.
021400     05  FILLER                   PIC X(4).
021500
021600 COPY RMABEND.
021700
021800 PROCEDURE DIVISION.
021900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022000     PERFORM 100-LOAD-ROOMS THRU 100-EXIT
022100             UNTIL NO-MORE-ROOMS.
022200     PERFORM 150-SORT-ROOM-TABLE THRU 150-EXIT.
022300     PERFORM 200-MAINLINE THRU 200-EXIT
022400             UNTIL NO-MORE-BOOKINGS.
022500     PERFORM 999-CLEANUP THRU 999-EXIT.
022600     MOVE +0 TO RETURN-CODE.
022700     GOBACK.
022800
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     DISPLAY "******** BEGIN JOB RMEDIT ********".
023200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
023300     MOVE ZERO TO RMT-ROOM-COUNT.
023400     MOVE ZERO TO FGT-GROUP-COUNT.
023500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
023600     PERFORM 900-READ-ROOMS THRU 900-EXIT.
023700     PERFORM 910-READ-BOOKINGS THRU 910-EXIT.
023800 000-EXIT.
023900     EXIT.
024000
024100 100-LOAD-ROOMS.
024200     MOVE "100-LOAD-ROOMS" TO PARA-NAME.
024300     ADD +1 TO ROOMS-READ.
024400     ADD +1 TO RMT-ROOM-COUNT.
024500     SET RMT-IDX TO RMT-ROOM-COUNT.
024600     MOVE RM-ROOM-TYPE TO RMT-ROOM-TYPE(RMT-IDX).
024700     MOVE RM-ROOM TO RMT-ROOM-NBR(RMT-IDX).
024800     PERFORM 900-READ-ROOMS THRU 900-EXIT.
024900 100-EXIT.
025000     EXIT.
025100
025200 150-SORT-ROOM-TABLE.
025300*    A PLAIN BUBBLE PASS, ORDERING BY (TYPE, ROOM-NBR) ASCENDING
025400*    SO RMSOLVE CAN TRUST THE TABLE IS IN NATURAL ORDER PER
025500*    TYPE WITHOUT SORTING IT ITSELF.
025600     MOVE "150-SORT-ROOM-TABLE" TO PARA-NAME.
025700     IF RMT-ROOM-COUNT < 2
025800         GO TO 150-EXIT
025900     END-IF.
026000     MOVE "Y" TO SWAP-MADE-SW.
026100     PERFORM 160-BUBBLE-PASS THRU 160-EXIT
026200         UNTIL NOT A-SWAP-WAS-MADE.
026300 150-EXIT.
026400     EXIT.
026500
026600 160-BUBBLE-PASS.
026700     MOVE "N" TO SWAP-MADE-SW.
026800     PERFORM 170-COMPARE-ADJACENT THRU 170-EXIT
026900         VARYING WS-SUB FROM 1 BY 1
027000         UNTIL WS-SUB > RMT-ROOM-COUNT - 1.
027100 160-EXIT.
027200     EXIT.
027300
027400 170-COMPARE-ADJACENT.
027500*    ONE STRING COMPARE COVERS BOTH KEYS - TYPE SORTS FIRST, THEN
027600*    ROOM-NBR (ZERO-PADDED, SO IT SORTS NUMERICALLY INSIDE THE
027700*    STRING) - SEE THE RMT-SORT-KEY-R REMARK ABOVE.
027800     IF RMT-SORT-KEY(WS-SUB) > RMT-SORT-KEY(WS-SUB + 1)
027900         PERFORM 180-SWAP-ENTRIES THRU 180-EXIT
028000     END-IF.
028100 170-EXIT.
028200     EXIT.
028300
028400 180-SWAP-ENTRIES.
028500     MOVE RMT-SORT-KEY(WS-SUB) TO SWAP-SORT-KEY.
028600     MOVE RMT-SORT-KEY(WS-SUB + 1) TO RMT-SORT-KEY(WS-SUB).
028700     MOVE SWAP-SORT-KEY TO RMT-SORT-KEY(WS-SUB + 1).
028800     MOVE "Y" TO SWAP-MADE-SW.
028900 180-EXIT.
029000     EXIT.
029100
029200 200-MAINLINE.
029300     MOVE "200-MAINLINE" TO PARA-NAME.
029400     PERFORM 250-EDIT-BOOKING THRU 250-EXIT.
029500     PERFORM 300-BUILD-FIELD-GROUPS THRU 300-EXIT.
029600     ADD +1 TO BOOKINGS-WRITTEN.
029700     PERFORM 700-WRITE-WRKBOOK THRU 700-EXIT.
029800     PERFORM 910-READ-BOOKINGS THRU 910-EXIT.
029900 200-EXIT.
030000     EXIT.
030100
030200 250-EDIT-BOOKING.
030300*    NORMALIZE THE INCOMING ROW INTO THE WORK-BOOKING LAYOUT.
030400*    FORCED ROOM OF ZERO MEANS "NONE REQUESTED" - CARRIED AS-IS,
030500*    THE SOLVER TESTS WB-FORCED-ROOM AGAINST ZERO ITSELF.  DATES
030600*    ARE RESHAPED THROUGH WORK-DATE-AREA SO "OUT AFTER IN" IS A
030700*    TRUE CALENDAR COMPARE, NOT A RAW DDMMYYYY MAGNITUDE COMPARE.
030800     MOVE "250-EDIT-BOOKING" TO PARA-NAME.
030900     ADD +1 TO BOOKINGS-READ.
031000     MOVE BOOKINGS-READ TO WB-SEQ-NBR.
031100     MOVE BK-FAMILY TO WB-FAMILY.
031200     MOVE BK-ROOM-TYPE TO WB-ROOM-TYPE.
031300     MOVE BK-CHECK-IN TO WB-CHECK-IN.
031400     MOVE BK-CHECK-OUT TO WB-CHECK-OUT.
031500     MOVE BK-FORCED-ROOM TO WB-FORCED-ROOM.
031600     MOVE ZERO TO WB-FIELD-GRP-ID.
031700     MOVE ZERO TO WB-FIELD-GRP-SIZE.
031800     MOVE "N" TO WB-TARGET-SET-SW.
031900     MOVE "N" TO WB-DATE-VALID-SW.
032000     IF BK-CHECK-IN NOT NUMERIC OR BK-CHECK-OUT NOT NUMERIC
032100         GO TO 250-EXIT
032200     END-IF.
032300     MOVE BK-CHECK-IN TO WDA-CHECK-IN.
032400     MOVE BK-CHECK-OUT TO WDA-CHECK-OUT.
032500     IF WDA-IN-DD < 1 OR WDA-IN-DD > 31 OR WDA-IN-MM < 1
032600        OR WDA-IN-MM > 12 OR WDA-OUT-DD < 1 OR WDA-OUT-DD > 31
032700        OR WDA-OUT-MM < 1 OR WDA-OUT-MM > 12
032800         GO TO 250-EXIT
032900     END-IF.
033000     COMPUTE WDA-IN-CMP =
033100         WDA-IN-CCYY * 10000 + WDA-IN-MM * 100 + WDA-IN-DD.
033200     COMPUTE WDA-OUT-CMP =
033300         WDA-OUT-CCYY * 10000 + WDA-OUT-MM * 100 + WDA-OUT-DD.
033400     IF WDA-OUT-CMP > WDA-IN-CMP
033500         MOVE "Y" TO WB-DATE-VALID-SW
033600     END-IF.
033700 250-EXIT.
033800     EXIT.
033900
034000 300-BUILD-FIELD-GROUPS.
034100*    ONLY FIELD-CLASS BOOKINGS ARE GROUPED.  A GROUP KEY IS
034200*    (FAMILY, TYPE, CHECK-IN, CHECK-OUT); NEW KEY GETS A NEW
034300*    GROUP-ID AND SIZE 1, A REPEAT KEY BUMPS THE EXISTING
034400*    GROUP'S SIZE AND EVERY MEMBER OF THE GROUP INHERITS THE
034500*    FINAL SIZE (350-SET-TARGET-SET IS RUN AGAIN BELOW ON EACH
034600*    MATCH SO THE TARGET SET STAYS CURRENT AS THE GROUP GROWS).
034700     MOVE "300-BUILD-FIELD-GROUPS" TO PARA-NAME.
034800     MOVE "FIELD" TO UT-ROOM-TYPE IN RM-UTIL-FT-PARMS.
034900     CALL "RMUTIL" USING RM-UTIL-FT-PARMS.
035000     IF NOT UT-RESULT-TRUE IN RM-UTIL-FT-PARMS
035100         GO TO 300-EXIT
035200     END-IF.
035300     PERFORM 310-FIND-FIELD-GROUP THRU 310-EXIT.
035400     IF GROUP-WAS-FOUND
035500         ADD +1 TO FGT-GROUP-SIZE(FGT-IDX)
035600         MOVE FGT-GROUP-ID(FGT-IDX) TO WB-FIELD-GRP-ID
035700         MOVE FGT-GROUP-SIZE(FGT-IDX) TO WB-FIELD-GRP-SIZE
035800     ELSE
035900         ADD +1 TO FGT-GROUP-COUNT
036000         SET FGT-IDX TO FGT-GROUP-COUNT
036100         ADD +1 TO GROUP-ID-CTR
036200         MOVE WB-FAMILY TO FGT-FAMILY(FGT-IDX)
036300         MOVE WB-ROOM-TYPE TO FGT-ROOM-TYPE(FGT-IDX)
036400         MOVE WB-CHECK-IN TO FGT-CHECK-IN(FGT-IDX)
036500         MOVE WB-CHECK-OUT TO FGT-CHECK-OUT(FGT-IDX)
036600         MOVE GROUP-ID-CTR TO FGT-GROUP-ID(FGT-IDX)
036700         MOVE 1 TO FGT-GROUP-SIZE(FGT-IDX)
036800         MOVE GROUP-ID-CTR TO WB-FIELD-GRP-ID
036900         MOVE 1 TO WB-FIELD-GRP-SIZE
037000     END-IF.
037100     PERFORM 350-SET-TARGET-SET THRU 350-EXIT.
037200 300-EXIT.
037300     EXIT.
037400
037500 310-FIND-FIELD-GROUP.
037600     MOVE "N" TO GROUP-FOUND-SW.
037700     IF FGT-GROUP-COUNT = 0
037800         GO TO 310-EXIT
037900     END-IF.
038000     PERFORM 320-CHECK-ONE-GROUP THRU 320-EXIT
038100         VARYING FGT-IDX FROM 1 BY 1
038200         UNTIL FGT-IDX > FGT-GROUP-COUNT
038300         OR GROUP-WAS-FOUND.
038400 310-EXIT.
038500     EXIT.
038600
038700 320-CHECK-ONE-GROUP.
038800     IF FGT-FAMILY(FGT-IDX) = WB-FAMILY
038900        AND FGT-ROOM-TYPE(FGT-IDX) = WB-ROOM-TYPE
039000        AND FGT-CHECK-IN(FGT-IDX) = WB-CHECK-IN
039100        AND FGT-CHECK-OUT(FGT-IDX) = WB-CHECK-OUT
039200         MOVE "Y" TO GROUP-FOUND-SW
039300     END-IF.
039400 320-EXIT.
039500     EXIT.
039600
039700* NOTE - 320-CHECK-ONE-GROUP LEAVES FGT-IDX POINTING AT THE
039800* MATCH WHEN VARYING STOPS BECAUSE GROUP-WAS-FOUND IS TRUE, NOT
039900* ONE PAST IT - THE USUAL PERFORM...VARYING "STOPS AT, NOT
040000* AFTER" BEHAVIOUR WHEN THE TEST COMES FROM INSIDE THE BODY.
040100
040200 350-SET-TARGET-SET.
040300*    R7 - TARGET SETS ARE A SMALL FIXED TABLE BY GROUP SIZE.
040400*    ONLY SIZES 1, 2, 3 AND 5 HAVE A TARGET SET; ANYTHING ELSE
040500*    LEAVES WB-TARGET-SET-SW AT "N" AND RMSOLVE SKIPS R6.
040600     MOVE "350-SET-TARGET-SET" TO PARA-NAME.
040700     EVALUATE WB-FIELD-GRP-SIZE
040800         WHEN 1 MOVE "Y" TO WB-TARGET-SET-SW
040900         WHEN 2 MOVE "Y" TO WB-TARGET-SET-SW
041000         WHEN 3 MOVE "Y" TO WB-TARGET-SET-SW
041100         WHEN 5 MOVE "Y" TO WB-TARGET-SET-SW
041200         WHEN OTHER MOVE "N" TO WB-TARGET-SET-SW
041300     END-EVALUATE.
041400 350-EXIT.
041500     EXIT.
041600
041700 700-WRITE-WRKBOOK.
041800     MOVE "700-WRITE-WRKBOOK" TO PARA-NAME.
041900     WRITE RM-WRKBOOK-REC.
042000 700-EXIT.
042100     EXIT.
042200
042300 800-OPEN-FILES.
042400     MOVE "800-OPEN-FILES" TO PARA-NAME.
042500     OPEN INPUT BOOKINGS, ROOMS.
042600     OPEN OUTPUT WRKBOOK, SYSOUT.
042700 800-EXIT.
042800     EXIT.
042900
043000 850-CLOSE-FILES.
043100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
043200     CLOSE BOOKINGS, ROOMS, WRKBOOK, SYSOUT.
043300 850-EXIT.
043400     EXIT.
043500
043600 900-READ-ROOMS.
043700     READ ROOMS
043800         AT END MOVE "N" TO MORE-ROOMS-SW
043900     END-READ.
044000 900-EXIT.
044100     EXIT.
044200
044300 910-READ-BOOKINGS.
044400     READ BOOKINGS
044500         AT END MOVE "N" TO MORE-BOOKINGS-SW
044600     END-READ.
044700 910-EXIT.
044800     EXIT.
044900
045000 999-CLEANUP.
045100     MOVE "999-CLEANUP" TO PARA-NAME.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300     DISPLAY "** ROOMS LOADED **".
045400     DISPLAY ROOMS-READ.
045500     DISPLAY "** BOOKINGS READ **".
045600     DISPLAY BOOKINGS-READ.
045700     DISPLAY "** BOOKINGS WRITTEN **".
045800     DISPLAY BOOKINGS-WRITTEN.
045900     DISPLAY "** FIELD GROUPS BUILT **".
046000     DISPLAY FGT-GROUP-COUNT.
046100     IF BOOKINGS-READ = 0
046200         MOVE "EMPTY BOOKINGS FILE" TO AB-REASON
046300         WRITE SYSOUT-REC FROM RM-ABEND-REC
046400         GO TO 1000-ABEND-RTN
046500     END-IF.
046600     DISPLAY "******** NORMAL END OF JOB RMEDIT ********".
046700 999-EXIT.
046800     EXIT.
046900
047000 1000-ABEND-RTN.
047100     DISPLAY "*** ABNORMAL END OF JOB - RMEDIT ***" UPON CONSOLE.
047200     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL.
