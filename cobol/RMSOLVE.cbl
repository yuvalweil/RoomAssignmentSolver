000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMSOLVE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/04/94.
000600 DATE-COMPILED. 04/04/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE ASSIGNER STEP OF THE ROOM BOOKING
001300*          RUN.  IT READS THE ENRICHED WORK-BOOKING FILE BUILT BY
001400*          RMEDIT AND THE ROOM CATALOG, THEN TRIES TO PLACE EVERY
001500*          BOOKING INTO A ROOM OF ITS REQUESTED TYPE WITHOUT ANY
001600*          TWO BOOKINGS OVERLAPPING IN THE SAME ROOM.
001700*
001800*          THE PLACEMENT IS DONE BY A BACKTRACKING SEARCH - THE
001900*          UNASSIGNED BOOKING WITH THE FEWEST FREE ROOMS LEFT IS
002000*          TRIED FIRST (MOST CONSTRAINED FIRST), ITS CANDIDATE
002100*          ROOMS ARE RANKED BY RMSCORE'S PENALTY POINTS, AND THE
002200*          SEARCH BACKS OUT OF A ROOM CHOICE AND TRIES THE NEXT
002300*          ONE WHEN A LATER BOOKING CANNOT BE PLACED AT ALL.  A
002400*          DECISION-STACK TABLE (SRCH-ENTRY) STANDS IN FOR THE
002500*          RECURSION THIS WOULD NORMALLY TAKE IN A LANGUAGE WITH
002600*          A CALL STACK - COBOL HAS NEITHER, SO EACH RECURSIVE
002700*          LEVEL IS ONE ROW OF THE TABLE, PUSHED AND POPPED BY
002800*          HAND.
002900*
003000*          IF A BOOKING CANNOT BE PLACED WITH ITS SERIAL-ROOM AND
003100*          FORCED-ROOM PREFERENCES HONOURED, THE WHOLE RUN IS RE-
003200*          ATTEMPTED WITH THOSE PREFERENCES RELAXED ONE STEP AT A
003300*          TIME (400-RUN-LADDER) BEFORE GIVING UP ON A BOOKING.
003400*
003500******************************************************************
003600
003700        INPUT FILE              -   ROOMS
003800
003900        INPUT FILE              -   WRKBOOK
004000
004100        OUTPUT FILE PRODUCED    -   ASSIGNED
004200
004300        OUTPUT FILE PRODUCED    -   UNASSIGNED
004400
004500        OUTPUT FILE PRODUCED    -   RUNLOG
004600
004700        DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000* CHANGE LOG.
005100* 04/04/94 JRS  - ORIGINAL.
005200* 17/11/97 TGD  - ADDED 300-CAPACITY-CHECK (MAX-OVERLAP SWEEP) SO
005300*                 A ROOM TYPE THAT IS OVERSOLD SHOWS UP IN RUNLOG
005400*                 BEFORE THE SEARCH EVER STARTS, NOT JUST AS A
005500*                 PILE OF UNASSIGNED ROWS AT THE END.
005600* 22/01/99 TGD  - Y2K.  EVENT-TABLE DATE COMPARES NOW GO THROUGH
005700*                 CONV-DATE-AREA INSTEAD OF THE RAW DDMMYYYY FIELD
005800*                 SAME FIX AS RMUTIL'S 310-TO-COMPARABLE.
005900* 09/08/26 RKM  - ADDED THE THIRD RELAXATION RUNG (WAIVE BOTH
006000*                 SERIAL AND FORCED) PER THE REVISED ASSIGNMENT
006100*                 POLICY - REQUEST #4417.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT ROOMS
007600     ASSIGN TO UT-S-ROOMS
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT WRKBOOK
008100     ASSIGN TO UT-S-WRKBOOK
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT ASSIGNED
008600     ASSIGN TO UT-S-ASSIGN
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT UNASSIGNED
009100     ASSIGN TO UT-S-UNASSN
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT RUNLOG
009600     ASSIGN TO UT-S-RUNLOG
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC  PIC X(130).
010900
011000****** ROOMS - THE SAME CATALOG RMEDIT READ.  RMSOLVE RE-READS AND
011100****** RE-SORTS IT ITSELF, THE SAME WAY RMEDIT DOES, SO THIS STEP
011200****** DOES NOT DEPEND ON ROOMS ARRIVING IN ANY PARTICULAR ORDER.
011300 FD  ROOMS
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 40 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RM-ROOM-REC.
011900 COPY RMROOM.
012000
012100****** WRKBOOK - RMEDIT'S ENRICHED WORK-BOOKING FILE.
012200 FD  WRKBOOK
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 100 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RM-WRKBOOK-REC.
012800 COPY RMWBOOK.
012900
013000****** ASSIGNED - ONE ROW PER BOOKING THE SEARCH PLACED.
013100 FD  ASSIGNED
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 80 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RM-ASSIGNED-REC.
013700 COPY RMASSN.
013800
013900****** UNASSIGNED - ORIGINAL BOOKING ROWS THE SEARCH COULD NOT
014000****** PLACE IN ANY ROOM OF THE REQUESTED TYPE.
014100 FD  UNASSIGNED
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 80 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS RM-BOOKING-REC.
014700 COPY RMBOOK.
014800
014900****** RUNLOG - PLAIN AUDIT TEXT, ONE LINE PER ATTEMPT-START, PER-
015000****** BOOKING OUTCOME, AND PER-TYPE SUMMARY.  BUILT IN WORKING
015100****** STORAGE (RUNLOG-LINE-AREA) AND WRITTEN FROM THERE.
015200 FD  RUNLOG
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 132 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS RM-RUNLOG-REC.
015800 01  RM-RUNLOG-REC  PIC X(132).
015900
016000 WORKING-STORAGE SECTION.
016100 01  FILE-STATUS-CODES.
016200     05  OFCODE                  PIC X(2).
016300         88 CODE-WRITE    VALUE SPACES.
016400     05  FILLER                  PIC X(4).
016500
016600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016700     05  ROOMS-READ              PIC 9(5)  COMP.
016800     05  WBT-READ                PIC 9(5)  COMP.
016900     05  ASSIGNED-COUNT          PIC 9(5)  COMP.
017000     05  WS-SUB                  PIC 9(3)  COMP.
017100     05  ATTEMPT-NBR             PIC 9(1)  COMP.
017200     05  SRCH-DEPTH              PIC 9(3)  COMP.
017300     05  MRV-BEST-COUNT          PIC 9(3)  COMP.
017400     05  MRV-BEST-SUB            PIC 9(4)  COMP.
017500     05  RUNNING-OVERLAP         PIC S9(4) COMP.
017600     05  MAX-OVERLAP-VAL         PIC S9(4) COMP.
017700     05  WAIVED-FORCED-CTR       PIC 9(3)  COMP.
017800     05  UNASSIGNED-CTR          PIC 9(3)  COMP.
017900     05  FEAS-COUNT              PIC 9(3)  COMP.
018000     05  COMMON-AREA-VAL         PIC 9(1)  COMP.
018100     05  FILLER                  PIC X(4).
018200
018300 01  FLAGS-AND-SWITCHES.
018400     05  MORE-ROOMS-SW            PIC X(1) VALUE "Y".
018500         88  NO-MORE-ROOMS           VALUE "N".
018600     05  MORE-WRKBOOK-SW          PIC X(1) VALUE "Y".
018700         88  NO-MORE-WRKBOOK         VALUE "N".
018800     05  SWAP-MADE-SW             PIC X(1) VALUE "N".
018900         88  A-SWAP-WAS-MADE         VALUE "Y".
019000     05  ATTEMPT-OK-SW            PIC X(1) VALUE "N".
019100         88  ATTEMPT-SUCCEEDED       VALUE "Y".
019200     05  SEARCH-FAILED-SW         PIC X(1) VALUE "N".
019300         88  SEARCH-FAILED           VALUE "Y".
019400     05  BACKTRACK-DONE-SW        PIC X(1) VALUE "N".
019500         88  BACKTRACK-DONE          VALUE "Y".
019600     05  WAIVE-SERIAL-SW          PIC X(1) VALUE "N".
019700         88  SERIAL-IS-WAIVED        VALUE "Y".
019800     05  WAIVE-FORCED-SW          PIC X(1) VALUE "N".
019900         88  FORCED-IS-WAIVED        VALUE "Y".
020000     05  CAL-ROOM-FOUND-SW        PIC X(1) VALUE "N".
020100         88  CAL-ROOM-WAS-FOUND      VALUE "Y".
020200     05  CAL-TYPE-FOUND-SW        PIC X(1) VALUE "N".
020300         88  CAL-TYPE-WAS-FOUND      VALUE "Y".
020400     05  AVAIL-RESULT-SW          PIC X(1) VALUE "N".
020500         88  AVAIL-RESULT-TRUE       VALUE "Y".
020600     05  SM-FOUND-SW              PIC X(1) VALUE "N".
020700         88  SM-WAS-FOUND            VALUE "Y".
020800     05  FGS-FOUND-SW             PIC X(1) VALUE "N".
020900         88  FGS-WAS-FOUND           VALUE "Y".
021000     05  SAME-AREA-SW             PIC X(1) VALUE "Y".
021100         88  ALL-SAME-AREA           VALUE "Y".
021200     05  FILLER                   PIC X(4).
021300
021400 01  PARA-NAME                   PIC X(32).
021500
021600* ROOM TABLE - SAME SORT-BY-STRING-KEY TRICK RMEDIT USES (SEE
021700* RMEDIT'S REMARKS ON RMT-SORT-KEY-R) - TYPE SORTS FIRST, THEN
021800* ROOM NUMBER ZERO-PADDED INSIDE THE STRING SO IT STILL SORTS
021900* NUMERICALLY.  RMSOLVE KEEPS ITS OWN COPY OF THE CATALOG BECAUSE
022000* IT NEEDS TO WALK A TYPE'S ROOMS REPEATEDLY DURING THE SEARCH.
022100 01  ROOM-WORK-TABLE.
022200     05  RMT-ROOM-COUNT           PIC 9(4)  COMP.
022300     05  RMT-ENTRY OCCURS 500 TIMES
022400                          INDEXED BY RMT-IDX.
022500         10  RMT-ROOM-TYPE            PIC X(10).
022600         10  RMT-ROOM-NBR             PIC 9(4).
022700     05  RMT-SORT-KEY-R REDEFINES RMT-ENTRY OCCURS 500 TIMES
022800                          INDEXED BY RMT-SK-IDX.
022900         10  RMT-SORT-KEY             PIC X(14).
023000     05  FILLER                   PIC X(4).
023100
023200 01  SWAP-WORK-AREA.
023300     05  SWAP-SORT-KEY            PIC X(14).
023400     05  FILLER                   PIC X(4).
023500
023600* WORK-BOOKING TABLE - ONE ENTRY PER WRKBOOK ROW, LOADED ONCE AND
023700* CARRIED THROUGH ALL THREE LADDER ATTEMPTS.  WBT-ASSIGNED-ROOM
023800* DOUBLES AS THE "IS THIS ONE PLACED YET" FLAG - ZERO MEANS NOT
023900* YET PLACED IN THE CURRENT ATTEMPT.
024000 01  WORK-BOOKING-TABLE.
024100     05  WBT-COUNT                PIC 9(4)  COMP.
024200     05  WBT-ENTRY OCCURS 300 TIMES
024300                          INDEXED BY WBT-IDX.
024400         10  WBT-SEQ-NBR              PIC 9(5).
024500         10  WBT-FAMILY               PIC X(20).
024600         10  WBT-ROOM-TYPE            PIC X(10).
024700         10  WBT-CHECK-IN             PIC 9(8).
024800         10  WBT-CHECK-OUT            PIC 9(8).
024900         10  WBT-FORCED-ROOM          PIC 9(4).
025000         10  WBT-DATE-VALID-SW        PIC X(1).
025100             88  WBT-DATE-IS-VALID       VALUE "Y".
025200         10  WBT-FIELD-GRP-ID         PIC 9(4).
025300         10  WBT-FIELD-GRP-SIZE       PIC 9(2)  COMP.
025400         10  WBT-TARGET-SET-SW        PIC X(1).
025500             88  WBT-HAS-TARGET-SET      VALUE "Y".
025600         10  WBT-ASSIGNED-ROOM        PIC 9(4)  COMP.
025700         10  WBT-FORCED-WAIVED-SW     PIC X(1).
025800             88  WBT-FORCED-WAS-WAIVED   VALUE "Y".
025900     05  FILLER                   PIC X(4).
026000
026100* RESERVATION CALENDAR - PER (TYPE, ROOM) LIST OF BOOKED
026200* INTERVALS.  THE SKELETON (TYPE CODES, ROOM NUMBERS) IS BUILT
026300* ONCE FROM THE SORTED CATALOG; ONLY THE INTERVAL LISTS GET
026400* CLEARED AND REBUILT BETWEEN LADDER ATTEMPTS.
026500 COPY RMCAL.
026600
026700* SERIAL MEMORY - PER FAMILY, THE ROOMS ALREADY GIVEN TO THAT
026800* FAMILY SO FAR IN THE CURRENT SEARCH ATTEMPT, IN THE ORDER THEY
026900* WERE ASSIGNED.  R4 LOOKS AT THE LAST ENTRY ONLY; UNDO POPS THE
027000* LAST ENTRY OFF.
027100 01  SERIAL-MEMORY-TABLE.
027200     05  SM-FAMILY-COUNT          PIC 9(3)  COMP.
027300     05  SM-ENTRY OCCURS 200 TIMES
027400                          INDEXED BY SM-IDX.
027500         10  SM-FAMILY                PIC X(20).
027600         10  SM-ROOM-COUNT            PIC 9(2)  COMP.
027700         10  SM-ROOM OCCURS 10 TIMES
027800                              INDEXED BY SM-ROOM-IDX
027900                              PIC 9(4)  COMP.
028000     05  FILLER                   PIC X(4).
028100
028200* FIELD-PITCH GROUP RUN STATE - ONE ENTRY PER GROUP-ID BUILT BY
028300* RMEDIT.  FGS-HAS-AREA-SW/FGS-AREA ARE SET ONCE AND, PER R5,
028400* NEVER CLEARED AGAIN EVEN WHEN A MEMBER'S ASSIGNMENT IS UNDONE.
028500 01  FIELD-GROUP-STATE-TABLE.
028600     05  FGS-GROUP-COUNT          PIC 9(3)  COMP.
028700     05  FGS-ENTRY OCCURS 200 TIMES
028800                          INDEXED BY FGS-IDX.
028900         10  FGS-GROUP-ID             PIC 9(4).
029000         10  FGS-HAS-AREA-SW          PIC X(1).
029100             88  FGS-AREA-IS-SET         VALUE "Y".
029200         10  FGS-AREA                 PIC 9(1).
029300         10  FGS-ASSIGNED-COUNT       PIC 9(2)  COMP.
029400         10  FGS-ASSIGNED-ROOM OCCURS 10 TIMES
029500                              INDEXED BY FGS-ROOM-IDX
029600                              PIC 9(4)  COMP.
029700     05  FILLER                   PIC X(4).
029800
029900* SEARCH DECISION STACK - ONE ROW PER DEPTH OF THE BACKTRACKING
030000* SEARCH.  EACH ROW REMEMBERS WHICH WRKBOOK ROW WAS ASSIGNED AT
030100* THAT DEPTH, ITS FULL CANDIDATE-ROOM LIST IN SCORE ORDER, AND
030200* HOW FAR DOWN THAT LIST THE SEARCH HAS ALREADY TRIED.
030300 01  SEARCH-STACK-TABLE.
030400     05  SRCH-ENTRY OCCURS 300 TIMES
030500                          INDEXED BY SRCH-IDX.
030600         10  SRCH-BOOK-SUB            PIC 9(4)  COMP.
030700         10  SRCH-CAND-COUNT          PIC 9(2)  COMP.
030800         10  SRCH-CAND-PTR            PIC 9(2)  COMP.
030900         10  SRCH-CAND-ROOM OCCURS 60 TIMES
031000                              INDEXED BY SRCH-CAND-IDX
031100                              PIC 9(4)  COMP.
031200     05  FILLER                   PIC X(4).
031300
031400* CANDIDATE WORK TABLE - REBUILT FRESH FOR EVERY NODE OF THE
031500* SEARCH FROM THE MRV-CHOSEN BOOKING'S AVAILABLE ROOMS, THEN
031600* SORTED ASCENDING BY SCORE (LOWER IS BETTER) BEFORE BEING
031700* COPIED ONTO THE DECISION STACK.
031800 01  CANDIDATE-WORK-TABLE.
031900     05  CWT-COUNT                PIC 9(2)  COMP.
032000     05  CWT-ENTRY OCCURS 60 TIMES
032100                          INDEXED BY CWT-IDX.
032200         10  CWT-ROOM                 PIC 9(4)  COMP.
032300         10  CWT-SCORE                PIC S9(5) COMP.
032400     05  FILLER                   PIC X(4).
032500
032600* DATE-BREAKDOWN WORK AREA - SAME IDIOM AS RMUTIL'S
032700* 310-TO-COMPARABLE AND RMEDIT'S WORK-DATE-AREA.  A RAW DDMMYYYY
032800* VALUE DOES NOT COMPARE RIGHT ACROSS A MONTH OR YEAR BOUNDARY -
032900* THIS BREAKS IT INTO DD/MM/CCYY AND REASSEMBLES A CCYYMMDD VALUE
033000* THAT DOES.
033100 01  CONV-DATE-AREA.
033200     05  CONV-DATE-IN             PIC 9(8).
033300     05  CONV-DATE-IN-R REDEFINES CONV-DATE-IN.
033400         10  CONV-DD                  PIC 9(2).
033500         10  CONV-MM                  PIC 9(2).
033600         10  CONV-CCYY                PIC 9(4).
033700     05  CONV-DATE-OUT            PIC 9(8)  COMP.
033800     05  FILLER                   PIC X(4).
033900
034000* EVENT TABLE - U3 MAX-OVERLAP SWEEP, ONE ROOM TYPE AT A TIME.
034100* EACH BOOKING OF THE TYPE CONTRIBUTES A CHECK-IN EVENT AND A
034200* CHECK-OUT EVENT.  EVT-SORT-KEY-R REDEFINES THE PAIR AS ONE
034300* STRING SO A SINGLE COMPARE ORDERS BY DATE AND, AT EQUAL DATES,
034400* PUTS CHECK-OUTS (PRIORITY 0) AHEAD OF CHECK-INS (PRIORITY 1) -
034500* SAME SORT-KEY-AS-ONE-STRING TRICK AS ROOM-WORK-TABLE ABOVE.
034600 01  EVENT-TABLE.
034700     05  EVT-COUNT                PIC 9(3)  COMP.
034800     05  EVT-ENTRY OCCURS 120 TIMES
034900                          INDEXED BY EVT-IDX.
035000         10  EVT-CMP-DATE             PIC 9(8).
035100         10  EVT-PRIORITY             PIC 9(1).
035200     05  EVT-SORT-KEY-R REDEFINES EVT-ENTRY OCCURS 120 TIMES
035300                          INDEXED BY EVT-SK-IDX.
035400         10  EVT-SORT-KEY             PIC X(9).
035500     05  FILLER                   PIC X(4).
035600
035700 01  EVT-SWAP-AREA.
035800     05  EVT-SWAP-KEY             PIC X(9).
035900     05  FILLER                   PIC X(4).
036000
036100* RUNLOG PRINT LINE - BUILT IN WORKING STORAGE AND WRITTEN FROM
036200* HERE, THE SAME WAY EVERY OTHER PRINT LINE IN THIS SHOP IS BUILT.
036300 01  RUNLOG-LINE-AREA.
036400     05  RLA-TEXT                 PIC X(18) VALUE SPACES.
036500     05  FILLER                   PIC X(1)  VALUE SPACE.
036600     05  RLA-FAMILY               PIC X(20) VALUE SPACES.
036700     05  FILLER                   PIC X(1)  VALUE SPACE.
036800     05  RLA-ROOM-TYPE            PIC X(10) VALUE SPACES.
036900     05  FILLER                   PIC X(1)  VALUE SPACE.
037000     05  RLA-ROOM-ED              PIC ZZZ9  VALUE SPACES.
037100     05  FILLER                   PIC X(1)  VALUE SPACE.
037200     05  RLA-DETAIL               PIC X(70) VALUE SPACES.
037300     05  FILLER                   PIC X(6)  VALUE SPACES.
037400
037500 01  CAND-SWAP-AREA.
037600     05  SWAP-CAND-ROOM           PIC 9(4)  COMP.
037700     05  SWAP-CAND-SCORE          PIC S9(5) COMP.
037800     05  FILLER                   PIC X(4).
037900
038000 01  SUMMARY-EDIT-AREA.
038100     05  SUM-ED-1                 PIC ZZ9.
038200     05  SUM-ED-2                 PIC ZZ9.
038300     05  FILLER                   PIC X(4).
038400
038500* LOCAL COPIES OF THE RMUTIL CALL-PARM LAYOUT, ONE PER FUNCTION
038600* THIS PROGRAM DRIVES (OVERLAP TEST, AREA ID) - SAME PATTERN AS
038700* RMSCORE'S RM-UTIL-SERIAL-PARMS / RM-UTIL-AREA-PARMS.
038800 01  RM-UTIL-OV-PARMS.
038900     05  UT-FUNCTION-CODE         PIC X(2)  VALUE "OV".
039000     05  UT-ROOM-LABEL            PIC X(10).
039100     05  UT-ROOM-TYPE             PIC X(10).
039200     05  UT-ROOM-NBR-1            PIC 9(4).
039300     05  UT-ROOM-NBR-2            PIC 9(4).
039400     05  UT-IVL-1-IN              PIC 9(8).
039500     05  UT-IVL-1-OUT             PIC 9(8).
039600     05  UT-IVL-2-IN              PIC 9(8).
039700     05  UT-IVL-2-OUT             PIC 9(8).
039800     05  UT-RESULT-NBR            PIC 9(4).
039900     05  UT-RESULT-SW             PIC X(1).
040000         88  UT-RESULT-TRUE          VALUE "Y".
040100         88  UT-RESULT-FALSE         VALUE "N".
040200     05  UT-RETURN-CD             PIC S9(4) COMP.
040300     05  FILLER                   PIC X(4).
040400
040500 01  RM-UTIL-AI-PARMS.
040600     05  UT-FUNCTION-CODE         PIC X(2)  VALUE "AI".
040700     05  UT-ROOM-LABEL            PIC X(10).
040800     05  UT-ROOM-TYPE             PIC X(10).
040900     05  UT-ROOM-NBR-1            PIC 9(4).
041000     05  UT-ROOM-NBR-2            PIC 9(4).
041100     05  UT-IVL-1-IN              PIC 9(8).
041200     05  UT-IVL-1-OUT             PIC 9(8).
041300     05  UT-IVL-2-IN              PIC 9(8).
041400     05  UT-IVL-2-OUT             PIC 9(8).
041500     05  UT-RESULT-NBR            PIC 9(4).
041600     05  UT-RESULT-SW             PIC X(1).
041700         88  UT-RESULT-TRUE          VALUE "Y".
041800         88  UT-RESULT-FALSE         VALUE "N".
041900     05  UT-RETURN-CD             PIC S9(4) COMP.
042000     05  FILLER                   PIC X(4).
042100
042200* LOCAL COPY OF RMSCORE'S CALL-PARM LAYOUT - MUST MATCH
042300* RMSCORE'S LINKAGE SECTION FIELD FOR FIELD.
042400 01  RM-SCORE-PARMS.
042500     05  SC-WAIVE-FORCED-SW       PIC X(1).
042600         88  SC-FORCED-WAIVED        VALUE "Y".
042700     05  SC-WAIVE-SERIAL-SW       PIC X(1).
042800         88  SC-SERIAL-WAIVED        VALUE "Y".
042900     05  SC-HAS-FORCED-SW         PIC X(1).
043000         88  SC-HAS-FORCED-ROOM      VALUE "Y".
043100     05  SC-FORCED-ROOM           PIC 9(4).
043200     05  SC-CANDIDATE-ROOM        PIC 9(4).
043300     05  SC-HAS-PRIOR-ROOM-SW     PIC X(1).
043400         88  SC-HAS-PRIOR-ROOM       VALUE "Y".
043500     05  SC-PRIOR-ROOM            PIC 9(4).
043600     05  SC-IS-FIELD-GROUP-SW     PIC X(1).
043700         88  SC-IS-FIELD-GROUP       VALUE "Y".
043800     05  SC-GROUP-SIZE            PIC 9(2).
043900     05  SC-GROUP-HAS-AREA-SW     PIC X(1).
044000         88  SC-GROUP-HAS-AREA       VALUE "Y".
044100     05  SC-GROUP-AREA            PIC 9(1).
044200     05  SC-CANDIDATE-AREA        PIC 9(1).
044300     05  SC-RETURN-SCORE          PIC S9(5).
044400     05  SC-RETURN-CD             PIC S9(4) COMP.
044500     05  FILLER                   PIC X(4).
044600
044700* SMALL SCRATCH KEYS SHARED BY THE TABLE-LOOKUP PARAGRAPHS BELOW -
044800* SAME ROLE AS A PARM LIST, JUST NOT CALLED THROUGH A CALL.
044900 01  LOOKUP-KEYS.
045000     05  LKY-TYPE-CODE            PIC X(10).
045100     05  LKY-ROOM-NBR             PIC 9(4)  COMP.
045200     05  LKY-FAMILY               PIC X(20).
045300     05  FILLER                   PIC X(4).
045400
045500 COPY RMABEND.
045600
045700 PROCEDURE DIVISION.
045800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045900     PERFORM 100-LOAD-ROOMS THRU 100-EXIT
046000             UNTIL NO-MORE-ROOMS.
046100     PERFORM 150-SORT-ROOM-TABLE THRU 150-EXIT.
046200     PERFORM 190-BUILD-CAL-SKELETON THRU 190-EXIT.
046300     PERFORM 200-LOAD-WRKBOOK THRU 200-EXIT
046400             UNTIL NO-MORE-WRKBOOK.
046500     PERFORM 250-BUILD-GROUP-STATE THRU 250-EXIT.
046600     PERFORM 300-CAPACITY-CHECK THRU 300-EXIT.
046700     PERFORM 400-RUN-LADDER THRU 400-EXIT.
046800     PERFORM 700-WRITE-RESULTS THRU 700-EXIT.
046900     PERFORM 750-WRITE-SUMMARY THRU 750-EXIT.
047000     PERFORM 999-CLEANUP THRU 999-EXIT.
047100     MOVE +0 TO RETURN-CODE.
047200     GOBACK.
047300
047400* CHANGE LOG - 04/04/94 - HOUSEKEEPING OPENS THE FILES, PRIMES THE
047500* FIRST ROOM AND FIRST WRKBOOK ROW, AND ZEROES EVERY TABLE COUNT -
047600* SAME PRIMING-READ SHAPE RMEDIT USES FOR BOOKINGS AND ROOMS.
047700 000-HOUSEKEEPING.
047800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
047900     DISPLAY "******** BEGIN JOB RMSOLVE ********".
048000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
048100     MOVE ZERO TO RMT-ROOM-COUNT.
048200     MOVE ZERO TO WBT-COUNT.
048300     MOVE ZERO TO RMCAL-TYPE-COUNT.
048400     MOVE ZERO TO FGS-GROUP-COUNT.
048500     MOVE "Y" TO MORE-ROOMS-SW.
048600     MOVE "Y" TO MORE-WRKBOOK-SW.
048700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
048800     PERFORM 900-READ-ROOMS THRU 900-EXIT.
048900     PERFORM 910-READ-WRKBOOK THRU 910-EXIT.
049000 000-EXIT.
049100     EXIT.
049200
049300 100-LOAD-ROOMS.
049400     MOVE "100-LOAD-ROOMS" TO PARA-NAME.
049500     ADD +1 TO ROOMS-READ.
049600     ADD +1 TO RMT-ROOM-COUNT.
049700     SET RMT-IDX TO RMT-ROOM-COUNT.
049800     MOVE RM-ROOM-TYPE TO RMT-ROOM-TYPE(RMT-IDX).
049900     MOVE RM-ROOM TO RMT-ROOM-NBR(RMT-IDX).
050000     PERFORM 900-READ-ROOMS THRU 900-EXIT.
050100 100-EXIT.
050200     EXIT.
050300
050400* 150/160/170/180 - SAME BUBBLE-SORT-ON-A-STRING-KEY IDIOM RMEDIT
050500* USES FOR ITS OWN ROOM-WORK-TABLE - BUILD THE STRING KEYS, SORT
050600* THE KEYS, THEN THE UNDERLYING ENTRY COMES ALONG FOR FREE BECAUSE
050700* RMT-SORT-KEY-R REDEFINES RMT-ENTRY.
050800 150-SORT-ROOM-TABLE.
050900     MOVE "150-SORT-ROOM-TABLE" TO PARA-NAME.
051000     IF RMT-ROOM-COUNT < 2
051100         GO TO 150-EXIT
051200     END-IF.
051300     MOVE "Y" TO SWAP-MADE-SW.
051400     PERFORM 160-BUBBLE-PASS THRU 160-EXIT
051500         UNTIL NOT A-SWAP-WAS-MADE.
051600 150-EXIT.
051700     EXIT.
051800
051900 160-BUBBLE-PASS.
052000     MOVE "N" TO SWAP-MADE-SW.
052100     PERFORM 170-COMPARE-ADJACENT THRU 170-EXIT
052200         VARYING WS-SUB FROM 1 BY 1
052300         UNTIL WS-SUB > RMT-ROOM-COUNT - 1.
052400 160-EXIT.
052500     EXIT.
052600
052700 170-COMPARE-ADJACENT.
052800     SET RMT-SK-IDX TO WS-SUB.
052900     IF RMT-SORT-KEY(RMT-SK-IDX) > RMT-SORT-KEY(RMT-SK-IDX + 1)
053000         PERFORM 180-SWAP-ENTRIES THRU 180-EXIT
053100     END-IF.
053200 170-EXIT.
053300     EXIT.
053400
053500 180-SWAP-ENTRIES.
053600     MOVE RMT-SORT-KEY(RMT-SK-IDX) TO SWAP-SORT-KEY.
053700     MOVE RMT-SORT-KEY(RMT-SK-IDX + 1)
053800         TO RMT-SORT-KEY(RMT-SK-IDX).
053900     MOVE SWAP-SORT-KEY TO RMT-SORT-KEY(RMT-SK-IDX + 1).
054000     MOVE "Y" TO SWAP-MADE-SW.
054100 180-EXIT.
054200     EXIT.
054300
054400* 190/192/193 - BUILDS THE RESERVATION-CALENDAR SKELETON (TYPE
054500* CODES AND ROOM NUMBERS, NO INTERVALS YET) DIRECTLY FROM THE
054600* SORTED CATALOG IN ONE PASS - A NEW RMCAL-TYPE-ENTRY STARTS EACH
054700* TIME THE ROOM TYPE CHANGES FROM THE ONE BEFORE IT.
054800 190-BUILD-CAL-SKELETON.
054900     MOVE "190-BUILD-CAL-SKELETON" TO PARA-NAME.
055000     IF RMT-ROOM-COUNT = 0
055100         GO TO 190-EXIT
055200     END-IF.
055300     PERFORM 192-ADD-ONE-ROOM THRU 192-EXIT
055400         VARYING WS-SUB FROM 1 BY 1
055500         UNTIL WS-SUB > RMT-ROOM-COUNT.
055600 190-EXIT.
055700     EXIT.
055800
055900 192-ADD-ONE-ROOM.
056000     SET RMT-IDX TO WS-SUB.
056100     MOVE "N" TO CAL-TYPE-FOUND-SW.
056200     IF RMCAL-TYPE-COUNT > 0
056300         IF RMT-ROOM-TYPE(RMT-IDX) =
056400                 RMCAL-TYPE-CODE(RMCAL-TYPE-IDX)
056500             MOVE "Y" TO CAL-TYPE-FOUND-SW
056600         END-IF
056700     END-IF.
056800     IF NOT CAL-TYPE-WAS-FOUND
056900         PERFORM 193-START-NEW-TYPE THRU 193-EXIT
057000     END-IF.
057100     ADD +1 TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
057200     SET RMCAL-ROOM-IDX TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
057300     MOVE RMT-ROOM-NBR(RMT-IDX)
057400         TO RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
057500     MOVE ZERO TO RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
057600 192-EXIT.
057700     EXIT.
057800
057900 193-START-NEW-TYPE.
058000     ADD +1 TO RMCAL-TYPE-COUNT.
058100     SET RMCAL-TYPE-IDX TO RMCAL-TYPE-COUNT.
058200     MOVE RMT-ROOM-TYPE(RMT-IDX)
058300         TO RMCAL-TYPE-CODE(RMCAL-TYPE-IDX).
058400     MOVE ZERO TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
058500 193-EXIT.
058600     EXIT.
058700
058800 200-LOAD-WRKBOOK.
058900     MOVE "200-LOAD-WRKBOOK" TO PARA-NAME.
059000     ADD +1 TO WBT-READ.
059100     ADD +1 TO WBT-COUNT.
059200     SET WBT-IDX TO WBT-COUNT.
059300     MOVE WB-SEQ-NBR TO WBT-SEQ-NBR(WBT-IDX).
059400     MOVE WB-FAMILY TO WBT-FAMILY(WBT-IDX).
059500     MOVE WB-ROOM-TYPE TO WBT-ROOM-TYPE(WBT-IDX).
059600     MOVE WB-CHECK-IN TO WBT-CHECK-IN(WBT-IDX).
059700     MOVE WB-CHECK-OUT TO WBT-CHECK-OUT(WBT-IDX).
059800     MOVE WB-FORCED-ROOM TO WBT-FORCED-ROOM(WBT-IDX).
059900     MOVE WB-DATE-VALID-SW TO WBT-DATE-VALID-SW(WBT-IDX).
060000     MOVE WB-FIELD-GRP-ID TO WBT-FIELD-GRP-ID(WBT-IDX).
060100     MOVE WB-FIELD-GRP-SIZE TO WBT-FIELD-GRP-SIZE(WBT-IDX).
060200     MOVE WB-TARGET-SET-SW TO WBT-TARGET-SET-SW(WBT-IDX).
060300     MOVE ZERO TO WBT-ASSIGNED-ROOM(WBT-IDX).
060400     MOVE "N" TO WBT-FORCED-WAIVED-SW(WBT-IDX).
060500     PERFORM 910-READ-WRKBOOK THRU 910-EXIT.
060600 200-EXIT.
060700     EXIT.
060800
060900* 250/255 - ONE FIELD-GROUP-STATE ENTRY PER DISTINCT WBT-FIELD-
061000* GRP-ID (GROUPS OF 1 NEVER GET AN ID FROM RMEDIT SO THEY NEVER
061100* SHOW UP HERE - THEY DO NOT NEED R5 COHERENCE STATE).
061200 250-BUILD-GROUP-STATE.
061300     MOVE "250-BUILD-GROUP-STATE" TO PARA-NAME.
061400     IF WBT-COUNT = 0
061500         GO TO 250-EXIT
061600     END-IF.
061700     PERFORM 255-CHECK-ONE-BOOKING THRU 255-EXIT
061800         VARYING WBT-IDX FROM 1 BY 1
061900         UNTIL WBT-IDX > WBT-COUNT.
062000 250-EXIT.
062100     EXIT.
062200
062300 255-CHECK-ONE-BOOKING.
062400     IF WBT-FIELD-GRP-ID(WBT-IDX) = 0
062500         GO TO 255-EXIT
062600     END-IF.
062700     MOVE WBT-FIELD-GRP-ID(WBT-IDX) TO LKY-ROOM-NBR.
062800     PERFORM 660-FIND-GROUP-STATE THRU 660-EXIT.
062900     IF FGS-WAS-FOUND
063000         GO TO 255-EXIT
063100     END-IF.
063200     ADD +1 TO FGS-GROUP-COUNT.
063300     SET FGS-IDX TO FGS-GROUP-COUNT.
063400     MOVE WBT-FIELD-GRP-ID(WBT-IDX) TO FGS-GROUP-ID(FGS-IDX).
063500     MOVE "N" TO FGS-HAS-AREA-SW(FGS-IDX).
063600     MOVE ZERO TO FGS-AREA(FGS-IDX).
063700     MOVE ZERO TO FGS-ASSIGNED-COUNT(FGS-IDX).
063800 255-EXIT.
063900     EXIT.
064000
064100* 300/310/311/315-318/320/325 - U3 MAX-OVERLAP CHECK, ONE ROOM
064200* TYPE AT A TIME.  INFORMATIONAL ONLY - A TYPE THAT FAILS THIS
064300* CHECK STILL GOES THROUGH THE LADDER, IT JUST ALSO GETS A
064400* WARNING LINE ON RUNLOG.
064500 300-CAPACITY-CHECK.
064600     MOVE "300-CAPACITY-CHECK" TO PARA-NAME.
064700     IF RMCAL-TYPE-COUNT = 0
064800         GO TO 300-EXIT
064900     END-IF.
065000     PERFORM 310-CHECK-ONE-TYPE THRU 310-EXIT
065100         VARYING RMCAL-TYPE-IDX FROM 1 BY 1
065200         UNTIL RMCAL-TYPE-IDX > RMCAL-TYPE-COUNT.
065300 300-EXIT.
065400     EXIT.
065500
065600 310-CHECK-ONE-TYPE.
065700     MOVE ZERO TO EVT-COUNT.
065800     IF WBT-COUNT > 0
065900         PERFORM 311-ADD-EVENTS-IF-MATCH THRU 311-EXIT
066000             VARYING WBT-IDX FROM 1 BY 1
066100             UNTIL WBT-IDX > WBT-COUNT
066200     END-IF.
066300     IF EVT-COUNT < 2
066400         GO TO 310-EXIT
066500     END-IF.
066600     PERFORM 315-SORT-EVENTS THRU 315-EXIT.
066700     MOVE ZERO TO RUNNING-OVERLAP.
066800     MOVE ZERO TO MAX-OVERLAP-VAL.
066900     PERFORM 320-SWEEP-ONE-EVENT THRU 320-EXIT
067000         VARYING WS-SUB FROM 1 BY 1
067100         UNTIL WS-SUB > EVT-COUNT.
067200     IF MAX-OVERLAP-VAL > RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
067300         PERFORM 325-LOG-OVERLAP-WARNING THRU 325-EXIT
067400     END-IF.
067500 310-EXIT.
067600     EXIT.
067700
067800 311-ADD-EVENTS-IF-MATCH.
067900     IF WBT-ROOM-TYPE(WBT-IDX) NOT =
068000             RMCAL-TYPE-CODE(RMCAL-TYPE-IDX)
068100         GO TO 311-EXIT
068200     END-IF.
068300     IF NOT WBT-DATE-IS-VALID(WBT-IDX)
068400         GO TO 311-EXIT
068500     END-IF.
068600     MOVE WBT-CHECK-IN(WBT-IDX) TO CONV-DATE-IN.
068700     COMPUTE CONV-DATE-OUT = CONV-CCYY * 10000 + CONV-MM * 100
068800         + CONV-DD.
068900     ADD +1 TO EVT-COUNT.
069000     SET EVT-IDX TO EVT-COUNT.
069100     MOVE CONV-DATE-OUT TO EVT-CMP-DATE(EVT-IDX).
069200     MOVE 1 TO EVT-PRIORITY(EVT-IDX).
069300     MOVE WBT-CHECK-OUT(WBT-IDX) TO CONV-DATE-IN.
069400     COMPUTE CONV-DATE-OUT = CONV-CCYY * 10000 + CONV-MM * 100
069500         + CONV-DD.
069600     ADD +1 TO EVT-COUNT.
069700     SET EVT-IDX TO EVT-COUNT.
069800     MOVE CONV-DATE-OUT TO EVT-CMP-DATE(EVT-IDX).
069900     MOVE 0 TO EVT-PRIORITY(EVT-IDX).
070000 311-EXIT.
070100     EXIT.
070200
070300 315-SORT-EVENTS.
070400     MOVE "Y" TO SWAP-MADE-SW.
070500     PERFORM 316-EVT-BUBBLE-PASS THRU 316-EXIT
070600         UNTIL NOT A-SWAP-WAS-MADE.
070700 315-EXIT.
070800     EXIT.
070900
071000 316-EVT-BUBBLE-PASS.
071100     MOVE "N" TO SWAP-MADE-SW.
071200     PERFORM 317-EVT-COMPARE-ADJ THRU 317-EXIT
071300         VARYING WS-SUB FROM 1 BY 1
071400         UNTIL WS-SUB > EVT-COUNT - 1.
071500 316-EXIT.
071600     EXIT.
071700
071800 317-EVT-COMPARE-ADJ.
071900     SET EVT-SK-IDX TO WS-SUB.
072000     IF EVT-SORT-KEY(EVT-SK-IDX) > EVT-SORT-KEY(EVT-SK-IDX + 1)
072100         PERFORM 318-EVT-SWAP THRU 318-EXIT
072200     END-IF.
072300 317-EXIT.
072400     EXIT.
072500
072600 318-EVT-SWAP.
072700     MOVE EVT-SORT-KEY(EVT-SK-IDX) TO EVT-SWAP-KEY.
072800     MOVE EVT-SORT-KEY(EVT-SK-IDX + 1)
072900         TO EVT-SORT-KEY(EVT-SK-IDX).
073000     MOVE EVT-SWAP-KEY TO EVT-SORT-KEY(EVT-SK-IDX + 1).
073100     MOVE "Y" TO SWAP-MADE-SW.
073200 318-EXIT.
073300     EXIT.
073400
073500 320-SWEEP-ONE-EVENT.
073600     SET EVT-SK-IDX TO WS-SUB.
073700     IF EVT-PRIORITY(EVT-SK-IDX) = 1
073800         ADD +1 TO RUNNING-OVERLAP
073900     ELSE
074000         SUBTRACT 1 FROM RUNNING-OVERLAP
074100     END-IF.
074200     IF RUNNING-OVERLAP > MAX-OVERLAP-VAL
074300         MOVE RUNNING-OVERLAP TO MAX-OVERLAP-VAL
074400     END-IF.
074500 320-EXIT.
074600     EXIT.
074700
074800 325-LOG-OVERLAP-WARNING.
074900     MOVE "CAPACITY WARNING" TO RLA-TEXT.
075000     MOVE SPACES TO RLA-FAMILY.
075100     MOVE RMCAL-TYPE-CODE(RMCAL-TYPE-IDX) TO RLA-ROOM-TYPE.
075200     MOVE ZERO TO RLA-ROOM-ED.
075300     MOVE SPACES TO RLA-DETAIL.
075400     MOVE "PEAK OVERLAP EXCEEDS ROOM COUNT - NEEDS"
075500         TO RLA-DETAIL(1:39).
075600     MOVE MAX-OVERLAP-VAL TO SUM-ED-1.
075700     MOVE SUM-ED-1 TO RLA-DETAIL(41:3).
075800     MOVE "HAS" TO RLA-DETAIL(45:3).
075900     MOVE RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) TO SUM-ED-2.
076000     MOVE SUM-ED-2 TO RLA-DETAIL(49:3).
076100     PERFORM 780-WRITE-RUNLOG-LINE THRU 780-EXIT.
076200 325-EXIT.
076300     EXIT.
076400
076500* 400/410/415 - THE THREE-RUNG RELAXATION LADDER.  ATTEMPT 1 TRIES
076600* TO HONOUR EVERY SOFT PREFERENCE, ATTEMPT 2 WAIVES SERIAL ORDER,
076700* ATTEMPT 3 ALSO WAIVES FORCED-ROOM PREFERENCE.  THE FIRST ATTEMPT
076800* THAT PLACES EVERY BOOKING WINS AND THE LADDER STOPS THERE.
076900 400-RUN-LADDER.
077000     MOVE "400-RUN-LADDER" TO PARA-NAME.
077100     MOVE "N" TO ATTEMPT-OK-SW.
077200     PERFORM 410-ATTEMPT-RTN THRU 410-EXIT
077300         VARYING ATTEMPT-NBR FROM 1 BY 1
077400         UNTIL ATTEMPT-NBR > 3
077500         OR ATTEMPT-SUCCEEDED.
077600 400-EXIT.
077700     EXIT.
077800
077900 410-ATTEMPT-RTN.
078000     EVALUATE ATTEMPT-NBR
078100         WHEN 1
078200             MOVE "N" TO WAIVE-SERIAL-SW
078300             MOVE "N" TO WAIVE-FORCED-SW
078400         WHEN 2
078500             MOVE "Y" TO WAIVE-SERIAL-SW
078600             MOVE "N" TO WAIVE-FORCED-SW
078700         WHEN OTHER
078800             MOVE "Y" TO WAIVE-SERIAL-SW
078900             MOVE "Y" TO WAIVE-FORCED-SW
079000     END-EVALUATE.
079100     MOVE "ATTEMPT START" TO RLA-TEXT.
079200     MOVE SPACES TO RLA-FAMILY.
079300     MOVE SPACES TO RLA-ROOM-TYPE.
079400     MOVE ZERO TO RLA-ROOM-ED.
079500     PERFORM 415-BUILD-ATTEMPT-DETAIL THRU 415-EXIT.
079600     PERFORM 780-WRITE-RUNLOG-LINE THRU 780-EXIT.
079700     PERFORM 500-SEARCH-RTN THRU 500-EXIT.
079800     IF ASSIGNED-COUNT = WBT-COUNT
079900         MOVE "Y" TO ATTEMPT-OK-SW
080000     END-IF.
080100 410-EXIT.
080200     EXIT.
080300
080400 415-BUILD-ATTEMPT-DETAIL.
080500     MOVE SPACES TO RLA-DETAIL.
080600     EVALUATE ATTEMPT-NBR
080700         WHEN 1
080800             MOVE "SERIAL AND FORCED PREFERENCES HONOURED"
080900                 TO RLA-DETAIL
081000         WHEN 2
081100             MOVE "SERIAL PREFERENCE WAIVED" TO RLA-DETAIL
081200         WHEN OTHER
081300             MOVE "SERIAL AND FORCED PREFERENCES WAIVED"
081400                 TO RLA-DETAIL
081500     END-EVALUATE.
081600 415-EXIT.
081700     EXIT.
081800
081900* 500/505 - ONE PASS OF THE BACKTRACKING SEARCH PER ATTEMPT.  THE
082000* CALENDAR, THE PARTIAL ASSIGNMENT, THE SERIAL MEMORY AND THE
082100* FIELD-GROUP STATE ALL START CLEAN; THE DECISION STACK (SRCH-
082200* DEPTH) DRIVES THE LOOP INSTEAD OF RECURSION.
082300 500-SEARCH-RTN.
082400     MOVE "500-SEARCH-RTN" TO PARA-NAME.
082500     MOVE ZERO TO ASSIGNED-COUNT.
082600     MOVE ZERO TO SRCH-DEPTH.
082700     MOVE "N" TO SEARCH-FAILED-SW.
082800     MOVE ZERO TO SM-FAMILY-COUNT.
082900     PERFORM 530-REBUILD-CAL THRU 530-EXIT.
083000     IF WBT-COUNT = 0
083100         GO TO 500-EXIT
083200     END-IF.
083300     PERFORM 535-CLEAR-ONE-WBT THRU 535-EXIT
083400         VARYING WBT-IDX FROM 1 BY 1
083500         UNTIL WBT-IDX > WBT-COUNT.
083600     IF FGS-GROUP-COUNT > 0
083700         PERFORM 536-CLEAR-ONE-GROUP THRU 536-EXIT
083800             VARYING FGS-IDX FROM 1 BY 1
083900             UNTIL FGS-IDX > FGS-GROUP-COUNT
084000     END-IF.
084100     PERFORM 505-SEARCH-STEP THRU 505-EXIT
084200         UNTIL ASSIGNED-COUNT = WBT-COUNT OR SEARCH-FAILED.
084300 500-EXIT.
084400     EXIT.
084500
084600 505-SEARCH-STEP.
084700     PERFORM 540-SELECT-MRV-RTN THRU 540-EXIT.
084800     SET WBT-IDX TO MRV-BEST-SUB.
084900     PERFORM 550-BUILD-CANDIDATES-RTN THRU 550-EXIT.
085000     IF CWT-COUNT = 0
085100         PERFORM 560-BACKTRACK-RTN THRU 560-EXIT
085200     ELSE
085300         PERFORM 570-ASSIGN-CANDIDATE-RTN THRU 570-EXIT
085400     END-IF.
085500 505-EXIT.
085600     EXIT.
085700
085800 535-CLEAR-ONE-WBT.
085900     MOVE ZERO TO WBT-ASSIGNED-ROOM(WBT-IDX).
086000 535-EXIT.
086100     EXIT.
086200
086300* 536 - A GROUP'S CHOSEN AREA IS RESET HERE, AT THE TOP OF A NEW
086400* ATTEMPT - NOT DURING AN IN-ATTEMPT BACKTRACK UNDO (670 LEAVES
086500* IT ALONE, PER R5).
086600 536-CLEAR-ONE-GROUP.
086700     MOVE ZERO TO FGS-ASSIGNED-COUNT(FGS-IDX).
086800     MOVE "N" TO FGS-HAS-AREA-SW(FGS-IDX).
086900     MOVE ZERO TO FGS-AREA(FGS-IDX).
087000 536-EXIT.
087100     EXIT.
087200
087300* 510/511/512/515 - AVAILABILITY TEST.  LKY-TYPE-CODE/LKY-ROOM-NBR
087400* NAME THE ROOM, WBT-IDX'S OWN CHECK-IN/CHECK-OUT IS THE INTERVAL
087500* BEING TESTED.  THIS IS THE ONLY GATE ON WHETHER A ROOM IS
087600* FEASIBLE - FORCED-ROOM IS A SCORING PREFERENCE, NEVER A FILTER
087700* HERE.
087800 510-IS-AVAILABLE.
087900     MOVE "N" TO AVAIL-RESULT-SW.
088000     PERFORM 511-FIND-CAL-ROOM THRU 511-EXIT.
088100     IF NOT CAL-ROOM-WAS-FOUND
088200         GO TO 510-EXIT
088300     END-IF.
088400     MOVE "Y" TO AVAIL-RESULT-SW.
088500     IF RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX) = 0
088600         GO TO 510-EXIT
088700     END-IF.
088800     PERFORM 515-CHECK-ONE-INTERVAL THRU 515-EXIT
088900         VARYING RMCAL-IVL-IDX FROM 1 BY 1
089000         UNTIL RMCAL-IVL-IDX >
089100             RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
089200         OR NOT AVAIL-RESULT-TRUE.
089300 510-EXIT.
089400     EXIT.
089500
089600 511-FIND-CAL-ROOM.
089700     MOVE "N" TO CAL-TYPE-FOUND-SW.
089800     MOVE "N" TO CAL-ROOM-FOUND-SW.
089900     PERFORM 546-FIND-TYPE-RTN THRU 546-EXIT.
090000     IF NOT CAL-TYPE-WAS-FOUND
090100         GO TO 511-EXIT
090200     END-IF.
090300     IF RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) = 0
090400         GO TO 511-EXIT
090500     END-IF.
090600     PERFORM 512-CHECK-ONE-ROOM THRU 512-EXIT
090700         VARYING RMCAL-ROOM-IDX FROM 1 BY 1
090800         UNTIL RMCAL-ROOM-IDX > RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
090900         OR CAL-ROOM-WAS-FOUND.
091000 511-EXIT.
091100     EXIT.
091200
091300 512-CHECK-ONE-ROOM.
091400     IF RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
091500             = LKY-ROOM-NBR
091600         MOVE "Y" TO CAL-ROOM-FOUND-SW
091700     END-IF.
091800 512-EXIT.
091900     EXIT.
092000
092100 515-CHECK-ONE-INTERVAL.
092200     MOVE WBT-CHECK-IN(WBT-IDX)
092300         TO UT-IVL-1-IN IN RM-UTIL-OV-PARMS.
092400     MOVE WBT-CHECK-OUT(WBT-IDX)
092500         TO UT-IVL-1-OUT IN RM-UTIL-OV-PARMS.
092600     MOVE RMCAL-IVL-IN(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
092700         RMCAL-IVL-IDX) TO UT-IVL-2-IN IN RM-UTIL-OV-PARMS.
092800     MOVE RMCAL-IVL-OUT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
092900         RMCAL-IVL-IDX) TO UT-IVL-2-OUT IN RM-UTIL-OV-PARMS.
093000     CALL "RMUTIL" USING RM-UTIL-OV-PARMS.
093100     IF UT-RESULT-TRUE IN RM-UTIL-OV-PARMS
093200         MOVE "N" TO AVAIL-RESULT-SW
093300     END-IF.
093400 515-EXIT.
093500     EXIT.
093600
093700 520-RESERVE-RTN.
093800     PERFORM 511-FIND-CAL-ROOM THRU 511-EXIT.
093900     IF NOT CAL-ROOM-WAS-FOUND
094000         GO TO 520-EXIT
094100     END-IF.
094200     ADD +1 TO RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
094300     SET RMCAL-IVL-IDX TO
094400         RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
094500     MOVE WBT-CHECK-IN(WBT-IDX)
094600         TO RMCAL-IVL-IN(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
094700         RMCAL-IVL-IDX).
094800     MOVE WBT-CHECK-OUT(WBT-IDX)
094900         TO RMCAL-IVL-OUT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
095000         RMCAL-IVL-IDX).
095100     MOVE WBT-FAMILY(WBT-IDX)
095200         TO RMCAL-IVL-FAMILY(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
095300         RMCAL-IVL-IDX).
095400 520-EXIT.
095500     EXIT.
095600
095700 525-UNRESERVE-RTN.
095800     PERFORM 511-FIND-CAL-ROOM THRU 511-EXIT.
095900     IF NOT CAL-ROOM-WAS-FOUND
096000         GO TO 525-EXIT
096100     END-IF.
096200     SUBTRACT 1 FROM
096300         RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
096400 525-EXIT.
096500     EXIT.
096600
096700 530-REBUILD-CAL.
096800     MOVE "530-REBUILD-CAL" TO PARA-NAME.
096900     IF RMCAL-TYPE-COUNT = 0
097000         GO TO 530-EXIT
097100     END-IF.
097200     PERFORM 531-CLEAR-ONE-TYPE THRU 531-EXIT
097300         VARYING RMCAL-TYPE-IDX FROM 1 BY 1
097400         UNTIL RMCAL-TYPE-IDX > RMCAL-TYPE-COUNT.
097500 530-EXIT.
097600     EXIT.
097700
097800 531-CLEAR-ONE-TYPE.
097900     IF RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) = 0
098000         GO TO 531-EXIT
098100     END-IF.
098200     PERFORM 532-CLEAR-ONE-ROOM THRU 532-EXIT
098300         VARYING RMCAL-ROOM-IDX FROM 1 BY 1
098400         UNTIL RMCAL-ROOM-IDX > RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
098500 531-EXIT.
098600     EXIT.
098700
098800 532-CLEAR-ONE-ROOM.
098900     MOVE ZERO TO RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
099000 532-EXIT.
099100     EXIT.
099200
099300* 540/541/545-548 - MRV CHOICE: OF THE BOOKINGS NOT YET PLACED
099400* THIS ATTEMPT, PICK THE ONE WITH THE FEWEST AVAILABLE ROOMS -
099500* TIES GO TO THE LOWER WRKBOOK SEQUENCE NUMBER BY SCANNING IN
099600* ORDER AND ONLY REPLACING THE BEST ON A STRICT IMPROVEMENT.
099700 540-SELECT-MRV-RTN.
099800     MOVE "540-SELECT-MRV-RTN" TO PARA-NAME.
099900     MOVE ZERO TO MRV-BEST-COUNT.
100000     MOVE ZERO TO MRV-BEST-SUB.
100100     PERFORM 541-CHECK-ONE-BOOKING THRU 541-EXIT
100200         VARYING WBT-IDX FROM 1 BY 1
100300         UNTIL WBT-IDX > WBT-COUNT.
100400 540-EXIT.
100500     EXIT.
100600
100700 541-CHECK-ONE-BOOKING.
100800     IF WBT-ASSIGNED-ROOM(WBT-IDX) NOT = 0
100900         GO TO 541-EXIT
101000     END-IF.
101100     IF WBT-DATE-IS-VALID(WBT-IDX)
101200         PERFORM 545-COUNT-FEASIBLE-RTN THRU 545-EXIT
101300     ELSE
101400         MOVE ZERO TO FEAS-COUNT
101500     END-IF.
101600     IF MRV-BEST-SUB = 0 OR FEAS-COUNT < MRV-BEST-COUNT
101700         MOVE FEAS-COUNT TO MRV-BEST-COUNT
101800         SET MRV-BEST-SUB TO WBT-IDX
101900     END-IF.
102000 541-EXIT.
102100     EXIT.
102200
102300 545-COUNT-FEASIBLE-RTN.
102400     MOVE ZERO TO FEAS-COUNT.
102500     MOVE WBT-ROOM-TYPE(WBT-IDX) TO LKY-TYPE-CODE.
102600     PERFORM 546-FIND-TYPE-RTN THRU 546-EXIT.
102700     IF NOT CAL-TYPE-WAS-FOUND
102800         GO TO 545-EXIT
102900     END-IF.
103000     IF RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) = 0
103100         GO TO 545-EXIT
103200     END-IF.
103300     PERFORM 548-COUNT-ONE-ROOM THRU 548-EXIT
103400         VARYING RMCAL-ROOM-IDX FROM 1 BY 1
103500         UNTIL RMCAL-ROOM-IDX > RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
103600 545-EXIT.
103700     EXIT.
103800
103900 546-FIND-TYPE-RTN.
104000     MOVE "N" TO CAL-TYPE-FOUND-SW.
104100     IF RMCAL-TYPE-COUNT = 0
104200         GO TO 546-EXIT
104300     END-IF.
104400     PERFORM 547-CHECK-ONE-TYPE THRU 547-EXIT
104500         VARYING RMCAL-TYPE-IDX FROM 1 BY 1
104600         UNTIL RMCAL-TYPE-IDX > RMCAL-TYPE-COUNT
104700         OR CAL-TYPE-WAS-FOUND.
104800 546-EXIT.
104900     EXIT.
105000
105100 547-CHECK-ONE-TYPE.
105200     IF RMCAL-TYPE-CODE(RMCAL-TYPE-IDX) = LKY-TYPE-CODE
105300         MOVE "Y" TO CAL-TYPE-FOUND-SW
105400     END-IF.
105500 547-EXIT.
105600     EXIT.
105700
105800 548-COUNT-ONE-ROOM.
105900     MOVE RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
106000         TO LKY-ROOM-NBR.
106100     PERFORM 510-IS-AVAILABLE THRU 510-EXIT.
106200     IF AVAIL-RESULT-TRUE
106300         ADD +1 TO FEAS-COUNT
106400     END-IF.
106500 548-EXIT.
106600     EXIT.
106700
106800* 550-558 - BUILDS THE SORTED CANDIDATE LIST FOR THE MRV-CHOSEN
106900* BOOKING (WBT-IDX) - EVERY AVAILABLE ROOM OF ITS TYPE, SCORED BY
107000* RMSCORE, SORTED ASCENDING (LOWEST PENALTY FIRST; TIES BY ROOM
107100* NUMBER).
107200 550-BUILD-CANDIDATES-RTN.
107300     MOVE "550-BUILD-CANDIDATES-RTN" TO PARA-NAME.
107400     MOVE ZERO TO CWT-COUNT.
107500     IF NOT WBT-DATE-IS-VALID(WBT-IDX)
107600         GO TO 550-EXIT
107700     END-IF.
107800     PERFORM 551-SETUP-SCORE-CONTEXT THRU 551-EXIT.
107900     MOVE WBT-ROOM-TYPE(WBT-IDX) TO LKY-TYPE-CODE.
108000     PERFORM 546-FIND-TYPE-RTN THRU 546-EXIT.
108100     IF NOT CAL-TYPE-WAS-FOUND
108200         GO TO 550-EXIT
108300     END-IF.
108400     IF RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) = 0
108500         GO TO 550-EXIT
108600     END-IF.
108700     PERFORM 552-TRY-ONE-ROOM THRU 552-EXIT
108800         VARYING RMCAL-ROOM-IDX FROM 1 BY 1
108900         UNTIL RMCAL-ROOM-IDX > RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX).
109000     IF CWT-COUNT > 1
109100         PERFORM 555-SORT-CANDIDATES THRU 555-EXIT
109200     END-IF.
109300 550-EXIT.
109400     EXIT.
109500
109600* 551 - FILLS IN THE PARTS OF RM-SCORE-PARMS THAT STAY FIXED
109700* WHILE EVERY CANDIDATE ROOM FOR THE CURRENT BOOKING IS TRIED.
109800 551-SETUP-SCORE-CONTEXT.
109900     IF SERIAL-IS-WAIVED
110000         MOVE "Y" TO SC-WAIVE-SERIAL-SW
110100     ELSE
110200         MOVE "N" TO SC-WAIVE-SERIAL-SW
110300     END-IF.
110400     IF FORCED-IS-WAIVED
110500         MOVE "Y" TO SC-WAIVE-FORCED-SW
110600     ELSE
110700         MOVE "N" TO SC-WAIVE-FORCED-SW
110800     END-IF.
110900     IF WBT-FORCED-ROOM(WBT-IDX) NOT = 0
111000         MOVE "Y" TO SC-HAS-FORCED-SW
111100         MOVE WBT-FORCED-ROOM(WBT-IDX) TO SC-FORCED-ROOM
111200     ELSE
111300         MOVE "N" TO SC-HAS-FORCED-SW
111400         MOVE ZERO TO SC-FORCED-ROOM
111500     END-IF.
111600     MOVE WBT-FAMILY(WBT-IDX) TO LKY-FAMILY.
111700     PERFORM 610-FIND-OR-CREATE-SM-ENTRY THRU 610-EXIT.
111800     IF SM-ROOM-COUNT(SM-IDX) > 0
111900         MOVE "Y" TO SC-HAS-PRIOR-ROOM-SW
112000         SET SM-ROOM-IDX TO SM-ROOM-COUNT(SM-IDX)
112100         MOVE SM-ROOM(SM-IDX, SM-ROOM-IDX) TO SC-PRIOR-ROOM
112200     ELSE
112300         MOVE "N" TO SC-HAS-PRIOR-ROOM-SW
112400         MOVE ZERO TO SC-PRIOR-ROOM
112500     END-IF.
112600     IF WBT-FIELD-GRP-ID(WBT-IDX) NOT = 0
112700         AND WBT-FIELD-GRP-SIZE(WBT-IDX) > 1
112800         MOVE "Y" TO SC-IS-FIELD-GROUP-SW
112900         MOVE WBT-FIELD-GRP-SIZE(WBT-IDX) TO SC-GROUP-SIZE
113000         MOVE WBT-FIELD-GRP-ID(WBT-IDX) TO LKY-ROOM-NBR
113100         PERFORM 660-FIND-GROUP-STATE THRU 660-EXIT
113200         IF FGS-WAS-FOUND AND FGS-AREA-IS-SET(FGS-IDX)
113300             MOVE "Y" TO SC-GROUP-HAS-AREA-SW
113400             MOVE FGS-AREA(FGS-IDX) TO SC-GROUP-AREA
113500         ELSE
113600             MOVE "N" TO SC-GROUP-HAS-AREA-SW
113700             MOVE ZERO TO SC-GROUP-AREA
113800         END-IF
113900     ELSE
114000         MOVE "N" TO SC-IS-FIELD-GROUP-SW
114100         MOVE ZERO TO SC-GROUP-SIZE
114200         MOVE "N" TO SC-GROUP-HAS-AREA-SW
114300         MOVE ZERO TO SC-GROUP-AREA
114400     END-IF.
114500 551-EXIT.
114600     EXIT.
114700
114800 552-TRY-ONE-ROOM.
114900     MOVE RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
115000         TO LKY-ROOM-NBR.
115100     PERFORM 510-IS-AVAILABLE THRU 510-EXIT.
115200     IF NOT AVAIL-RESULT-TRUE
115300         GO TO 552-EXIT
115400     END-IF.
115500     MOVE LKY-ROOM-NBR TO SC-CANDIDATE-ROOM.
115600     MOVE LKY-ROOM-NBR TO UT-ROOM-NBR-1 IN RM-UTIL-AI-PARMS.
115700     CALL "RMUTIL" USING RM-UTIL-AI-PARMS.
115800     MOVE UT-RESULT-NBR IN RM-UTIL-AI-PARMS TO SC-CANDIDATE-AREA.
115900     CALL "RMSCORE" USING RM-SCORE-PARMS.
116000     ADD +1 TO CWT-COUNT.
116100     SET CWT-IDX TO CWT-COUNT.
116200     MOVE LKY-ROOM-NBR TO CWT-ROOM(CWT-IDX).
116300     MOVE SC-RETURN-SCORE TO CWT-SCORE(CWT-IDX).
116400 552-EXIT.
116500     EXIT.
116600
116700 555-SORT-CANDIDATES.
116800     MOVE "Y" TO SWAP-MADE-SW.
116900     PERFORM 556-CAND-BUBBLE-PASS THRU 556-EXIT
117000         UNTIL NOT A-SWAP-WAS-MADE.
117100 555-EXIT.
117200     EXIT.
117300
117400 556-CAND-BUBBLE-PASS.
117500     MOVE "N" TO SWAP-MADE-SW.
117600     PERFORM 557-COMPARE-ADJ-CAND THRU 557-EXIT
117700         VARYING WS-SUB FROM 1 BY 1
117800         UNTIL WS-SUB > CWT-COUNT - 1.
117900 556-EXIT.
118000     EXIT.
118100
118200 557-COMPARE-ADJ-CAND.
118300     SET CWT-IDX TO WS-SUB.
118400     IF CWT-SCORE(CWT-IDX) > CWT-SCORE(CWT-IDX + 1)
118500         PERFORM 558-SWAP-CAND THRU 558-EXIT
118600     ELSE
118700         IF CWT-SCORE(CWT-IDX) = CWT-SCORE(CWT-IDX + 1)
118800             AND CWT-ROOM(CWT-IDX) > CWT-ROOM(CWT-IDX + 1)
118900             PERFORM 558-SWAP-CAND THRU 558-EXIT
119000         END-IF
119100     END-IF.
119200 557-EXIT.
119300     EXIT.
119400
119500 558-SWAP-CAND.
119600     MOVE CWT-ROOM(CWT-IDX) TO SWAP-CAND-ROOM.
119700     MOVE CWT-SCORE(CWT-IDX) TO SWAP-CAND-SCORE.
119800     MOVE CWT-ROOM(CWT-IDX + 1) TO CWT-ROOM(CWT-IDX).
119900     MOVE CWT-SCORE(CWT-IDX + 1) TO CWT-SCORE(CWT-IDX).
120000     MOVE SWAP-CAND-ROOM TO CWT-ROOM(CWT-IDX + 1).
120100     MOVE SWAP-CAND-SCORE TO CWT-SCORE(CWT-IDX + 1).
120200     MOVE "Y" TO SWAP-MADE-SW.
120300 558-EXIT.
120400     EXIT.
120500
120600* 560/561/565/570/571/575/580 - THE STACK ITSELF.  570 PUSHES A
120700* NEW BOOKING WITH ITS FULL CANDIDATE LIST; 560/561 POP AND
120800* ADVANCE ON FAILURE; 575 IS THE ONE PLACE THAT ACTUALLY
120900* TOUCHES THE CALENDAR/SERIAL-MEMORY/GROUP STATE TO APPLY AN
121000* ASSIGNMENT, USED
121100* BY BOTH A FRESH PUSH (570) AND A BACKTRACK RE-TRY (565).
121200 560-BACKTRACK-RTN.
121300     MOVE "560-BACKTRACK-RTN" TO PARA-NAME.
121400     MOVE "N" TO BACKTRACK-DONE-SW.
121500     PERFORM 561-BACKTRACK-STEP THRU 561-EXIT
121600         UNTIL BACKTRACK-DONE OR SEARCH-FAILED.
121700 560-EXIT.
121800     EXIT.
121900
122000 561-BACKTRACK-STEP.
122100     IF SRCH-DEPTH = 0
122200         MOVE "Y" TO SEARCH-FAILED-SW
122300         GO TO 561-EXIT
122400     END-IF.
122500     SET SRCH-IDX TO SRCH-DEPTH.
122600     PERFORM 580-UNDO-ASSIGNMENT-RTN THRU 580-EXIT.
122700     ADD +1 TO SRCH-CAND-PTR(SRCH-IDX).
122800     IF SRCH-CAND-PTR(SRCH-IDX) > SRCH-CAND-COUNT(SRCH-IDX)
122900         SUBTRACT 1 FROM SRCH-DEPTH
123000     ELSE
123100         PERFORM 565-REASSIGN-RTN THRU 565-EXIT
123200     END-IF.
123300 561-EXIT.
123400     EXIT.
123500
123600 565-REASSIGN-RTN.
123700     PERFORM 575-DO-ASSIGN THRU 575-EXIT.
123800     MOVE "Y" TO BACKTRACK-DONE-SW.
123900 565-EXIT.
124000     EXIT.
124100
124200 570-ASSIGN-CANDIDATE-RTN.
124300     MOVE "570-ASSIGN-CANDIDATE-RTN" TO PARA-NAME.
124400     ADD +1 TO SRCH-DEPTH.
124500     SET SRCH-IDX TO SRCH-DEPTH.
124600     SET SRCH-BOOK-SUB(SRCH-IDX) TO WBT-IDX.
124700     MOVE CWT-COUNT TO SRCH-CAND-COUNT(SRCH-IDX).
124800     MOVE 1 TO SRCH-CAND-PTR(SRCH-IDX).
124900     PERFORM 571-COPY-ONE-CAND THRU 571-EXIT
125000         VARYING CWT-IDX FROM 1 BY 1
125100         UNTIL CWT-IDX > CWT-COUNT.
125200     PERFORM 575-DO-ASSIGN THRU 575-EXIT.
125300 570-EXIT.
125400     EXIT.
125500
125600 571-COPY-ONE-CAND.
125700     SET SRCH-CAND-IDX TO CWT-IDX.
125800     MOVE CWT-ROOM(CWT-IDX)
125900         TO SRCH-CAND-ROOM(SRCH-IDX, SRCH-CAND-IDX).
126000 571-EXIT.
126100     EXIT.
126200
126300 575-DO-ASSIGN.
126400     SET WBT-IDX TO SRCH-BOOK-SUB(SRCH-IDX).
126500     SET SRCH-CAND-IDX TO SRCH-CAND-PTR(SRCH-IDX).
126600     MOVE SRCH-CAND-ROOM(SRCH-IDX, SRCH-CAND-IDX)
126700         TO WBT-ASSIGNED-ROOM(WBT-IDX).
126800     MOVE WBT-ROOM-TYPE(WBT-IDX) TO LKY-TYPE-CODE.
126900     MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO LKY-ROOM-NBR.
127000     PERFORM 520-RESERVE-RTN THRU 520-EXIT.
127100     MOVE WBT-FAMILY(WBT-IDX) TO LKY-FAMILY.
127200     PERFORM 620-PUSH-SERIAL-ROOM THRU 620-EXIT.
127300     IF WBT-FIELD-GRP-ID(WBT-IDX) NOT = 0
127400         MOVE WBT-FIELD-GRP-ID(WBT-IDX) TO LKY-ROOM-NBR
127500         PERFORM 665-ADD-GROUP-ASSIGNED-ROOM THRU 665-EXIT
127600     END-IF.
127700     ADD +1 TO ASSIGNED-COUNT.
127800 575-EXIT.
127900     EXIT.
128000
128100 580-UNDO-ASSIGNMENT-RTN.
128200     SET WBT-IDX TO SRCH-BOOK-SUB(SRCH-IDX).
128300     MOVE WBT-ROOM-TYPE(WBT-IDX) TO LKY-TYPE-CODE.
128400     MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO LKY-ROOM-NBR.
128500     PERFORM 525-UNRESERVE-RTN THRU 525-EXIT.
128600     MOVE WBT-FAMILY(WBT-IDX) TO LKY-FAMILY.
128700     PERFORM 630-POP-SERIAL-ROOM THRU 630-EXIT.
128800     IF WBT-FIELD-GRP-ID(WBT-IDX) NOT = 0
128900         MOVE WBT-FIELD-GRP-ID(WBT-IDX) TO LKY-ROOM-NBR
129000         PERFORM 670-REMOVE-GROUP-ASSIGNED-ROOM THRU 670-EXIT
129100     END-IF.
129200     MOVE ZERO TO WBT-ASSIGNED-ROOM(WBT-IDX).
129300     SUBTRACT 1 FROM ASSIGNED-COUNT.
129400 580-EXIT.
129500     EXIT.
129600
129700* 610/611/613 - SERIAL MEMORY LOOKUP, SAME BOUNDED-SEARCH IDIOM AS
129800* RMEDIT'S 310-FIND-FIELD-GROUP (SEE ITS REMARKS) - CREATES A NEW
129900* FAMILY ENTRY THE FIRST TIME THAT FAMILY IS SEEN.
130000 610-FIND-OR-CREATE-SM-ENTRY.
130100     MOVE "N" TO SM-FOUND-SW.
130200     IF SM-FAMILY-COUNT > 0
130300         PERFORM 611-CHECK-ONE-FAMILY THRU 611-EXIT
130400             VARYING SM-IDX FROM 1 BY 1
130500             UNTIL SM-IDX > SM-FAMILY-COUNT
130600             OR SM-WAS-FOUND
130700     END-IF.
130800     IF NOT SM-WAS-FOUND
130900         PERFORM 613-CREATE-NEW-FAMILY THRU 613-EXIT
131000     END-IF.
131100 610-EXIT.
131200     EXIT.
131300
131400* NOTE - STOPS AT THE FIRST MATCHING FAMILY, NOT AFTER IT, SAME AS
131500* RMEDIT'S 320-CHECK-ONE-GROUP.
131600 611-CHECK-ONE-FAMILY.
131700     IF SM-FAMILY(SM-IDX) = LKY-FAMILY
131800         MOVE "Y" TO SM-FOUND-SW
131900     END-IF.
132000 611-EXIT.
132100     EXIT.
132200
132300 613-CREATE-NEW-FAMILY.
132400     ADD +1 TO SM-FAMILY-COUNT.
132500     SET SM-IDX TO SM-FAMILY-COUNT.
132600     MOVE LKY-FAMILY TO SM-FAMILY(SM-IDX).
132700     MOVE ZERO TO SM-ROOM-COUNT(SM-IDX).
132800 613-EXIT.
132900     EXIT.
133000
133100 620-PUSH-SERIAL-ROOM.
133200     PERFORM 610-FIND-OR-CREATE-SM-ENTRY THRU 610-EXIT.
133300     ADD +1 TO SM-ROOM-COUNT(SM-IDX).
133400     SET SM-ROOM-IDX TO SM-ROOM-COUNT(SM-IDX).
133500     MOVE WBT-ASSIGNED-ROOM(WBT-IDX)
133600         TO SM-ROOM(SM-IDX, SM-ROOM-IDX).
133700 620-EXIT.
133800     EXIT.
133900
134000 630-POP-SERIAL-ROOM.
134100     PERFORM 610-FIND-OR-CREATE-SM-ENTRY THRU 610-EXIT.
134200     IF SM-ROOM-COUNT(SM-IDX) > 0
134300         SUBTRACT 1 FROM SM-ROOM-COUNT(SM-IDX)
134400     END-IF.
134500 630-EXIT.
134600     EXIT.
134700
134800* 660/661 - BOUNDED SEARCH OF FIELD-GROUP-STATE-TABLE BY GROUP-ID,
134900* IN LKY-ROOM-NBR (BORROWED FOR THE SEARCH KEY - A GROUP-ID IS
135000* JUST A NUMBER, SAME SIZE).  NOTE - STOPS AT THE FIRST MATCH, NOT
135100* AFTER IT, SAME AS RMEDIT'S 320-CHECK-ONE-GROUP.
135200 660-FIND-GROUP-STATE.
135300     MOVE "N" TO FGS-FOUND-SW.
135400     IF FGS-GROUP-COUNT = 0
135500         GO TO 660-EXIT
135600     END-IF.
135700     PERFORM 661-CHECK-ONE-GROUP THRU 661-EXIT
135800         VARYING FGS-IDX FROM 1 BY 1
135900         UNTIL FGS-IDX > FGS-GROUP-COUNT
136000         OR FGS-WAS-FOUND.
136100 660-EXIT.
136200     EXIT.
136300
136400 661-CHECK-ONE-GROUP.
136500     IF FGS-GROUP-ID(FGS-IDX) = LKY-ROOM-NBR
136600         MOVE "Y" TO FGS-FOUND-SW
136700     END-IF.
136800 661-EXIT.
136900     EXIT.
137000
137100* 665/666/667 - ADD A JUST-ASSIGNED ROOM TO ITS GROUP'S LIST AND,
137200* IF THE GROUP HAS NO FIXED AREA YET, TRY TO SET ONE (R5).
137300 665-ADD-GROUP-ASSIGNED-ROOM.
137400     PERFORM 660-FIND-GROUP-STATE THRU 660-EXIT.
137500     IF NOT FGS-WAS-FOUND
137600         GO TO 665-EXIT
137700     END-IF.
137800     ADD +1 TO FGS-ASSIGNED-COUNT(FGS-IDX).
137900     SET FGS-ROOM-IDX TO FGS-ASSIGNED-COUNT(FGS-IDX).
138000     MOVE WBT-ASSIGNED-ROOM(WBT-IDX)
138100         TO FGS-ASSIGNED-ROOM(FGS-IDX, FGS-ROOM-IDX).
138200     IF FGS-AREA-IS-SET(FGS-IDX)
138300         GO TO 665-EXIT
138400     END-IF.
138500     IF FGS-ASSIGNED-COUNT(FGS-IDX) = 1
138600         MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO UT-ROOM-NBR-1 IN
138700             RM-UTIL-AI-PARMS
138800         CALL "RMUTIL" USING RM-UTIL-AI-PARMS
138900         IF UT-RESULT-NBR IN RM-UTIL-AI-PARMS NOT = 0
139000             MOVE "Y" TO FGS-HAS-AREA-SW(FGS-IDX)
139100             MOVE UT-RESULT-NBR IN RM-UTIL-AI-PARMS
139200                 TO FGS-AREA(FGS-IDX)
139300         END-IF
139400     ELSE
139500         PERFORM 666-CHECK-ALL-SAME-AREA THRU 666-EXIT
139600     END-IF.
139700 665-EXIT.
139800     EXIT.
139900
140000* CALLED ONLY WHEN THE GROUP STILL HAS NO FIXED AREA AFTER ITS
140100* LATEST ASSIGNMENT (ITS FIRST ROOM HAD NO AREA OF ITS OWN) - IF
140200* EVERY ROOM THE GROUP NOW HOLDS SHARES ONE AREA, THAT BECOMES
140300* THE GROUP'S FIXED AREA.
140400 666-CHECK-ALL-SAME-AREA.
140500     MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO UT-ROOM-NBR-1
140600         IN RM-UTIL-AI-PARMS.
140700     CALL "RMUTIL" USING RM-UTIL-AI-PARMS.
140800     MOVE UT-RESULT-NBR IN RM-UTIL-AI-PARMS TO COMMON-AREA-VAL.
140900     IF COMMON-AREA-VAL = 0
141000         GO TO 666-EXIT
141100     END-IF.
141200     MOVE "Y" TO SAME-AREA-SW.
141300     PERFORM 667-CHECK-ONE-ROOM-AREA THRU 667-EXIT
141400         VARYING FGS-ROOM-IDX FROM 1 BY 1
141500         UNTIL FGS-ROOM-IDX > FGS-ASSIGNED-COUNT(FGS-IDX)
141600         OR NOT ALL-SAME-AREA.
141700     IF ALL-SAME-AREA
141800         MOVE "Y" TO FGS-HAS-AREA-SW(FGS-IDX)
141900         MOVE COMMON-AREA-VAL TO FGS-AREA(FGS-IDX)
142000     END-IF.
142100 666-EXIT.
142200     EXIT.
142300
142400 667-CHECK-ONE-ROOM-AREA.
142500     MOVE FGS-ASSIGNED-ROOM(FGS-IDX, FGS-ROOM-IDX)
142600         TO UT-ROOM-NBR-1 IN RM-UTIL-AI-PARMS.
142700     CALL "RMUTIL" USING RM-UTIL-AI-PARMS.
142800     IF UT-RESULT-NBR IN RM-UTIL-AI-PARMS NOT = COMMON-AREA-VAL
142900         MOVE "N" TO SAME-AREA-SW
143000     END-IF.
143100 667-EXIT.
143200     EXIT.
143300
143400 670-REMOVE-GROUP-ASSIGNED-ROOM.
143500     PERFORM 660-FIND-GROUP-STATE THRU 660-EXIT.
143600     IF NOT FGS-WAS-FOUND
143700         GO TO 670-EXIT
143800     END-IF.
143900     SUBTRACT 1 FROM FGS-ASSIGNED-COUNT(FGS-IDX).
144000 670-EXIT.
144100     EXIT.
144200
144300* 700/710/715/720 - FINAL WRITE-OUT, ONE ROW PER WRKBOOK ENTRY TO
144400* EITHER ASSIGNED OR UNASSIGNED, PLUS A RUNLOG LINE FOR EACH.
144500 700-WRITE-RESULTS.
144600     MOVE "700-WRITE-RESULTS" TO PARA-NAME.
144700     IF WBT-COUNT = 0
144800         GO TO 700-EXIT
144900     END-IF.
145000     PERFORM 710-WRITE-ONE-RESULT THRU 710-EXIT
145100         VARYING WBT-IDX FROM 1 BY 1
145200         UNTIL WBT-IDX > WBT-COUNT.
145300 700-EXIT.
145400     EXIT.
145500
145600 710-WRITE-ONE-RESULT.
145700     IF WBT-ASSIGNED-ROOM(WBT-IDX) NOT = 0
145800         PERFORM 715-WRITE-ASSIGNED-ROW THRU 715-EXIT
145900     ELSE
146000         PERFORM 720-WRITE-UNASSIGNED-ROW THRU 720-EXIT
146100     END-IF.
146200 710-EXIT.
146300     EXIT.
146400
146500 715-WRITE-ASSIGNED-ROW.
146600     MOVE WBT-FAMILY(WBT-IDX) TO AS-FAMILY.
146700     MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO AS-ROOM.
146800     MOVE WBT-ROOM-TYPE(WBT-IDX) TO AS-ROOM-TYPE.
146900     MOVE WBT-CHECK-IN(WBT-IDX) TO AS-CHECK-IN.
147000     MOVE WBT-CHECK-OUT(WBT-IDX) TO AS-CHECK-OUT.
147100     MOVE WBT-FORCED-ROOM(WBT-IDX) TO AS-FORCED-ROOM.
147200     WRITE RM-ASSIGNED-REC.
147300     MOVE WBT-FAMILY(WBT-IDX) TO RLA-FAMILY.
147400     MOVE WBT-ROOM-TYPE(WBT-IDX) TO RLA-ROOM-TYPE.
147500     MOVE WBT-ASSIGNED-ROOM(WBT-IDX) TO RLA-ROOM-ED.
147600     MOVE SPACES TO RLA-DETAIL.
147700     IF WBT-FORCED-ROOM(WBT-IDX) = 0
147800         MOVE "ASSIGNED" TO RLA-TEXT
147900     ELSE
148000         IF WBT-ASSIGNED-ROOM(WBT-IDX) = WBT-FORCED-ROOM(WBT-IDX)
148100             MOVE "FORCED USED" TO RLA-TEXT
148200         ELSE
148300             MOVE "FORCED WAIVED" TO RLA-TEXT
148400             MOVE "Y" TO WBT-FORCED-WAIVED-SW(WBT-IDX)
148500         END-IF
148600     END-IF.
148700     PERFORM 780-WRITE-RUNLOG-LINE THRU 780-EXIT.
148800 715-EXIT.
148900     EXIT.
149000
149100 720-WRITE-UNASSIGNED-ROW.
149200     INITIALIZE RM-BOOKING-REC.
149300     MOVE WBT-FAMILY(WBT-IDX) TO BK-FAMILY.
149400     MOVE WBT-ROOM-TYPE(WBT-IDX) TO BK-ROOM-TYPE.
149500     MOVE WBT-CHECK-IN(WBT-IDX) TO BK-CHECK-IN.
149600     MOVE WBT-CHECK-OUT(WBT-IDX) TO BK-CHECK-OUT.
149700     MOVE WBT-FORCED-ROOM(WBT-IDX) TO BK-FORCED-ROOM.
149800     WRITE RM-BOOKING-REC.
149900     MOVE "UNASSIGNED" TO RLA-TEXT.
150000     MOVE WBT-FAMILY(WBT-IDX) TO RLA-FAMILY.
150100     MOVE WBT-ROOM-TYPE(WBT-IDX) TO RLA-ROOM-TYPE.
150200     MOVE ZERO TO RLA-ROOM-ED.
150300     MOVE SPACES TO RLA-DETAIL.
150400     PERFORM 780-WRITE-RUNLOG-LINE THRU 780-EXIT.
150500 720-EXIT.
150600     EXIT.
150700
150800* 750/751/752 - PER-TYPE SUMMARY LINES ON RUNLOG.
150900 750-WRITE-SUMMARY.
151000     MOVE "750-WRITE-SUMMARY" TO PARA-NAME.
151100     IF RMCAL-TYPE-COUNT = 0
151200         GO TO 750-EXIT
151300     END-IF.
151400     PERFORM 751-SUMMARIZE-ONE-TYPE THRU 751-EXIT
151500         VARYING RMCAL-TYPE-IDX FROM 1 BY 1
151600         UNTIL RMCAL-TYPE-IDX > RMCAL-TYPE-COUNT.
151700 750-EXIT.
151800     EXIT.
151900
152000 751-SUMMARIZE-ONE-TYPE.
152100     MOVE ZERO TO WAIVED-FORCED-CTR.
152200     MOVE ZERO TO UNASSIGNED-CTR.
152300     IF WBT-COUNT > 0
152400         PERFORM 752-TALLY-ONE-BOOKING THRU 752-EXIT
152500             VARYING WBT-IDX FROM 1 BY 1
152600             UNTIL WBT-IDX > WBT-COUNT
152700     END-IF.
152800     MOVE "TYPE SUMMARY" TO RLA-TEXT.
152900     MOVE SPACES TO RLA-FAMILY.
153000     MOVE RMCAL-TYPE-CODE(RMCAL-TYPE-IDX) TO RLA-ROOM-TYPE.
153100     MOVE ZERO TO RLA-ROOM-ED.
153200     MOVE SPACES TO RLA-DETAIL.
153300     MOVE "FORCED WAIVED" TO RLA-DETAIL(1:13).
153400     MOVE WAIVED-FORCED-CTR TO SUM-ED-1.
153500     MOVE SUM-ED-1 TO RLA-DETAIL(15:3).
153600     MOVE "UNASSIGNED" TO RLA-DETAIL(19:10).
153700     MOVE UNASSIGNED-CTR TO SUM-ED-2.
153800     MOVE SUM-ED-2 TO RLA-DETAIL(30:3).
153900     PERFORM 780-WRITE-RUNLOG-LINE THRU 780-EXIT.
154000 751-EXIT.
154100     EXIT.
154200
154300 752-TALLY-ONE-BOOKING.
154400     IF WBT-ROOM-TYPE(WBT-IDX) NOT =
154500             RMCAL-TYPE-CODE(RMCAL-TYPE-IDX)
154600         GO TO 752-EXIT
154700     END-IF.
154800     IF WBT-FORCED-WAS-WAIVED(WBT-IDX)
154900         ADD +1 TO WAIVED-FORCED-CTR
155000     END-IF.
155100     IF WBT-ASSIGNED-ROOM(WBT-IDX) = 0
155200         ADD +1 TO UNASSIGNED-CTR
155300     END-IF.
155400 752-EXIT.
155500     EXIT.
155600
155700 780-WRITE-RUNLOG-LINE.
155800     WRITE RM-RUNLOG-REC FROM RUNLOG-LINE-AREA.
155900 780-EXIT.
156000     EXIT.
156100
156200 800-OPEN-FILES.
156300     MOVE "800-OPEN-FILES" TO PARA-NAME.
156400     OPEN INPUT ROOMS, WRKBOOK.
156500     OPEN OUTPUT ASSIGNED, UNASSIGNED, RUNLOG, SYSOUT.
156600 800-EXIT.
156700     EXIT.
156800
156900 850-CLOSE-FILES.
157000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
157100     CLOSE ROOMS, WRKBOOK, ASSIGNED, UNASSIGNED, RUNLOG, SYSOUT.
157200 850-EXIT.
157300     EXIT.
157400
157500 900-READ-ROOMS.
157600     READ ROOMS
157700         AT END MOVE "N" TO MORE-ROOMS-SW
157800     END-READ.
157900 900-EXIT.
158000     EXIT.
158100
158200 910-READ-WRKBOOK.
158300     READ WRKBOOK
158400         AT END MOVE "N" TO MORE-WRKBOOK-SW
158500     END-READ.
158600 910-EXIT.
158700     EXIT.
158800
158900 999-CLEANUP.
159000     MOVE "999-CLEANUP" TO PARA-NAME.
159100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
159200     DISPLAY "** ROOMS LOADED **".
159300     DISPLAY ROOMS-READ.
159400     DISPLAY "** BOOKINGS READ **".
159500     DISPLAY WBT-READ.
159600     DISPLAY "** BOOKINGS ASSIGNED **".
159700     DISPLAY ASSIGNED-COUNT.
159800     IF WBT-READ = 0
159900         MOVE "EMPTY WRKBOOK FILE" TO AB-REASON
160000         WRITE SYSOUT-REC FROM RM-ABEND-REC
160100         GO TO 1000-ABEND-RTN
160200     END-IF.
160300     DISPLAY "******** NORMAL END OF JOB RMSOLVE ********".
160400 999-EXIT.
160500     EXIT.
160600
160700 1000-ABEND-RTN.
160800     DISPLAY "*** ABNORMAL END OF JOB - RMSOLVE ***" UPON CONSOLE.
160900     DIVIDE AB-ZERO-VAL INTO AB-ONE-VAL.
161000
