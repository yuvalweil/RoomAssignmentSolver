000100******************************************************************
000200* RMABEND  -  ABEND NOTIFICATION RECORD
000300*             WRITTEN TO SYSOUT WHEN A JOB STEP HAS TO STOP ITSELF
000400*             (BAD FILE, BROKEN BALANCE, ETC).  CARRIED STRAIGHT
000500*             OVER FROM THE SHOP'S STANDARD ABEND-REC PATTERN.
000600******************************************************************
000700* CHANGE LOG.
000800* 11/03/93 JRS  - ORIGINAL SHOP STANDARD LAYOUT.
000900******************************************************************
001000 01  RM-ABEND-REC.
001100     05  AB-PARA-NAME             PIC X(32).
001200     05  AB-REASON                PIC X(60).
001300     05  AB-EXPECTED-VAL          PIC X(10).
001400     05  AB-ACTUAL-VAL            PIC X(10).
001500     05  FILLER                   PIC X(18).
001600
001700* SHOP STANDARD WAY OF FORCING AN ABEND AFTER THE ABEND LINE
001800* HAS BEEN WRITTEN - DIVIDE BY ZERO, NOT A RETURN-CODE SET,
001900* SO THE STEP SHOWS UP ABENDED IN THE JOB LOG.
002000 77  AB-ZERO-VAL                  PIC 9 VALUE 0.
002100 77  AB-ONE-VAL                   PIC 9 VALUE 1.
