000100******************************************************************
000200* RMVIOL   -  VIOLATION-RECORD PRINT LINE LAYOUT
000300*             ONE LINE PER FINDING IN THE RMDIAG CONSTRAINT
000400*             VIOLATION REPORT (VIOLRPT).  132 BYTE PRINT IMAGE.
000500*             VI-DETAIL CARRIES THE FORCED/ASSIGNED ROOM NUMBERS
000600*             AND THE FREE-TEXT REASON/BLOCKER LIST AS COLUMNAR
000700*             TEXT - THE REPORT HAS MORE VARIABLE CONTENT THAN
000800*             FIXED COLUMNS CAN HOLD.
000900******************************************************************
001000* CHANGE LOG.
001100* 04/11/96 JRS  - ORIGINAL LAYOUT.
001200* 21/02/99 TGD  - WIDENED VI-DETAIL SO THE 4-BLOCKER AND 6-BLOCKER
001300*                 LISTS (SEE RMDIAG) FIT ON ONE LINE.
001400******************************************************************
001500 01  RM-VIOLATION-REC.
001600     05  VI-VIOLATION             PIC X(24).
001700     05  VI-FAMILY                PIC X(20).
001800     05  VI-ROOM-TYPE             PIC X(10).
001900     05  VI-DETAIL                PIC X(78).
