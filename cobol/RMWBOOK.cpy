000100******************************************************************
000200* RMWBOOK  -  WORK-BOOKING-RECORD LAYOUT
000300*             RMEDIT'S ENRICHED COPY OF A BOOKING ROW.  CARRIES
000400*             THE SEQUENCE INDEX ASSIGNED ON INPUT (FOR MRV TIE
000500*             BREAKS), THE FIELD-PITCH GROUP THE ROW BELONGS TO,
000600*             AND WHETHER THE ROW'S DATES COULD BE PARSED.  NOT A
000700*             CATALOG RECORD - STRICTLY A JOB-STEP WORK FILE
000800*             BETWEEN RMEDIT AND RMSOLVE, 100 BYTES.
000900******************************************************************
001000* CHANGE LOG.
001100* 02/09/96 JRS  - ORIGINAL LAYOUT, BROKEN OUT OF RMBOOK WHEN THE
001200*                 GROUPING LOGIC FOR FIELD PITCHES WAS ADDED.
001300* 14/01/99 TGD  - Y2K. CONFIRMED WB-CHECK-IN/OUT ALREADY CARRY
001400*                 4-DIGIT YEARS, NO CHANGE.
001500******************************************************************
001600 01  RM-WORK-BOOKING-REC.
001700     05  WB-SEQ-NBR               PIC 9(5).
001800     05  WB-FAMILY                PIC X(20).
001900     05  WB-ROOM-TYPE             PIC X(10).
002000     05  WB-CHECK-IN              PIC 9(8).
002100     05  WB-CHECK-OUT             PIC 9(8).
002200     05  WB-FORCED-ROOM           PIC 9(4).
002300     05  WB-DATE-VALID-SW         PIC X(1).
002400         88  WB-DATE-IS-VALID        VALUE "Y".
002500         88  WB-DATE-IS-UNPARSEABLE  VALUE "N".
002600     05  WB-FIELD-GRP-ID          PIC 9(4).
002700     05  WB-FIELD-GRP-SIZE        PIC 9(2).
002800     05  WB-TARGET-SET-SW         PIC X(1).
002900         88  WB-HAS-TARGET-SET       VALUE "Y".
003000     05  FILLER                   PIC X(37).
