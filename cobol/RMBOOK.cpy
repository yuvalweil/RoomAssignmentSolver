000100******************************************************************
000200* RMBOOK   -  BOOKING-RECORD  /  UNASSIGNED-RECORD LAYOUT
000300*             ONE ROW PER FAMILY BOOKING REQUEST, AS KEYED BY THE
000400*             RESERVATIONS DESK.  80 BYTE LINE-SEQUENTIAL RECORD.
000500*             ALSO RE-USED UNCHANGED AS THE UNASSIGNED-RECORD
000600*             LAYOUT (SPEC CALLS FOR THE ORIGINAL ROW ECHOED
000700*             BACK AS-IS WHEN A BOOKING CANNOT BE PLACED).
000800******************************************************************
000900* CHANGE LOG.
001000* 11/03/93 JRS  - ORIGINAL LAYOUT FOR THE LODGE BOOKING CONVERSION.
001100* 02/09/96 JRS  - WIDENED BK-ROOM-TYPE TO X(10) FOR "SUKKAH" AND
001200*                 OTHER MULTI-WORD TYPE CODES FROM THE NEW DESK
001300*                 TERMINALS.
001400* 14/01/99 TGD  - Y2K. BK-CHECK-IN/OUT CARRY FULL 4-DIGIT YEAR.
001500*                 NO FURTHER CHANGE REQUIRED, FIELD WAS ALREADY
001600*                 9(8) DDMMYYYY.
001700* 30/06/08 RLM  - ADDED BK-FORCED-ROOM FOR THE "HOLD MY USUAL
001800*                 ROOM" REQUESTS THE FRONT DESK HAS BEEN TAKING
001900*                 BY PHONE.  REQ JL-2217.
002000******************************************************************
002100 01  RM-BOOKING-REC.
002200     05  BK-FAMILY               PIC X(20).
002300     05  BK-ROOM-TYPE            PIC X(10).
002400     05  BK-CHECK-IN             PIC 9(8).
002500     05  BK-CHECK-OUT            PIC 9(8).
002600     05  BK-FORCED-ROOM          PIC 9(4).
002700     05  FILLER                  PIC X(30).
