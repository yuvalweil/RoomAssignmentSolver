000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMDAYSHT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 10/11/96.
000600 DATE-COMPILED. 10/11/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE FRONT DESK'S DAILY OPERATIONS SHEET FOR ONE
001300*          CALENDAR DATE, READ FROM THE PARMCARD.  EVERY BOOKING
001400*          ACTIVE ON THAT DATE IS LISTED UNDER ITS AREA SECTION
001500*          WITH THE UNIT IT ACTUALLY HOLDS (THE SOLVER'S ASSIGNED
001600*          ROOM IF THERE IS ONE, ELSE THE FAMILY'S FORCED ROOM,
001700*          ELSE BLANK) AND ITS NIGHTS-PROGRESS "K/N" COLUMN;
001800*          CATALOG UNITS WITH NOBODY IN THEM THAT DAY ARE LISTED
001900*          RIGHT BELOW THE OCCUPIED ONES, SECTION BY SECTION, SO
002000*          THE DESK CAN SEE OCCUPIED AND EMPTY UNITS ON ONE SHEET.
002100*
002200*          SECTIONS PRINT IN A FIXED HOUSE ORDER REGARDLESS OF
002300*          HOW THE CATALOG OR BOOKINGS FILE HAPPEN TO BE SEQUENCED
002400*          (DOUBLES+CABINS, YURTS, GROUP AREA, SHELTERS, FIELD
002500*          AREA, FAMILY AREA, OTHER) - SEE 900-MAP-SECTION.
002600*
002700******************************************************************
002800
002900        INPUT FILE              -   PARMCARD
003000
003100        INPUT FILE              -   BOOKINGS
003200
003300        INPUT FILE              -   ROOMS
003400
003500        INPUT FILE              -   ASSIGNED
003600
003700        OUTPUT FILE PRODUCED    -   DAYSHEET
003800
003900******************************************************************
004000* CHANGE LOG.
004100* 10/11/96 JRS  - ORIGINAL.  ONE CARD GIVES THE REPORT DATE;
004200*                 SECTIONS ALWAYS PRINT IN THE FIXED HOUSE ORDER;
004300*                 NIGHTS-PROGRESS COLUMN USES RMUTIL'S NEW NC
004400*                 FUNCTION, ADDED THE SAME DAY.  REQ JL-1140.
004500* 14/01/99 TGD  - Y2K.  PARMCARD AND BOOKING DATES BOTH CARRY FULL
004600*                 4-DIGIT YEARS NOW; 910-TO-COMPARABLE RESHAPES
004700*                 THEM THE SAME WAY RMUTIL'S OWN OVERLAP TEST DOES
004800*                 SO AN ACTIVE-ON-DATE TEST NEVER TRIPS ON A
004900*                 MONTH OR YEAR BOUNDARY.
005000* 30/06/08 RLM  - EMPTY-UNIT ROWS NOW PRINT UNDER THE SAME SECTION
005100*                 AS THE OCCUPIED ROWS INSTEAD OF A SEPARATE RUN;
005200*                 DESK WAS HAVING TO SHUFFLE TWO SHEETS.  REQ
005300*                 JL-2217.
005400* 09/08/26 RKM  - RECOMPILED AGAINST THE WIDENED RMASSN COPYBOOK.
005500*                 NO LAYOUT CHANGE.
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS NEXT-PAGE.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT PARMCARD
007000     ASSIGN TO UT-S-PARMCD
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT BOOKINGS
007500     ASSIGN TO UT-S-BOOKNG
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT ROOMS
008000     ASSIGN TO UT-S-ROOMS
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT ASSIGNED
008500     ASSIGN TO UT-S-ASSIGN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT DAYSHEET
009000     ASSIGN TO UT-S-DAYSHT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400* ONE CARD, THE REPORT DATE THE DESK WANTS THIS SHEET FOR.
010500 FD  PARMCARD
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 8 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS PARM-REC.
011100 01  PARM-REC                  PIC 9(8).
011200
011300 FD  BOOKINGS
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 80 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RM-BOOKING-REC.
011900 COPY RMBOOK.
012000
012100 FD  ROOMS
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 40 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RM-ROOM-REC.
012700 COPY RMROOM.
012800
012900 FD  ASSIGNED
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 80 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS RM-ASSIGNED-REC.
013500 COPY RMASSN.
013600
013700 FD  DAYSHEET
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 132 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS RM-DAYSHEET-REC.
014300 COPY RMDAYLN.
014400
014500 WORKING-STORAGE SECTION.
014600 01  FILE-STATUS-CODES.
014700     05  OFCODE                   PIC X(2).
014800         88  CODE-WRITE               VALUE SPACES.
014900     05  FILLER                   PIC X(4).
015000
015100* ALL COMP - COUNTERS, SUBSCRIPTS AND ACCUMULATORS ONLY.
015200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015300     05  BOOKINGS-READ            PIC 9(5)  COMP.
015400     05  ROOMS-READ               PIC 9(5)  COMP.
015500     05  ASSIGNED-READ            PIC 9(5)  COMP.
015600     05  WS-SUB                   PIC 9(5)  COMP.
015700     05  WS-SUB2                  PIC 9(5)  COMP.
015800     05  SECT-LOOP-SUB            PIC 9(1)  COMP.
015900     05  DETAIL-WRITTEN-COUNT     PIC 9(5)  COMP.
016000     05  SECT-OCC-COUNT           PIC 9(5)  COMP.
016100     05  SECT-EMP-COUNT           PIC 9(5)  COMP.
016200     05  GRAND-OCC-COUNT          PIC 9(5)  COMP.
016300     05  GRAND-EMP-COUNT          PIC 9(5)  COMP.
016400     05  NP-NIGHTS                PIC 9(4)  COMP.
016500     05  NP-SOFAR                 PIC 9(4)  COMP.
016600     05  NP-LEAD-SP-1             PIC 9(2)  COMP.
016700     05  NP-LEAD-SP-2             PIC 9(2)  COMP.
016800     05  AST-MATCH-SUB            PIC 9(5)  COMP.
016900     05  FILLER                   PIC X(4).
017000
017100* FLAGS AND 88-LEVEL SWITCHES.
017200 01  FLAGS-AND-SWITCHES.
017300     05  MORE-BOOKINGS-SW         PIC X(1)  VALUE "Y".
017400         88  NO-MORE-BOOKINGS         VALUE "N".
017500     05  MORE-ROOMS-SW            PIC X(1)  VALUE "Y".
017600         88  NO-MORE-ROOMS            VALUE "N".
017700     05  MORE-ASSIGNED-SW         PIC X(1)  VALUE "Y".
017800         88  NO-MORE-ASSIGNED         VALUE "N".
017900     05  SWAP-MADE-SW             PIC X(1)  VALUE "N".
018000         88  A-SWAP-WAS-MADE          VALUE "Y".
018100     05  ACTIVE-TODAY-SW          PIC X(1)  VALUE "N".
018200         88  BOOKING-IS-ACTIVE        VALUE "Y".
018300     05  UNIT-FOUND-SW            PIC X(1)  VALUE "N".
018400         88  UNIT-WAS-FOUND           VALUE "Y".
018500     05  OCCUPIED-FOUND-SW        PIC X(1)  VALUE "N".
018600         88  CATALOG-ROOM-IS-OCCUPIED VALUE "Y".
018700     05  FILLER                   PIC X(4).
018800
018900 01  PARA-NAME                    PIC X(32).
019000
019100* BOOKING-WORK-TABLE (BWT) - THE WHOLE BOOKINGS FILE, IN MEMORY,
019200* SO EVERY ROW CAN BE TESTED AGAINST THE REPORT DATE WITHOUT A
019300* SECOND PASS OF THE FILE.
019400 01  BOOKING-WORK-TABLE.
019500     05  BWT-COUNT                PIC 9(5)  COMP.
019600     05  BWT-ENTRY OCCURS 2000 TIMES
019700                   INDEXED BY BWT-IDX.
019800         10  BWT-FAMILY               PIC X(20).
019900         10  BWT-ROOM-TYPE            PIC X(10).
020000         10  BWT-CHECK-IN             PIC 9(8).
020100         10  BWT-CHECK-OUT            PIC 9(8).
020200         10  BWT-FORCED-ROOM          PIC 9(4).
020300     05  FILLER                   PIC X(4).
020400
020500* ROOM-WORK-TABLE (RWT) - THE SITE CATALOG, SORTED ASCENDING BY
020600* TYPE THEN ROOM SO EMPTY-UNIT ROWS COME OUT IN ROOM ORDER.
020700 01  ROOM-WORK-TABLE.
020800     05  RWT-COUNT                PIC 9(4)  COMP.
020900     05  RWT-ENTRY OCCURS 500 TIMES
021000                   INDEXED BY RWT-IDX.
021100         10  RWT-ROOM-TYPE            PIC X(10).
021200         10  RWT-ROOM-NBR             PIC 9(4).
021300     05  RWT-SORT-KEY-R REDEFINES RWT-ENTRY
021400                   OCCURS 500 TIMES
021500                   INDEXED BY RWT-SK-IDX.
021600         10  RWT-SORT-KEY             PIC X(14).
021700     05  FILLER                   PIC X(4).
021800
021900 01  RWT-SWAP-AREA.
022000     05  RWT-SWAP-KEY             PIC X(14).
022100     05  FILLER                   PIC X(4).
022200
022300* ASSIGNED-WORK-TABLE (AST) - THE SOLVER'S OUTPUT, SO A BOOKING'S
022400* UNIT CAN BE RESOLVED BY FAMILY+TYPE+DATES WITHOUT RE-READING
022500* THE ASSIGNED FILE FOR EVERY ROW OF THE DAY SHEET.
022600 01  ASSIGNED-WORK-TABLE.
022700     05  AST-COUNT                PIC 9(5)  COMP.
022800     05  AST-ENTRY OCCURS 2000 TIMES
022900                   INDEXED BY AST-IDX.
023000         10  AST-FAMILY               PIC X(20).
023100         10  AST-ROOM                 PIC 9(4).
023200         10  AST-ROOM-TYPE            PIC X(10).
023300         10  AST-CHECK-IN             PIC 9(8).
023400         10  AST-CHECK-OUT            PIC 9(8).
023500         10  AST-FORCED-ROOM          PIC 9(4).
023600     05  FILLER                   PIC X(4).
023700
023800* DAYSHEET-WORK-TABLE (DWT) - ONE ROW PER BOOKING ACTIVE ON THE
023900* REPORT DATE, READY TO PRINT.  DWT-SECT-SEQ CARRIES THE FIXED
024000* HOUSE SECTION ORDER (1-7) SO THE TABLE CAN BE SORTED SECTION
024100* FIRST EVEN THOUGH THE SECTION NAMES THEMSELVES DO NOT SORT
024200* ALPHABETICALLY INTO THAT ORDER.
024300 01  DAYSHEET-WORK-TABLE.
024400     05  DWT-COUNT                PIC 9(5)  COMP.
024500     05  DWT-ENTRY OCCURS 2000 TIMES
024600                   INDEXED BY DWT-IDX.
024700         10  DWT-SECT-SEQ             PIC 9(1).
024800         10  DWT-ROOM-TYPE            PIC X(10).
024900         10  DWT-FAMILY               PIC X(20).
025000         10  DWT-SECTION              PIC X(16).
025100         10  DWT-UNIT                 PIC 9(4).
025200         10  DWT-NIGHTS-STR           PIC X(7).
025300     05  DWT-SORT-KEY-R REDEFINES DWT-ENTRY
025400                   OCCURS 2000 TIMES
025500                   INDEXED BY DWT-SK-IDX.
025600         10  DWT-SORT-KEY             PIC X(31).
025700         10  FILLER                   PIC X(27).
025800 01  DWT-SWAP-AREA.
025900     05  DWT-SWAP-KEY             PIC X(58).
026000     05  FILLER                   PIC X(4).
026100
026200* EMPTY-UNIT-TABLE (EUT) - ONE ROW PER CATALOG UNIT WITH NOBODY
026300* IN IT ON THE REPORT DATE.  SAME SECT-SEQ TRICK AS DWT ABOVE.
026400 01  EMPTY-UNIT-TABLE.
026500     05  EUT-COUNT                PIC 9(4)  COMP.
026600     05  EUT-ENTRY OCCURS 500 TIMES
026700                   INDEXED BY EUT-IDX.
026800         10  EUT-SECT-SEQ             PIC 9(1).
026900         10  EUT-ROOM-TYPE            PIC X(10).
027000         10  EUT-ROOM-NBR             PIC 9(4).
027100         10  EUT-SECTION              PIC X(16).
027200     05  EUT-SORT-KEY-R REDEFINES EUT-ENTRY
027300                   OCCURS 500 TIMES
027400                   INDEXED BY EUT-SK-IDX.
027500         10  EUT-SORT-KEY             PIC X(15).
027600         10  FILLER                   PIC X(16).
027700 01  EUT-SWAP-AREA.
027800     05  EUT-SWAP-KEY             PIC X(31).
027900     05  FILLER                   PIC X(4).
028000
028100* 900-MAP-SECTION'S SMALL CALL INTERFACE - ONE ROOM TYPE IN,
028200* ONE SECTION NAME AND SEQUENCE NUMBER OUT.  NOT A CALLED
028300* SUBPROGRAM, JUST A SHARED PARAGRAPH, SO PLAIN WORKING-STORAGE
028400* FIELDS SERVE AS THE PARAMETER LIST.
028500 01  SECTION-MAP-AREA.
028600     05  SM-ROOM-TYPE-IN          PIC X(10).
028700     05  SM-SECTION-OUT           PIC X(16).
028800     05  SM-SECT-SEQ-OUT          PIC 9(1).
028900     05  FILLER                   PIC X(3).
029000
029100* 910-TO-COMPARABLE'S WORK AREA - RESHAPES A DDMMYYYY DATE INTO
029200* A CCYYMMDD VIEW SO <, <= COMPARE RIGHT ACROSS A MONTH OR YEAR
029300* BOUNDARY, THE SAME FIX RMUTIL CARRIES FOR ITS OWN OVERLAP TEST.
029400 01  DATE-COMPARE-AREA.
029500     05  DCA-RAW-DATE             PIC 9(8).
029600     05  DCA-RAW-DATE-R REDEFINES DCA-RAW-DATE.
029700         10  DCA-RAW-DD               PIC 9(2).
029800         10  DCA-RAW-MM               PIC 9(2).
029900         10  DCA-RAW-CCYY             PIC 9(4).
030000     05  DCA-COMPARABLE           PIC 9(8).
030100     05  DCA-COMPARABLE-R REDEFINES DCA-COMPARABLE.
030200         10  DCA-CMP-CCYY             PIC 9(4).
030300         10  DCA-CMP-MM               PIC 9(2).
030400         10  DCA-CMP-DD               PIC 9(2).
030500     05  FILLER                   PIC X(4).
030600
030700 01  ACTIVE-TEST-COMPARABLES.
030800     05  ATC-CHECK-IN             PIC 9(8).
030900     05  ATC-CHECK-OUT            PIC 9(8).
031000     05  ATC-REPORT-DATE          PIC 9(8).
031100     05  FILLER                   PIC X(4).
031200
031300* NIGHTS-PROGRESS "K/N" STRING BUILD AREA.
031400 01  NIGHTS-PROGRESS-AREA.
031500     05  NP-K                     PIC 9(4)  COMP.
031600     05  NP-N                     PIC 9(4)  COMP.
031700     05  NP-K-EDIT                PIC ZZZ9.
031800     05  NP-N-EDIT                PIC ZZZ9.
031900     05  NP-NIGHTS-STR            PIC X(7).
032000     05  FILLER                   PIC X(4).
032100
032200* LOCAL COPY OF THE RMUTIL CALL-PARM LAYOUT FOR THE NC FUNCTION.
032300 01  RM-UTIL-PARMS.
032400     05  UT-FUNCTION-CODE         PIC X(2).
032500     05  UT-ROOM-LABEL            PIC X(10).
032600     05  UT-ROOM-TYPE             PIC X(10).
032700     05  UT-ROOM-NBR-1            PIC 9(4).
032800     05  UT-ROOM-NBR-2            PIC 9(4).
032900     05  UT-IVL-1-IN              PIC 9(8).
033000     05  UT-IVL-1-OUT             PIC 9(8).
033100     05  UT-IVL-2-IN              PIC 9(8).
033200     05  UT-IVL-2-OUT             PIC 9(8).
033300     05  UT-RESULT-NBR            PIC 9(4).
033400     05  UT-RESULT-SW             PIC X(1).
033500         88  UT-RESULT-TRUE           VALUE "Y".
033600         88  UT-RESULT-FALSE          VALUE "N".
033700     05  UT-RETURN-CD             PIC S9(4) COMP.
033800     05  FILLER                   PIC X(4).
033900
034000 01  LOOKUP-KEYS.
034100     05  LKY-FAMILY               PIC X(20).
034200     05  LKY-TYPE-CODE            PIC X(10).
034300     05  LKY-CHECK-IN             PIC 9(8).
034400     05  LKY-CHECK-OUT            PIC 9(8).
034500     05  LKY-ROOM-NBR             PIC 9(4)  COMP.
034600     05  FILLER                   PIC X(4).
034700
034800* FIXED HOUSE SECTION PRINT ORDER AND DISPLAY TEXT - LITERAL
034900* TABLE BUILT BY REDEFINING A STRING OF VALUE CLAUSES, SHOP
035000* STANDARD WAY OF LOADING A SMALL FIXED TABLE WITHOUT A FILE.
035100 01  SECTION-NAME-LIST.
035200     05  FILLER  PIC X(16) VALUE "DOUBLES+CABINS ".
035300     05  FILLER  PIC X(16) VALUE "YURTS           ".
035400     05  FILLER  PIC X(16) VALUE "GROUP AREA      ".
035500     05  FILLER  PIC X(16) VALUE "SHELTERS        ".
035600     05  FILLER  PIC X(16) VALUE "FIELD AREA      ".
035700     05  FILLER  PIC X(16) VALUE "FAMILY AREA     ".
035800     05  FILLER  PIC X(16) VALUE "OTHER           ".
035900 01  SECTION-NAME-TABLE REDEFINES SECTION-NAME-LIST.
036000     05  SNT-NAME OCCURS 7 TIMES PIC X(16).
036100
036200 01  REPORT-TITLE-AREA.
036300     05  RTA-REPORT-DATE          PIC 9(8).
036400     05  RTA-REPORT-DATE-R REDEFINES RTA-REPORT-DATE.
036500         10  RTA-DD                   PIC 9(2).
036600         10  RTA-MM                   PIC 9(2).
036700         10  RTA-CCYY                 PIC 9(4).
036800     05  RTA-PRINT-DATE           PIC X(10).
036900     05  FILLER                   PIC X(4).
037000 01  TOTALS-BUILD-AREA.
037100     05  TBA-OCC-EDIT             PIC ZZZZ9.
037200     05  TBA-EMP-EDIT             PIC ZZZZ9.
037300     05  TBA-TEXT                 PIC X(20).
037400     05  FILLER                   PIC X(4).
037500
037600 COPY RMABEND.
037700
037800 PROCEDURE DIVISION.
037900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038000     PERFORM 100-LOAD-BOOKINGS THRU 100-EXIT
038100             UNTIL NO-MORE-BOOKINGS.
038200     PERFORM 110-LOAD-ROOMS THRU 110-EXIT
038300             UNTIL NO-MORE-ROOMS.
038400     PERFORM 120-LOAD-ASSIGNED THRU 120-EXIT
038500             UNTIL NO-MORE-ASSIGNED.
038600     PERFORM 150-SORT-ROOM-CATALOG THRU 150-EXIT.
038700     PERFORM 200-BUILD-DAYSHEET-TABLE THRU 200-EXIT.
038800     PERFORM 240-SORT-DAYSHEET-TABLE THRU 240-EXIT.
038900     PERFORM 300-BUILD-EMPTY-UNIT-TABLE THRU 300-EXIT.
039000     PERFORM 340-SORT-EMPTY-UNIT-TABLE THRU 340-EXIT.
039100     PERFORM 400-PRINT-DAYSHEET THRU 400-EXIT.
039200     PERFORM 999-CLEANUP THRU 999-EXIT.
039300     MOVE +0 TO RETURN-CODE.
039400     GOBACK.
039500
039600 000-HOUSEKEEPING.
039700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039800     DISPLAY "******** BEGIN JOB RMDAYSHT ********".
039900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
040000     MOVE ZERO TO BWT-COUNT.
040100     MOVE ZERO TO RWT-COUNT.
040200     MOVE ZERO TO AST-COUNT.
040300     MOVE ZERO TO DWT-COUNT.
040400     MOVE ZERO TO EUT-COUNT.
040500     MOVE "Y" TO MORE-BOOKINGS-SW.
040600     MOVE "Y" TO MORE-ROOMS-SW.
040700     MOVE "Y" TO MORE-ASSIGNED-SW.
040800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
040900     READ PARMCARD
041000         AT END MOVE ZERO TO ATC-REPORT-DATE
041100     END-READ.
041200     MOVE PARM-REC TO ATC-REPORT-DATE.
041300     PERFORM 960-READ-BOOKINGS THRU 960-EXIT.
041400     PERFORM 965-READ-ROOMS THRU 965-EXIT.
041500     PERFORM 970-READ-ASSIGNED THRU 970-EXIT.
041600 000-EXIT.
041700     EXIT.
041800
041900 100-LOAD-BOOKINGS.
042000     MOVE "100-LOAD-BOOKINGS" TO PARA-NAME.
042100     ADD +1 TO BOOKINGS-READ.
042200     ADD +1 TO BWT-COUNT.
042300     SET BWT-IDX TO BWT-COUNT.
042400     MOVE BK-FAMILY TO BWT-FAMILY(BWT-IDX).
042500     MOVE BK-ROOM-TYPE TO BWT-ROOM-TYPE(BWT-IDX).
042600     MOVE BK-CHECK-IN TO BWT-CHECK-IN(BWT-IDX).
042700     MOVE BK-CHECK-OUT TO BWT-CHECK-OUT(BWT-IDX).
042800     MOVE BK-FORCED-ROOM TO BWT-FORCED-ROOM(BWT-IDX).
042900     PERFORM 960-READ-BOOKINGS THRU 960-EXIT.
043000 100-EXIT.
043100     EXIT.
043200
043300 110-LOAD-ROOMS.
043400     MOVE "110-LOAD-ROOMS" TO PARA-NAME.
043500     ADD +1 TO ROOMS-READ.
043600     ADD +1 TO RWT-COUNT.
043700     SET RWT-IDX TO RWT-COUNT.
043800     MOVE RM-ROOM-TYPE TO RWT-ROOM-TYPE(RWT-IDX).
043900     MOVE RM-ROOM TO RWT-ROOM-NBR(RWT-IDX).
044000     PERFORM 965-READ-ROOMS THRU 965-EXIT.
044100 110-EXIT.
044200     EXIT.
044300
044400 120-LOAD-ASSIGNED.
044500     MOVE "120-LOAD-ASSIGNED" TO PARA-NAME.
044600     ADD +1 TO ASSIGNED-READ.
044700     ADD +1 TO AST-COUNT.
044800     SET AST-IDX TO AST-COUNT.
044900     MOVE AS-FAMILY TO AST-FAMILY(AST-IDX).
045000     MOVE AS-ROOM TO AST-ROOM(AST-IDX).
045100     MOVE AS-ROOM-TYPE TO AST-ROOM-TYPE(AST-IDX).
045200     MOVE AS-CHECK-IN TO AST-CHECK-IN(AST-IDX).
045300     MOVE AS-CHECK-OUT TO AST-CHECK-OUT(AST-IDX).
045400     MOVE AS-FORCED-ROOM TO AST-FORCED-ROOM(AST-IDX).
045500     PERFORM 970-READ-ASSIGNED THRU 970-EXIT.
045600 120-EXIT.
045700     EXIT.
045800
045900* 150/160/170/180 - SAME BUBBLE-SORT-ON-A-STRING-KEY IDIOM AS
046000* RMDIAG'S CATALOG TABLE.  TYPE THEN ROOM, ASCENDING, SO THE
046100* CATALOG COMES OUT IN THE ORDER THE DESK IS USED TO SEEING IT.
046200 150-SORT-ROOM-CATALOG.
046300     MOVE "150-SORT-ROOM-CATALOG" TO PARA-NAME.
046400     IF RWT-COUNT < 2
046500         GO TO 150-EXIT
046600     END-IF.
046700     MOVE "Y" TO SWAP-MADE-SW.
046800     PERFORM 160-BUBBLE-PASS THRU 160-EXIT
046900         UNTIL NOT A-SWAP-WAS-MADE.
047000 150-EXIT.
047100     EXIT.
047200
047300 160-BUBBLE-PASS.
047400     MOVE "N" TO SWAP-MADE-SW.
047500     PERFORM 170-COMPARE-ADJACENT THRU 170-EXIT
047600         VARYING WS-SUB FROM 1 BY 1
047700         UNTIL WS-SUB > RWT-COUNT - 1.
047800 160-EXIT.
047900     EXIT.
048000
048100 170-COMPARE-ADJACENT.
048200     SET RWT-SK-IDX TO WS-SUB.
048300     IF RWT-SORT-KEY(RWT-SK-IDX) > RWT-SORT-KEY(RWT-SK-IDX + 1)
048400         PERFORM 180-SWAP-ENTRIES THRU 180-EXIT
048500     END-IF.
048600 170-EXIT.
048700     EXIT.
048800
048900 180-SWAP-ENTRIES.
049000     MOVE RWT-SORT-KEY(RWT-SK-IDX) TO RWT-SWAP-KEY.
049100     MOVE RWT-SORT-KEY(RWT-SK-IDX + 1)
049200         TO RWT-SORT-KEY(RWT-SK-IDX).
049300     MOVE RWT-SWAP-KEY TO RWT-SORT-KEY(RWT-SK-IDX + 1).
049400     MOVE "Y" TO SWAP-MADE-SW.
049500 180-EXIT.
049600     EXIT.
049700
049800* 200/210-230 - FOR EVERY BOOKING STILL HOLDING THE FLOOR ON THE
049900* REPORT DATE, RESOLVE ITS UNIT, ITS SECTION AND ITS NIGHTS-
050000* PROGRESS STRING, AND ADD A DAYSHEET-WORK-TABLE ROW FOR IT.
050100 200-BUILD-DAYSHEET-TABLE.
050200     MOVE "200-BUILD-DAYSHEET-TABLE" TO PARA-NAME.
050300     PERFORM 210-CHECK-ONE-BOOKING THRU 210-EXIT
050400         VARYING WS-SUB FROM 1 BY 1
050500         UNTIL WS-SUB > BWT-COUNT.
050600 200-EXIT.
050700     EXIT.
050800
050900 210-CHECK-ONE-BOOKING.
051000     SET BWT-IDX TO WS-SUB.
051100     MOVE BWT-CHECK-IN(BWT-IDX) TO DCA-RAW-DATE.
051200     PERFORM 910-TO-COMPARABLE THRU 910-EXIT.
051300     MOVE DCA-COMPARABLE TO ATC-CHECK-IN.
051400     MOVE BWT-CHECK-OUT(BWT-IDX) TO DCA-RAW-DATE.
051500     PERFORM 910-TO-COMPARABLE THRU 910-EXIT.
051600     MOVE DCA-COMPARABLE TO ATC-CHECK-OUT.
051700     MOVE ATC-REPORT-DATE TO DCA-RAW-DATE.
051800     PERFORM 910-TO-COMPARABLE THRU 910-EXIT.
051900     MOVE "N" TO ACTIVE-TODAY-SW.
052000     IF ATC-CHECK-IN <= DCA-COMPARABLE
052100       AND DCA-COMPARABLE < ATC-CHECK-OUT
052200         MOVE "Y" TO ACTIVE-TODAY-SW
052300     END-IF.
052400     IF NOT BOOKING-IS-ACTIVE
052500         GO TO 210-EXIT
052600     END-IF.
052700     MOVE BWT-FAMILY(BWT-IDX) TO LKY-FAMILY.
052800     MOVE BWT-ROOM-TYPE(BWT-IDX) TO LKY-TYPE-CODE.
052900     MOVE BWT-CHECK-IN(BWT-IDX) TO LKY-CHECK-IN.
053000     MOVE BWT-CHECK-OUT(BWT-IDX) TO LKY-CHECK-OUT.
053100     PERFORM 930-FIND-UNIT-FOR-BOOKING THRU 930-EXIT.
053200     IF UNIT-WAS-FOUND
053300         MOVE AST-ROOM(AST-MATCH-SUB) TO LKY-ROOM-NBR
053400     ELSE
053500         IF BWT-FORCED-ROOM(BWT-IDX) NOT = ZERO
053600             MOVE BWT-FORCED-ROOM(BWT-IDX) TO LKY-ROOM-NBR
053700         ELSE
053800             MOVE ZERO TO LKY-ROOM-NBR
053900         END-IF
054000     END-IF.
054100     MOVE BWT-ROOM-TYPE(BWT-IDX) TO SM-ROOM-TYPE-IN.
054200     PERFORM 900-MAP-SECTION THRU 900-EXIT.
054300     MOVE BWT-CHECK-IN(BWT-IDX) TO UT-IVL-1-IN.
054400     MOVE BWT-CHECK-OUT(BWT-IDX) TO UT-IVL-1-OUT.
054500     MOVE "NC" TO UT-FUNCTION-CODE.
054600     CALL "RMUTIL" USING RM-UTIL-PARMS.
054700     MOVE UT-RESULT-NBR TO NP-N.
054800     MOVE BWT-CHECK-IN(BWT-IDX) TO UT-IVL-1-IN.
054900     MOVE ATC-REPORT-DATE TO UT-IVL-1-OUT.
055000     MOVE "NC" TO UT-FUNCTION-CODE.
055100     CALL "RMUTIL" USING RM-UTIL-PARMS.
055200     COMPUTE NP-K = UT-RESULT-NBR + 1.
055300     PERFORM 220-BUILD-NIGHTS-STRING THRU 220-EXIT.
055400     PERFORM 230-APPEND-DWT-ROW THRU 230-EXIT.
055500 210-EXIT.
055600     EXIT.
055700
055800* BUILD "K/N" WITH NO TRAILING BLANKS BEFORE THE SLASH - INSPECT
055900* TALLYING COUNTS THE EDITED FIELD'S LEADING SPACES SO STRING CAN
056000* SKIP THEM BY REFERENCE MODIFICATION.  NO FUNCTION TRIM IN THIS
056100* SHOP'S COMPILER, SO THIS IS THE HOUSE WAY TO DO IT.
056200 220-BUILD-NIGHTS-STRING.
056300     MOVE NP-K TO NP-K-EDIT.
056400     MOVE NP-N TO NP-N-EDIT.
056500     MOVE ZERO TO NP-LEAD-SP-1.
056600     MOVE ZERO TO NP-LEAD-SP-2.
056700     INSPECT NP-K-EDIT TALLYING NP-LEAD-SP-1
056800         FOR LEADING SPACE.
056900     INSPECT NP-N-EDIT TALLYING NP-LEAD-SP-2
057000         FOR LEADING SPACE.
057100     MOVE SPACES TO NP-NIGHTS-STR.
057200     STRING NP-K-EDIT(NP-LEAD-SP-1 + 1:) DELIMITED BY SIZE
057300            "/" DELIMITED BY SIZE
057400            NP-N-EDIT(NP-LEAD-SP-2 + 1:) DELIMITED BY SIZE
057500       INTO NP-NIGHTS-STR
057600     END-STRING.
057700 220-EXIT.
057800     EXIT.
057900
058000 230-APPEND-DWT-ROW.
058100     ADD +1 TO DWT-COUNT.
058200     SET DWT-IDX TO DWT-COUNT.
058300     MOVE SM-SECT-SEQ-OUT TO DWT-SECT-SEQ(DWT-IDX).
058400     MOVE SM-SECTION-OUT TO DWT-SECTION(DWT-IDX).
058500     MOVE BWT-ROOM-TYPE(BWT-IDX) TO DWT-ROOM-TYPE(DWT-IDX).
058600     MOVE BWT-FAMILY(BWT-IDX) TO DWT-FAMILY(DWT-IDX).
058700     MOVE LKY-ROOM-NBR TO DWT-UNIT(DWT-IDX).
058800     MOVE NP-NIGHTS-STR TO DWT-NIGHTS-STR(DWT-IDX).
058900 230-EXIT.
059000     EXIT.
059100
059200* 240/250/260/270 - SAME BUBBLE SORT, THIS TIME ON SECTION THEN
059300* TYPE THEN FAMILY, SO EACH SECTION'S DETAIL LINES SIT TOGETHER
059400* AND PRINT IN ONE UNBROKEN BLOCK.
059500 240-SORT-DAYSHEET-TABLE.
059600     MOVE "240-SORT-DAYSHEET-TABLE" TO PARA-NAME.
059700     IF DWT-COUNT < 2
059800         GO TO 240-EXIT
059900     END-IF.
060000     MOVE "Y" TO SWAP-MADE-SW.
060100     PERFORM 250-BUBBLE-PASS THRU 250-EXIT
060200         UNTIL NOT A-SWAP-WAS-MADE.
060300 240-EXIT.
060400     EXIT.
060500
060600 250-BUBBLE-PASS.
060700     MOVE "N" TO SWAP-MADE-SW.
060800     PERFORM 260-COMPARE-ADJACENT THRU 260-EXIT
060900         VARYING WS-SUB FROM 1 BY 1
061000         UNTIL WS-SUB > DWT-COUNT - 1.
061100 250-EXIT.
061200     EXIT.
061300
061400 260-COMPARE-ADJACENT.
061500     SET DWT-SK-IDX TO WS-SUB.
061600     IF DWT-SORT-KEY(DWT-SK-IDX) > DWT-SORT-KEY(DWT-SK-IDX + 1)
061700         PERFORM 270-SWAP-ENTRIES THRU 270-EXIT
061800     END-IF.
061900 260-EXIT.
062000     EXIT.
062100
062200 270-SWAP-ENTRIES.
062300     MOVE DWT-ENTRY(DWT-SK-IDX) TO DWT-SWAP-KEY.
062400     MOVE DWT-ENTRY(DWT-SK-IDX + 1)
062500         TO DWT-ENTRY(DWT-SK-IDX).
062600     MOVE DWT-SWAP-KEY TO DWT-ENTRY(DWT-SK-IDX + 1).
062700     MOVE "Y" TO SWAP-MADE-SW.
062800 270-EXIT.
062900     EXIT.
063000
063100* 300/310-330 - FOR EVERY CATALOG UNIT WITH NO BOOKING HOLDING
063200* IT ON THE REPORT DATE, ADD AN EMPTY-UNIT-TABLE ROW.
063300 300-BUILD-EMPTY-UNIT-TABLE.
063400     MOVE "300-BUILD-EMPTY-UNIT-TABLE" TO PARA-NAME.
063500     PERFORM 310-CHECK-ONE-ROOM THRU 310-EXIT
063600         VARYING WS-SUB FROM 1 BY 1
063700         UNTIL WS-SUB > RWT-COUNT.
063800 300-EXIT.
063900     EXIT.
064000
064100 310-CHECK-ONE-ROOM.
064200     SET RWT-IDX TO WS-SUB.
064300     MOVE "N" TO OCCUPIED-FOUND-SW.
064400     PERFORM 320-CHECK-ONE-DWT-ROW THRU 320-EXIT
064500         VARYING WS-SUB2 FROM 1 BY 1
064600         UNTIL WS-SUB2 > DWT-COUNT
064700            OR CATALOG-ROOM-IS-OCCUPIED.
064800     IF CATALOG-ROOM-IS-OCCUPIED
064900         GO TO 310-EXIT
065000     END-IF.
065100     MOVE RWT-ROOM-TYPE(RWT-IDX) TO SM-ROOM-TYPE-IN.
065200     PERFORM 900-MAP-SECTION THRU 900-EXIT.
065300     PERFORM 330-APPEND-EUT-ROW THRU 330-EXIT.
065400 310-EXIT.
065500     EXIT.
065600
065700 320-CHECK-ONE-DWT-ROW.
065800     SET DWT-IDX TO WS-SUB2.
065900     IF DWT-ROOM-TYPE(DWT-IDX) = RWT-ROOM-TYPE(RWT-IDX)
066000       AND DWT-UNIT(DWT-IDX) = RWT-ROOM-NBR(RWT-IDX)
066100         MOVE "Y" TO OCCUPIED-FOUND-SW
066200     END-IF.
066300 320-EXIT.
066400     EXIT.
066500
066600 330-APPEND-EUT-ROW.
066700     ADD +1 TO EUT-COUNT.
066800     SET EUT-IDX TO EUT-COUNT.
066900     MOVE SM-SECT-SEQ-OUT TO EUT-SECT-SEQ(EUT-IDX).
067000     MOVE SM-SECTION-OUT TO EUT-SECTION(EUT-IDX).
067100     MOVE RWT-ROOM-TYPE(RWT-IDX) TO EUT-ROOM-TYPE(EUT-IDX).
067200     MOVE RWT-ROOM-NBR(RWT-IDX) TO EUT-ROOM-NBR(EUT-IDX).
067300 330-EXIT.
067400     EXIT.
067500
067600* 340/350/360/370 - BUBBLE SORT ON SECTION THEN ROOM NUMBER SO
067700* EMPTY UNITS LIST IN NUMERIC ORDER UNDER EACH SECTION.
067800 340-SORT-EMPTY-UNIT-TABLE.
067900     MOVE "340-SORT-EMPTY-UNIT-TABLE" TO PARA-NAME.
068000     IF EUT-COUNT < 2
068100         GO TO 340-EXIT
068200     END-IF.
068300     MOVE "Y" TO SWAP-MADE-SW.
068400     PERFORM 350-BUBBLE-PASS THRU 350-EXIT
068500         UNTIL NOT A-SWAP-WAS-MADE.
068600 340-EXIT.
068700     EXIT.
068800
068900 350-BUBBLE-PASS.
069000     MOVE "N" TO SWAP-MADE-SW.
069100     PERFORM 360-COMPARE-ADJACENT THRU 360-EXIT
069200         VARYING WS-SUB FROM 1 BY 1
069300         UNTIL WS-SUB > EUT-COUNT - 1.
069400 350-EXIT.
069500     EXIT.
069600
069700 360-COMPARE-ADJACENT.
069800     SET EUT-SK-IDX TO WS-SUB.
069900     IF EUT-SORT-KEY(EUT-SK-IDX) > EUT-SORT-KEY(EUT-SK-IDX + 1)
070000         PERFORM 370-SWAP-ENTRIES THRU 370-EXIT
070100     END-IF.
070200 360-EXIT.
070300     EXIT.
070400
070500 370-SWAP-ENTRIES.
070600     MOVE EUT-ENTRY(EUT-SK-IDX) TO EUT-SWAP-KEY.
070700     MOVE EUT-ENTRY(EUT-SK-IDX + 1)
070800         TO EUT-ENTRY(EUT-SK-IDX).
070900     MOVE EUT-SWAP-KEY TO EUT-ENTRY(EUT-SK-IDX + 1).
071000     MOVE "Y" TO SWAP-MADE-SW.
071100 370-EXIT.
071200     EXIT.
071300
071400* 400/410 - THE PRINT DRIVER.  SECTIONS ALWAYS PRINT IN THE
071500* FIXED HOUSE ORDER, 1 THROUGH 7, NOT THE ORDER THEY HAPPENED
071600* TO SORT INTO THE WORK TABLES.
071700 400-PRINT-DAYSHEET.
071800     MOVE "400-PRINT-DAYSHEET" TO PARA-NAME.
071900     PERFORM 600-WRITE-TITLE THRU 600-EXIT.
072000     PERFORM 410-PRINT-ONE-SECTION THRU 410-EXIT
072100         VARYING SECT-LOOP-SUB FROM 1 BY 1
072200         UNTIL SECT-LOOP-SUB > 7.
072300     PERFORM 480-WRITE-GRAND-TOTALS THRU 480-EXIT.
072400 400-EXIT.
072500     EXIT.
072600
072700 410-PRINT-ONE-SECTION.
072800     MOVE ZERO TO SECT-OCC-COUNT.
072900     MOVE ZERO TO SECT-EMP-COUNT.
073000     PERFORM 610-WRITE-SECTION-HEADER THRU 610-EXIT.
073100     PERFORM 630-WRITE-COLUMN-HDR THRU 630-EXIT.
073200     PERFORM 420-PRINT-DWT-FOR-SECTION THRU 420-EXIT
073300         VARYING WS-SUB FROM 1 BY 1
073400         UNTIL WS-SUB > DWT-COUNT.
073500     PERFORM 430-PRINT-EUT-FOR-SECTION THRU 430-EXIT
073600         VARYING WS-SUB2 FROM 1 BY 1
073700         UNTIL WS-SUB2 > EUT-COUNT.
073800     IF SECT-OCC-COUNT = ZERO AND SECT-EMP-COUNT = ZERO
073900         PERFORM 660-WRITE-NO-DATA THRU 660-EXIT
074000     END-IF.
074100     PERFORM 670-WRITE-SECTION-TOTALS THRU 670-EXIT.
074200 410-EXIT.
074300     EXIT.
074400
074500 420-PRINT-DWT-FOR-SECTION.
074600     SET DWT-IDX TO WS-SUB.
074700     IF DWT-SECT-SEQ(DWT-IDX) NOT = SECT-LOOP-SUB
074800         GO TO 420-EXIT
074900     END-IF.
075000     ADD +1 TO SECT-OCC-COUNT.
075100     ADD +1 TO GRAND-OCC-COUNT.
075200     PERFORM 640-WRITE-DWT-DETAIL THRU 640-EXIT.
075300 420-EXIT.
075400     EXIT.
075500
075600 430-PRINT-EUT-FOR-SECTION.
075700     SET EUT-IDX TO WS-SUB2.
075800     IF EUT-SECT-SEQ(EUT-IDX) NOT = SECT-LOOP-SUB
075900         GO TO 430-EXIT
076000     END-IF.
076100     ADD +1 TO SECT-EMP-COUNT.
076200     ADD +1 TO GRAND-EMP-COUNT.
076300     PERFORM 650-WRITE-EUT-DETAIL THRU 650-EXIT.
076400 430-EXIT.
076500     EXIT.
076600
076700 480-WRITE-GRAND-TOTALS.
076800     MOVE "480-WRITE-GRAND-TOTALS" TO PARA-NAME.
076900     MOVE SPACES TO RM-DAYSHEET-REC.
077000     WRITE RM-DAYSHEET-REC.
077100     MOVE GRAND-OCC-COUNT TO TBA-OCC-EDIT.
077200     MOVE GRAND-EMP-COUNT TO TBA-EMP-EDIT.
077300     STRING "OCC=" DELIMITED BY SIZE
077400            TBA-OCC-EDIT DELIMITED BY SIZE
077500            " EMP=" DELIMITED BY SIZE
077600            TBA-EMP-EDIT DELIMITED BY SIZE
077700       INTO TBA-TEXT
077800     END-STRING.
077900     MOVE SPACES TO RM-DAYSHEET-REC.
078000     MOVE TBA-TEXT TO DS-FAMILY.
078100     WRITE RM-DAYSHEET-REC.
078200 480-EXIT.
078300     EXIT.
078400
078500* 600 - REPORT TITLE, WRITTEN ONCE.  THE TITLE AND RUN DATE ARE
078510* BUILT AS ONE 67-BYTE FIELD VIA THE RM-DAYSHEET-TITLE-R
078520* REDEFINES SO THEY PRINT ON A SINGLE LINE.  REQ JL-1162.
078600 600-WRITE-TITLE.
078700     MOVE "600-WRITE-TITLE" TO PARA-NAME.
078800     MOVE SPACES TO RM-DAYSHEET-REC.
079200     MOVE ATC-REPORT-DATE TO RTA-REPORT-DATE.
079300     STRING RTA-DD DELIMITED BY SIZE
079400            "/" DELIMITED BY SIZE
079500            RTA-MM DELIMITED BY SIZE
079600            "/" DELIMITED BY SIZE
079700            RTA-CCYY DELIMITED BY SIZE
079800       INTO RTA-PRINT-DATE
079900     END-STRING.
079910     STRING "DAILY OPERATIONS SHEET - " DELIMITED BY SIZE
079920            RTA-PRINT-DATE DELIMITED BY SIZE
079930       INTO DST-TITLE-TEXT
079940     END-STRING.
080000     WRITE RM-DAYSHEET-REC.
080200     MOVE SPACES TO RM-DAYSHEET-REC.
080300     WRITE RM-DAYSHEET-REC.
080400 600-EXIT.
080500     EXIT.
080600
080700 610-WRITE-SECTION-HEADER.
080800     MOVE SPACES TO RM-DAYSHEET-REC.
080900     MOVE SNT-NAME(SECT-LOOP-SUB) TO DS-SECTION.
081000     WRITE RM-DAYSHEET-REC.
081100 610-EXIT.
081200     EXIT.
081300
081400 630-WRITE-COLUMN-HDR.
081500     MOVE SPACES TO RM-DAYSHEET-REC.
081600     MOVE "UNIT" TO DSH-UNIT.
081700     MOVE "NAME" TO DSH-FAMILY.
081800     MOVE "NIGHTS" TO DSH-NIGHTS.
081900     WRITE RM-DAYSHEET-REC.
082000 630-EXIT.
082100     EXIT.
082200
082300 640-WRITE-DWT-DETAIL.
082400     MOVE SPACES TO RM-DAYSHEET-REC.
082500     IF DWT-UNIT(DWT-IDX) NOT = ZERO
082600         MOVE DWT-UNIT(DWT-IDX) TO DS-UNIT
082700     END-IF.
082800     MOVE DWT-FAMILY(DWT-IDX) TO DS-FAMILY.
082900     MOVE DWT-NIGHTS-STR(DWT-IDX) TO DS-NIGHTS.
083000     WRITE RM-DAYSHEET-REC.
083100 640-EXIT.
083200     EXIT.
083300
083400* AN EMPTY UNIT ROW CARRIES THE UNIT NUMBER ONLY; NAME AND THE
083410* OTHER DETAIL FIELDS STAY BLANK PER THE FRONT-DESK SHEET SPEC.
083420 650-WRITE-EUT-DETAIL.
083500     MOVE SPACES TO RM-DAYSHEET-REC.
083600     MOVE EUT-ROOM-NBR(EUT-IDX) TO DS-UNIT.
083900     WRITE RM-DAYSHEET-REC.
084000 650-EXIT.
084100     EXIT.
084200
084300 660-WRITE-NO-DATA.
084400     MOVE SPACES TO RM-DAYSHEET-REC.
084500     MOVE "NO DATA" TO DS-NOTES.
084600     WRITE RM-DAYSHEET-REC.
084700 660-EXIT.
084800     EXIT.
084900
085000 670-WRITE-SECTION-TOTALS.
085100     MOVE SPACES TO RM-DAYSHEET-REC.
085200     MOVE SECT-OCC-COUNT TO TBA-OCC-EDIT.
085300     MOVE SECT-EMP-COUNT TO TBA-EMP-EDIT.
085400     STRING "OCC=" DELIMITED BY SIZE
085500            TBA-OCC-EDIT DELIMITED BY SIZE
085600            " EMP=" DELIMITED BY SIZE
085700            TBA-EMP-EDIT DELIMITED BY SIZE
085800       INTO TBA-TEXT
085900     END-STRING.
086000     MOVE TBA-TEXT TO DS-NOTES.
086100     MOVE "SECTION TOTALS" TO DS-FAMILY.
086200     WRITE RM-DAYSHEET-REC.
086300     MOVE SPACES TO RM-DAYSHEET-REC.
086400     WRITE RM-DAYSHEET-REC.
086500 670-EXIT.
086600     EXIT.
086700
086800* 900 - ONE ROOM TYPE IN, THE FIXED HOUSE SECTION IT BELONGS TO
086900* AND THAT SECTION'S PRINT-ORDER NUMBER OUT.  SHARED BY THE
087000* BOOKING SIDE (200) AND THE CATALOG SIDE (300).
087100 900-MAP-SECTION.
087200     IF SM-ROOM-TYPE-IN = "DOUBLE" OR SM-ROOM-TYPE-IN = "CABIN"
087300         MOVE 1 TO SM-SECT-SEQ-OUT
087400     ELSE
087500       IF SM-ROOM-TYPE-IN = "YURT"
087600         MOVE 2 TO SM-SECT-SEQ-OUT
087700       ELSE
087800         IF SM-ROOM-TYPE-IN = "GROUP"
087900           MOVE 3 TO SM-SECT-SEQ-OUT
088000         ELSE
088100           IF SM-ROOM-TYPE-IN = "SHELTER"
088200             MOVE 4 TO SM-SECT-SEQ-OUT
088300           ELSE
088400             IF SM-ROOM-TYPE-IN = "FIELD"
088500               MOVE 5 TO SM-SECT-SEQ-OUT
088600             ELSE
088700               IF SM-ROOM-TYPE-IN = "FAMILY"
088800                 MOVE 6 TO SM-SECT-SEQ-OUT
088900               ELSE
089000                 MOVE 7 TO SM-SECT-SEQ-OUT
089100               END-IF
089200             END-IF
089300           END-IF
089400         END-IF
089500       END-IF
089600     END-IF.
089700     MOVE SNT-NAME(SM-SECT-SEQ-OUT) TO SM-SECTION-OUT.
089800 900-EXIT.
089900     EXIT.
090000
090100* 910 - RESHAPES A DDMMYYYY DATE IN DCA-RAW-DATE INTO A CCYYMMDD
090200* VIEW IN DCA-COMPARABLE, THE SAME FIX RMUTIL'S OWN 310-TO-
090300* COMPARABLE CARRIES, SO < AND <= COMPARE RIGHT ACROSS A MONTH
090400* OR YEAR BOUNDARY.  KEPT LOCAL - RMUTIL DOES NOT EXPOSE THIS
090500* AS ITS OWN FUNCTION CODE.
090600 910-TO-COMPARABLE.
090700     MOVE DCA-RAW-CCYY TO DCA-CMP-CCYY.
090800     MOVE DCA-RAW-MM TO DCA-CMP-MM.
090900     MOVE DCA-RAW-DD TO DCA-CMP-DD.
091000 910-EXIT.
091100     EXIT.
091200
091300* 930/931 - LOCATE THE ASSIGNED ROW FOR THIS BOOKING, MATCHED
091400* BY FAMILY, TYPE AND BOTH DATES - SAME IDIOM AS RMDIAG'S
091500* 215/216 SINCE THAT IS ALL BOOKINGS AND ASSIGNED HAVE IN
091600* COMMON.
091700 930-FIND-UNIT-FOR-BOOKING.
091800     MOVE "N" TO UNIT-FOUND-SW.
091900     MOVE ZERO TO AST-MATCH-SUB.
092000     SET AST-IDX TO 1.
092100     PERFORM 931-CHECK-ONE-AST-ROW THRU 931-EXIT
092200         VARYING WS-SUB2 FROM 1 BY 1
092300         UNTIL WS-SUB2 > AST-COUNT
092400            OR UNIT-WAS-FOUND.
092500 930-EXIT.
092600     EXIT.
092700
092800 931-CHECK-ONE-AST-ROW.
092900     SET AST-IDX TO WS-SUB2.
093000     IF AST-FAMILY(AST-IDX) = LKY-FAMILY
093100       AND AST-ROOM-TYPE(AST-IDX) = LKY-TYPE-CODE
093200       AND AST-CHECK-IN(AST-IDX) = LKY-CHECK-IN
093300       AND AST-CHECK-OUT(AST-IDX) = LKY-CHECK-OUT
093400         MOVE "Y" TO UNIT-FOUND-SW
093500         MOVE WS-SUB2 TO AST-MATCH-SUB
093600     END-IF.
093700 931-EXIT.
093800     EXIT.
093900
094000 800-OPEN-FILES.
094100     MOVE "800-OPEN-FILES" TO PARA-NAME.
094200     OPEN INPUT PARMCARD.
094300     OPEN INPUT BOOKINGS.
094400     OPEN INPUT ROOMS.
094500     OPEN INPUT ASSIGNED.
094600     OPEN OUTPUT DAYSHEET.
094700     OPEN OUTPUT SYSOUT.
094800 800-EXIT.
094900     EXIT.
095000
095100 850-CLOSE-FILES.
095200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
095300     CLOSE PARMCARD.
095400     CLOSE BOOKINGS.
095500     CLOSE ROOMS.
095600     CLOSE ASSIGNED.
095700     CLOSE DAYSHEET.
095800     CLOSE SYSOUT.
095900 850-EXIT.
096000     EXIT.
096100
096200 960-READ-BOOKINGS.
096300     READ BOOKINGS
096400         AT END MOVE "N" TO MORE-BOOKINGS-SW
096500     END-READ.
096600 960-EXIT.
096700     EXIT.
096800
096900 965-READ-ROOMS.
097000     READ ROOMS
097100         AT END MOVE "N" TO MORE-ROOMS-SW
097200     END-READ.
097300 965-EXIT.
097400     EXIT.
097500
097600 970-READ-ASSIGNED.
097700     READ ASSIGNED
097800         AT END MOVE "N" TO MORE-ASSIGNED-SW
097900     END-READ.
098000 970-EXIT.
098100     EXIT.
098200
098300 999-CLEANUP.
098400     MOVE "999-CLEANUP" TO PARA-NAME.
098500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
098600     DISPLAY "BOOKINGS READ    = " BOOKINGS-READ.
098700     DISPLAY "ROOMS READ       = " ROOMS-READ.
098800     DISPLAY "ASSIGNED READ    = " ASSIGNED-READ.
098900     DISPLAY "UNITS OCCUPIED   = " GRAND-OCC-COUNT.
099000     DISPLAY "UNITS EMPTY      = " GRAND-EMP-COUNT.
099100     DISPLAY "******** END JOB RMDAYSHT ********".
099200 999-EXIT.
099300     EXIT.
099400
099500* SHOP-STANDARD ABEND TAIL - SAME AS EVERY OTHER PROGRAM IN
099600* THIS RUN.  NOT USED TODAY (RMDAYSHT ONLY PRINTS, IT NEVER
099700* ABENDS) BUT KEPT SO RM-ABEND-REC AND ITS CALLERS STAY UNIFORM
099800* ACROSS THE WHOLE SUITE IF A FUTURE CHECK EVER NEEDS TO STOP
099900* THE JOB.
100000 1000-ABEND-RTN.
100100     CLOSE PARMCARD BOOKINGS ROOMS ASSIGNED DAYSHEET SYSOUT.
100200     COMPUTE AB-ZERO-VAL = AB-ONE-VAL / AB-ZERO-VAL.
100300     GOBACK.
100400
