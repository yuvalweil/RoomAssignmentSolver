000100******************************************************************
000200* RMCAL    -  RESERVATION CALENDAR WORKING TABLE
000300*             PER-(ROOM-TYPE, ROOM) LIST OF RESERVED [IN,OUT)
000400*             NIGHT INTERVALS.  BUILT BY RMSOLVE'S 530-REBUILD-CAL
000500*             AND RMVALID'S 220-REBUILD-CAL; SEARCHED BY
000600*             510-IS-AVAILABLE.  SIZED FOR THE LARGEST CATALOG
000700*             THIS SITE HAS RUN (8 TYPES, 60 ROOMS/TYPE, 30
000800*             STAYS/ROOM PER SEASON).
000900******************************************************************
001000* CHANGE LOG.
001100* 18/03/93 JRS  - ORIGINAL TABLE, FLAT LIST OF INTERVALS SEARCHED
001200*                 LINEARLY.
001300* 02/09/96 JRS  - RESHAPED INTO TYPE/ROOM/INTERVAL LEVELS SO THE
001400*                 SOLVER CAN REBUILD ONE ROOM'S CALENDAR WITHOUT
001500*                 WALKING THE WHOLE TABLE ON EVERY UNDO.
001600******************************************************************
001700 01  RM-CAL-TABLE.
001800     05  RMCAL-TYPE-COUNT         PIC 9(2)  COMP.
001900     05  RMCAL-TYPE-ENTRY OCCURS 8 TIMES
002000                          INDEXED BY RMCAL-TYPE-IDX.
002100         10  RMCAL-TYPE-CODE          PIC X(10).
002200         10  RMCAL-ROOM-COUNT         PIC 9(3)  COMP.
002300         10  RMCAL-ROOM-ENTRY OCCURS 60 TIMES
002400                              INDEXED BY RMCAL-ROOM-IDX.
002500             15  RMCAL-ROOM-NBR           PIC 9(4)  COMP.
002600             15  RMCAL-IVL-COUNT          PIC 9(3)  COMP.
002700             15  RMCAL-IVL-ENTRY OCCURS 30 TIMES
002800                                  INDEXED BY RMCAL-IVL-IDX.
002900                 20  RMCAL-IVL-IN             PIC 9(8).
003000                 20  RMCAL-IVL-OUT            PIC 9(8).
003100                 20  RMCAL-IVL-FAMILY         PIC X(20).
