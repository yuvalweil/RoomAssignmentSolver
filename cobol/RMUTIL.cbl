000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMUTIL.
000400 AUTHOR.        JON SAYLES.
000500 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN.   18/03/93.
000700 DATE-COMPILED.  18/03/93.
000800 SECURITY.       NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED SUBPROGRAM.  HOLDS THE SITE'S ROOM/DATE PRIMITIVES SO
001200*    RMEDIT, RMSOLVE, RMVALID AND RMDIAG ALL AGREE ON WHAT
001300*    "SERIAL", "OVERLAP" AND "FIELD PITCH" MEAN.  ONE CALL PER
001400*    FUNCTION - SET UT-FUNCTION-CODE AND THE MATCHING INPUT
001500*    FIELDS, GOBACK RETURNS THE ANSWER IN THE OUTPUT FIELDS.
001600*
001700*    FUNCTIONS:
001800*      NR  100-NORMALIZE-ROOM    STRIP A ROOM LABEL TO ITS
001900*                                NUMERIC PART, 0 IF NONE FOUND.
002000*      ST  200-SERIAL-TEST       ARE TWO ROOM NUMBERS SERIAL.
002100*      OV  300-OVERLAP-TEST      DO TWO [IN,OUT) INTERVALS
002200*                                OVERLAP.
002300*      AI  400-AREA-ID           AREA (1, 2 OR 0) OF A ROOM NBR.
002400*      FT  500-FIELD-TYPE-TEST   IS A ROOM-TYPE CODE FIELD-CLASS.
002500*      NC  600-NIGHTS-CALC       WHOLE NIGHTS BETWEEN IN AND OUT.
002600*
002700* CHANGE LOG.
002800* 18/03/93 JRS  - ORIGINAL, CARRIED SERIAL-TEST AND OVERLAP-TEST
002900*                 ONLY, CALLED DIRECTLY OUT OF THE OLD PL/1
003000*                 ALLOCATION RUN BEING REPLACED.
003100* 02/09/96 JRS  - ADDED NR/AI/FT FOR THE FIELD-PITCH GROUPING
003200*                 WORK.  FUNCTION-CODE SWITCH ADDED SO ONE LOAD
003300*                 MODULE COVERS ALL SIX - MATCHES THIS SHOP'S
003400*                 USUAL CALC-TYPE-SW CONVENTION.
003500* 10/11/96 JRS  - ADDED 600-NIGHTS-CALC FOR RMDAYSHT'S NIGHTS
003600*                 PROGRESS COLUMN.  REQ JL-1140.
003700* 14/01/99 TGD  - Y2K.  600-NIGHTS-CALC NOW EXPECTS 4-DIGIT YEARS
003800*                 ON BOTH UT-IVL-1-IN AND UT-IVL-1-OUT; CALLERS
003900*                 ALREADY PASS 9(8), NO INTERFACE CHANGE.
004000* 09/08/26 RKM  - 300-OVERLAP-TEST WAS COMPARING THE RAW DDMMYYYY
004100*                 ENDPOINTS - A STAY ENDING IN DECEMBER AGAINST ONE
004200*                 STARTING IN JANUARY SORTED WRONG.  ADDED
004300*                 310-TO-COMPARABLE TO RESHAPE EACH ENDPOINT TO
004400*                 CCYYMMDD BEFORE THE COMPARE.  REQ JL-1188.
004410* 10/08/26 RKM  - 600-NIGHTS-CALC'S 365.25/30.4 APPROXIMATION WAS
004420*                 OFF BY A FULL NIGHT OR MORE AROUND A MONTH-END
004430*                 (28/02 TO 03/03 CAME BACK 5 NIGHTS, NOT 3).
004440*                 REPLACED WITH 610-CALC-JULIAN-DAY, AN EXACT
004450*                 GREGORIAN DAY-NUMBER SUBTRACTION.  REQ JL-1201.
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600 WORKING-STORAGE SECTION.
005700 01  MISC-FIELDS.
005800     05  WK-DIGIT-IDX             PIC 9(2)  COMP.
005900     05  WK-DIGIT-VAL             PIC 9(1)  COMP.
006000     05  WK-FOUND-DIGIT-SW        PIC X(1)  VALUE "N".
006100         88  WK-FOUND-A-DIGIT        VALUE "Y".
006200     05  WK-NUMERIC-PART          PIC X(4)  VALUE SPACES.
006300     05  WK-NUMERIC-PART-R REDEFINES WK-NUMERIC-PART
006400                                    PIC 9(4).
006500     05  WK-ONE-CHAR              PIC X(1).
006600     05  WK-ABS-DIFF              PIC S9(5) COMP.
006700     05  FILLER                   PIC X(4).
006800
006900 01  WK-NIGHTS-WORK.
007000     05  WK-IN-YMD.
007100         10  WK-IN-DD             PIC 9(2).
007200         10  WK-IN-MM              PIC 9(2).
007300         10  WK-IN-YYYY            PIC 9(4).
007400     05  WK-IN-YMD-R REDEFINES WK-IN-YMD
007500                                  PIC 9(8).
007600     05  WK-OUT-YMD.
007700         10  WK-OUT-DD             PIC 9(2).
007800         10  WK-OUT-MM             PIC 9(2).
007900         10  WK-OUT-YYYY           PIC 9(4).
008000     05  WK-OUT-YMD-R REDEFINES WK-OUT-YMD
008100                                  PIC 9(8).
008200     05  WK-IN-JULIAN             PIC S9(9) COMP.
008300     05  WK-OUT-JULIAN            PIC S9(9) COMP.
008400     05  FILLER                   PIC X(4).
008500
008510* EXACT GREGORIAN DAY NUMBER FOR ONE ENDPOINT, SO TWO DATES ON
008520* EITHER SIDE OF A MONTH OR LEAP-YEAR BOUNDARY STILL SUBTRACT TO
008530* THE RIGHT NIGHTS COUNT.  610-CALC-JULIAN-DAY IS RUN ONCE FOR
008540* THE CHECK-IN DATE AND ONCE FOR THE CHECK-OUT DATE.  REQ JL-1201.
008550 01  WK-JULIAN-WORK.
008560     05  WK-JDN-YYYY              PIC 9(4).
008570     05  WK-JDN-MM                PIC 9(2).
008580     05  WK-JDN-DD                PIC 9(2).
008590     05  WK-JDN-A12               PIC S9(4) COMP.
008600     05  WK-JDN-TERM1             PIC S9(9) COMP.
008610     05  WK-JDN-TERM2             PIC S9(9) COMP.
008620     05  WK-JDN-TERM3A            PIC S9(9) COMP.
008630     05  WK-JDN-TERM3             PIC S9(9) COMP.
008640     05  WK-JDN-RESULT            PIC S9(9) COMP.
008650     05  FILLER                   PIC X(4).
009100
009200* DDMMYYYY ARRIVES AS DAY-MONTH-YEAR, WHICH DOES NOT COMPARE RIGHT AS
009300* A PLAIN NUMBER ACROSS A MONTH OR YEAR BOUNDARY (15/01/2024 VS
009400* 20/12/2023).  300-OVERLAP-TEST RESHAPES EACH ENDPOINT INTO A
009500* CCYYMMDD VIEW HERE BEFORE COMPARING.
009600 01  WK-CONV-FIELDS.
009700     05  WK-CONV-IN               PIC 9(8).
009800     05  WK-CONV-IN-R REDEFINES WK-CONV-IN.
009900         10  WK-CONV-IN-DD            PIC 9(2).
010000         10  WK-CONV-IN-MM            PIC 9(2).
010100         10  WK-CONV-IN-CCYY          PIC 9(4).
010200     05  WK-CONV-OUT              PIC 9(8).
010300     05  WK-CONV-OUT-R REDEFINES WK-CONV-OUT.
010400         10  WK-CONV-OUT-CCYY         PIC 9(4).
010500         10  WK-CONV-OUT-MM           PIC 9(2).
010600         10  WK-CONV-OUT-DD           PIC 9(2).
010700
010800 01  WK-COMPARABLE-IVLS.
010900     05  WK-CMP-1-IN              PIC 9(8).
011000     05  WK-CMP-1-OUT             PIC 9(8).
011100     05  WK-CMP-2-IN              PIC 9(8).
011200     05  WK-CMP-2-OUT             PIC 9(8).
011300     05  FILLER                   PIC X(4).
011400
011500 LINKAGE SECTION.
011600 01  RM-UTIL-PARMS.
011700     05  UT-FUNCTION-CODE         PIC X(2).
011800         88  UT-NORMALIZE-ROOM       VALUE "NR".
011900         88  UT-SERIAL-TEST          VALUE "ST".
012000         88  UT-OVERLAP-TEST         VALUE "OV".
012100         88  UT-AREA-ID              VALUE "AI".
012200         88  UT-FIELD-TYPE-TEST      VALUE "FT".
012300         88  UT-NIGHTS-CALC          VALUE "NC".
012400     05  UT-ROOM-LABEL            PIC X(10).
012500     05  UT-ROOM-TYPE             PIC X(10).
012600     05  UT-ROOM-NBR-1            PIC 9(4).
012700     05  UT-ROOM-NBR-2            PIC 9(4).
012800     05  UT-IVL-1-IN              PIC 9(8).
012900     05  UT-IVL-1-OUT             PIC 9(8).
013000     05  UT-IVL-2-IN              PIC 9(8).
013100     05  UT-IVL-2-OUT             PIC 9(8).
013200     05  UT-RESULT-NBR            PIC 9(4).
013300     05  UT-RESULT-SW             PIC X(1).
013400         88  UT-RESULT-TRUE          VALUE "Y".
013500         88  UT-RESULT-FALSE         VALUE "N".
013600     05  UT-RETURN-CD             PIC S9(4) COMP.
013700     05  FILLER                   PIC X(4).
013800
013900 PROCEDURE DIVISION USING RM-UTIL-PARMS.
014000     MOVE ZERO TO UT-RETURN-CD.
014100     EVALUATE TRUE
014200         WHEN UT-NORMALIZE-ROOM
014300             PERFORM 100-NORMALIZE-ROOM THRU 100-EXIT
014400         WHEN UT-SERIAL-TEST
014500             PERFORM 200-SERIAL-TEST THRU 200-EXIT
014600         WHEN UT-OVERLAP-TEST
014700             PERFORM 300-OVERLAP-TEST THRU 300-EXIT
014800         WHEN UT-AREA-ID
014900             PERFORM 400-AREA-ID THRU 400-EXIT
015000         WHEN UT-FIELD-TYPE-TEST
015100             PERFORM 500-FIELD-TYPE-TEST THRU 500-EXIT
015200         WHEN UT-NIGHTS-CALC
015300             PERFORM 600-NIGHTS-CALC THRU 600-EXIT
015400         WHEN OTHER
015500             MOVE +16 TO UT-RETURN-CD
015600     END-EVALUATE.
015700     GOBACK.
015800
015900 100-NORMALIZE-ROOM.
016000*    PULL THE DIGITS OUT OF A ROOM LABEL LEFT TO RIGHT AND MOVE
016100*    THEM INTO A 4-DIGIT NUMERIC FIELD.  "0007" -> 7, "F-12" ->
016200*    12, "SHED" -> 0 (NO DIGITS AT ALL).
016300     MOVE SPACES TO WK-NUMERIC-PART.
016400     MOVE "N" TO WK-FOUND-DIGIT-SW.
016500     PERFORM 110-SCAN-ONE-CHAR THRU 110-EXIT
016600         VARYING WK-DIGIT-IDX FROM 1 BY 1
016700         UNTIL WK-DIGIT-IDX > 10.
016800     IF WK-FOUND-A-DIGIT
016900         MOVE WK-NUMERIC-PART-R TO UT-RESULT-NBR
017000     ELSE
017100         MOVE 0 TO UT-RESULT-NBR
017200     END-IF.
017300 100-EXIT.
017400     EXIT.
017500
017600 110-SCAN-ONE-CHAR.
017700     MOVE UT-ROOM-LABEL(WK-DIGIT-IDX:1) TO WK-ONE-CHAR.
017800     IF WK-ONE-CHAR < "0" OR WK-ONE-CHAR > "9"
017900         GO TO 110-EXIT
018000     END-IF.
018100     MOVE "Y" TO WK-FOUND-DIGIT-SW.
018200     IF WK-NUMERIC-PART-R >= 1000
018300         GO TO 110-EXIT
018400     END-IF.
018500     PERFORM 120-DIGIT-VALUE THRU 120-EXIT.
018600     COMPUTE WK-NUMERIC-PART-R =
018700             WK-NUMERIC-PART-R * 10 + WK-DIGIT-VAL.
018800 110-EXIT.
018900     EXIT.
019000
019100 120-DIGIT-VALUE.
019200*    NO INTRINSIC FUNCTION FOR CHARACTER-TO-DIGIT ON THIS
019300*    COMPILER - A STRAIGHT EVALUATE IS THE SHOP'S USUAL WAY.
019400     EVALUATE WK-ONE-CHAR
019500         WHEN "0"  MOVE 0 TO WK-DIGIT-VAL
019600         WHEN "1"  MOVE 1 TO WK-DIGIT-VAL
019700         WHEN "2"  MOVE 2 TO WK-DIGIT-VAL
019800         WHEN "3"  MOVE 3 TO WK-DIGIT-VAL
019900         WHEN "4"  MOVE 4 TO WK-DIGIT-VAL
020000         WHEN "5"  MOVE 5 TO WK-DIGIT-VAL
020100         WHEN "6"  MOVE 6 TO WK-DIGIT-VAL
020200         WHEN "7"  MOVE 7 TO WK-DIGIT-VAL
020300         WHEN "8"  MOVE 8 TO WK-DIGIT-VAL
020400         WHEN "9"  MOVE 9 TO WK-DIGIT-VAL
020500         WHEN OTHER MOVE 0 TO WK-DIGIT-VAL
020600     END-EVALUATE.
020700 120-EXIT.
020800     EXIT.
020900
021000 200-SERIAL-TEST.
021100*    R2 - TWO ROOMS ARE SERIAL IFF THEIR NUMBERS DIFFER BY
021200*    EXACTLY ONE.  ZERO IS "NO ROOM NUMBER", NEVER SERIAL.
021300     MOVE "N" TO UT-RESULT-SW.
021400     IF UT-ROOM-NBR-1 = 0 OR UT-ROOM-NBR-2 = 0
021500         GO TO 200-EXIT
021600     END-IF.
021700     COMPUTE WK-ABS-DIFF = UT-ROOM-NBR-1 - UT-ROOM-NBR-2.
021800     IF WK-ABS-DIFF < 0
021900         COMPUTE WK-ABS-DIFF = 0 - WK-ABS-DIFF
022000     END-IF.
022100     IF WK-ABS-DIFF = 1
022200         MOVE "Y" TO UT-RESULT-SW
022300     END-IF.
022400 200-EXIT.
022500     EXIT.
022600
022700 300-OVERLAP-TEST.
022800*    R1 - HALF-OPEN INTERVALS [IN,OUT) OVERLAP IFF
022900*    A.IN < B.OUT AND B.IN < A.OUT.  BACK-TO-BACK (A.OUT = B.IN)
023000*    IS NOT A CONFLICT.  EACH ENDPOINT IS RESHAPED FROM DDMMYYYY
023100*    TO CCYYMMDD FIRST SO THE COMPARE WORKS ACROSS MONTH/YEAR
023200*    BOUNDARIES.
023300     MOVE UT-IVL-1-IN TO WK-CONV-IN.
023400     PERFORM 310-TO-COMPARABLE THRU 310-EXIT.
023500     MOVE WK-CONV-OUT TO WK-CMP-1-IN.
023600     MOVE UT-IVL-1-OUT TO WK-CONV-IN.
023700     PERFORM 310-TO-COMPARABLE THRU 310-EXIT.
023800     MOVE WK-CONV-OUT TO WK-CMP-1-OUT.
023900     MOVE UT-IVL-2-IN TO WK-CONV-IN.
024000     PERFORM 310-TO-COMPARABLE THRU 310-EXIT.
024100     MOVE WK-CONV-OUT TO WK-CMP-2-IN.
024200     MOVE UT-IVL-2-OUT TO WK-CONV-IN.
024300     PERFORM 310-TO-COMPARABLE THRU 310-EXIT.
024400     MOVE WK-CONV-OUT TO WK-CMP-2-OUT.
024500     MOVE "N" TO UT-RESULT-SW.
024600     IF WK-CMP-1-IN < WK-CMP-2-OUT AND
024700        WK-CMP-2-IN < WK-CMP-1-OUT
024800         MOVE "Y" TO UT-RESULT-SW
024900     END-IF.
025000 300-EXIT.
025100     EXIT.
025200
025300 310-TO-COMPARABLE.
025400     MOVE WK-CONV-IN-CCYY TO WK-CONV-OUT-CCYY.
025500     MOVE WK-CONV-IN-MM TO WK-CONV-OUT-MM.
025600     MOVE WK-CONV-IN-DD TO WK-CONV-OUT-DD.
025700 310-EXIT.
025800     EXIT.
025900
026000 400-AREA-ID.
026100*    ROOM NUMBERS 1-5 ARE AREA 1, 6-18 ARE AREA 2, EVERYTHING
026200*    ELSE HAS NO AREA (RETURNED AS ZERO).
026300     EVALUATE TRUE
026400         WHEN UT-ROOM-NBR-1 >= 1 AND UT-ROOM-NBR-1 <= 5
026500             MOVE 1 TO UT-RESULT-NBR
026600         WHEN UT-ROOM-NBR-1 >= 6 AND UT-ROOM-NBR-1 <= 18
026700             MOVE 2 TO UT-RESULT-NBR
026800         WHEN OTHER
026900             MOVE 0 TO UT-RESULT-NBR
027000     END-EVALUATE.
027100 400-EXIT.
027200     EXIT.
027300
027400 500-FIELD-TYPE-TEST.
027500*    THE OLD DESK SYSTEM USED SEVERAL SPELLINGS FOR THE CAMPING
027600*    PITCHES (FIELD, CAMP, PITCH).  THE DESK TERMINALS NOW ALL
027700*    SEND "FIELD" SO ONE CANONICAL CODE IS ALL THIS NEEDS.
027800     MOVE "N" TO UT-RESULT-SW.
027900     IF UT-ROOM-TYPE = "FIELD"
028000         MOVE "Y" TO UT-RESULT-SW
028100     END-IF.
028200 500-EXIT.
028300     EXIT.
028400
028500 600-NIGHTS-CALC.
028600*    WHOLE NIGHTS = CHECK-OUT MINUS CHECK-IN, IN DAYS.  EACH
028700*    ENDPOINT IS TURNED INTO AN EXACT GREGORIAN DAY NUMBER BY
028800*    610-CALC-JULIAN-DAY SO THE SUBTRACTION IS RIGHT ACROSS A
028810*    MONTH, YEAR OR LEAP-YEAR BOUNDARY.
028900     MOVE UT-IVL-1-IN TO WK-IN-YMD-R.
029000     MOVE UT-IVL-1-OUT TO WK-OUT-YMD-R.
029010     MOVE WK-IN-YYYY TO WK-JDN-YYYY.
029020     MOVE WK-IN-MM TO WK-JDN-MM.
029030     MOVE WK-IN-DD TO WK-JDN-DD.
029040     PERFORM 610-CALC-JULIAN-DAY THRU 610-EXIT.
029050     MOVE WK-JDN-RESULT TO WK-IN-JULIAN.
029060     MOVE WK-OUT-YYYY TO WK-JDN-YYYY.
029070     MOVE WK-OUT-MM TO WK-JDN-MM.
029080     MOVE WK-OUT-DD TO WK-JDN-DD.
029090     PERFORM 610-CALC-JULIAN-DAY THRU 610-EXIT.
029095     MOVE WK-JDN-RESULT TO WK-OUT-JULIAN.
029700     COMPUTE UT-RESULT-NBR = WK-OUT-JULIAN - WK-IN-JULIAN.
029800 600-EXIT.
029900     EXIT.
029910
029920* 610 - FLIEGEL/VAN FLANDERN GREGORIAN-TO-JULIAN-DAY-NUMBER
029930* CONVERSION.  EACH DIVISION IS ITS OWN COMPUTE SO THE TRUNCATION
029940* LANDS WHERE THE FORMULA NEEDS IT.  SHARED BY THE TWO ENDPOINT
029950* CALLS IN 600-NIGHTS-CALC.  REQ JL-1201.
029960 610-CALC-JULIAN-DAY.
029970     COMPUTE WK-JDN-A12 = (WK-JDN-MM - 14) / 12.
029980     COMPUTE WK-JDN-TERM1 =
029990             1461 * (WK-JDN-YYYY + 4800 + WK-JDN-A12) / 4.
030000     COMPUTE WK-JDN-TERM2 =
030010             367 * (WK-JDN-MM - 2 - 12 * WK-JDN-A12) / 12.
030020     COMPUTE WK-JDN-TERM3A =
030030             (WK-JDN-YYYY + 4900 + WK-JDN-A12) / 100.
030040     COMPUTE WK-JDN-TERM3 = 3 * WK-JDN-TERM3A / 4.
030050     COMPUTE WK-JDN-RESULT =
030060             WK-JDN-TERM1 + WK-JDN-TERM2 - WK-JDN-TERM3
030070             + WK-JDN-DD - 32075.
030080 610-EXIT.
030090     EXIT.
