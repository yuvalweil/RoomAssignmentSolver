000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMVALID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 18/03/93.
000600 DATE-COMPILED. 18/03/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE VALIDATOR STEP OF THE ROOM BOOKING
001300*          RUN.  IT REBUILDS THE RESERVATION CALENDAR STRAIGHT
001400*          FROM RMSOLVE'S ASSIGNED FILE, ONE INTERVAL AT A TIME,
001500*          AND ABENDS THE INSTANT TWO INTERVALS IN THE SAME ROOM
001600*          OVERLAP OR A DATE WILL NOT PARSE.  THIS IS THE SAME
001700*          OUT-OF-BALANCE PHILOSOPHY THIS SHOP USES ELSEWHERE -
001800*          A DOUBLE-BOOKED ROOM IS A BROKEN RUN, NOT A WARNING.
001900*
002000*          ONCE EVERY ROW HAS CLEARED THE HARD CHECK, A SECOND,
002100*          CHEAPER PASS LOOKS FOR THE TWO SOFT CONDITIONS RMDIAG
002200*          NEEDS TO EXPLAIN LATER - A FORCED ROOM THE SOLVER DID
002300*          NOT HONOUR, AND A FAMILY'S ROOMS OF ONE TYPE THAT DO
002400*          NOT SIT SIDE BY SIDE.  THESE ARE ONLY FLAGGED HERE -
002500*          RMDIAG DOES THE DEEPER WORK OF WORKING OUT WHY.
002600*
002700******************************************************************
002800
002900        INPUT FILE              -   ASSIGNED
003000
003100        OUTPUT FILE PRODUCED    -   WRKVIOL
003200
003300        DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG.
003700* 18/03/93 JRS  - ORIGINAL.  HARD CHECK ONLY - OVERLAP RE-SWEEP OF
003800*                 THE FINAL CALENDAR, ABEND ON ANY CONFLICT.
003900* 02/09/96 JRS  - ADDED THE FORCED-ROOM SOFT FLAG FOR THE NEW
004000*                 "HOLD MY USUAL ROOM" BOOKINGS.
004100* 19/05/97 JRS  - ADDED THE NON-SERIAL SOFT FLAG (300-SOFT-FLAG-
004200*                 RTN) SO A FAMILY SPLIT ACROSS NON-ADJACENT
004300*                 ROOMS OF ONE TYPE SHOWS UP BEFORE THE FRONT
004400*                 DESK DOES, NOT AFTER.
004500* 14/01/99 TGD  - Y2K.  210-VALIDATE-DATE NOW REJECTS A 2-DIGIT
004600*                 CENTURY BEFORE IT EVER REACHES THE OVERLAP TEST.
004700* 30/06/08 RLM  - WRKVIOL NOW CARRIES THE ASSIGNED-ROOM AND DATES
004800*                 ALONGSIDE THE FORCED ROOM SO RMDIAG DOES NOT
004900*                 HAVE TO RE-READ ASSIGNED FOR THEM.  REQ JL-2217.
005000* 09/08/26 RKM  - NEW SITE POLICY RUN - NO LAYOUT CHANGE, RE-
005100*                 COMPILED AGAINST THE WIDENED RMASSN COPYBOOK.
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT ASSIGNED
006600     ASSIGN TO UT-S-ASSIGN
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT WRKVIOL
007100     ASSIGN TO UT-S-WRKVIOL
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** ASSIGNED - RMSOLVE'S PLACED-BOOKING FILE.  THIS STEP DOES
008600****** NOT TRUST THAT RMSOLVE GOT IT RIGHT - IT REBUILDS THE
008700****** CALENDAR FROM SCRATCH AND RE-PROVES NO TWO ROWS COLLIDE.
008800 FD  ASSIGNED
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 80 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RM-ASSIGNED-REC.
009400 COPY RMASSN.
009500
009600****** WRKVIOL - QUICK SOFT-FLAG FILE.  SEE RMWVIOL'S REMARKS -
009700****** RMDIAG ONLY RUNS ITS EXPENSIVE EXPLAIN LOGIC AGAINST THE
009800****** (FAMILY, TYPE) PAIRS FLAGGED HERE.
009900 FD  WRKVIOL
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 80 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RM-WORK-VIOL-REC.
010500 COPY RMWVIOL.
010600
010700 WORKING-STORAGE SECTION.
010800 01  FILE-STATUS-CODES.
010900     05  OFCODE                  PIC X(2).
011000         88 CODE-WRITE    VALUE SPACES.
011100     05  FILLER                  PIC X(4).
011200
011300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011400     05  ASSIGNED-READ           PIC 9(5)  COMP.
011500     05  AWT-LOAD-SUB            PIC 9(5)  COMP.
011600     05  WS-SUB                  PIC 9(3)  COMP.
011700     05  SOFT-VIOL-COUNT         PIC 9(5)  COMP.
011800     05  FILLER                  PIC X(4).
011900
012000 01  FLAGS-AND-SWITCHES.
012100     05  MORE-ASSIGNED-SW         PIC X(1) VALUE "Y".
012200         88  NO-MORE-ASSIGNED        VALUE "N".
012300     05  CAL-TYPE-FOUND-SW        PIC X(1) VALUE "N".
012400         88  CAL-TYPE-WAS-FOUND      VALUE "Y".
012500     05  CAL-ROOM-FOUND-SW        PIC X(1) VALUE "N".
012600         88  CAL-ROOM-WAS-FOUND      VALUE "Y".
012700     05  OVERLAP-FOUND-SW         PIC X(1) VALUE "N".
012800         88  OVERLAP-WAS-FOUND       VALUE "Y".
012900     05  SWAP-MADE-SW             PIC X(1) VALUE "N".
013000         88  A-SWAP-WAS-MADE         VALUE "Y".
013100     05  FILLER                   PIC X(4).
013200
013300 01  PARA-NAME                   PIC X(32).
013400
013500* ASSIGNED-WORK-TABLE - THE WHOLE ASSIGNED FILE, LOADED ONCE SO
013600* BOTH THE HARD-CHECK PASS AND THE SOFT-FLAG PASS CAN WALK IT AS
013700* MANY TIMES AS THEY NEED WITHOUT RE-READING THE FILE.
013800 01  ASSIGNED-WORK-TABLE.
013900     05  AWT-COUNT                PIC 9(5)  COMP.
014000     05  AWT-ENTRY OCCURS 2000 TIMES
014100                          INDEXED BY AWT-IDX.
014200         10  AWT-FAMILY               PIC X(20).
014300         10  AWT-ROOM-TYPE            PIC X(10).
014400         10  AWT-ROOM                 PIC 9(4).
014500         10  AWT-CHECK-IN             PIC 9(8).
014600         10  AWT-CHECK-OUT            PIC 9(8).
014700         10  AWT-FORCED-ROOM          PIC 9(4).
014800     05  FILLER                   PIC X(4).
014900
015000* RESERVATION CALENDAR - SAME SHAPE AS RMSOLVE'S, BUT BUILT UP
015100* FROM SCRATCH HERE AS EACH ASSIGNED ROW IS PROVED FREE OF AN
015200* OVERLAP, INSTEAD OF BEING CHECKED AGAINST A PRE-BUILT ONE.
015300 COPY RMCAL.
015400
015500* DATE-BREAKDOWN WORK AREA - SAME WDA IDIOM RMEDIT USES IN
015600* 250-EDIT-BOOKING.  A RAW DDMMYYYY FIELD IS NOT NUMERICALLY IN
015700* DD/MM/CCYY ORDER, SO EACH PART IS PULLED OUT AND RANGE-CHECKED
015800* ON ITS OWN.
015900 01  WORK-DATE-AREA.
016000     05  WDA-CHECK-IN             PIC 9(8).
016100     05  WDA-CHECK-IN-R REDEFINES WDA-CHECK-IN.
016200         10  WDA-IN-DD                PIC 9(2).
016300         10  WDA-IN-MM                PIC 9(2).
016400         10  WDA-IN-CCYY              PIC 9(4).
016500     05  WDA-CHECK-OUT            PIC 9(8).
016600     05  WDA-CHECK-OUT-R REDEFINES WDA-CHECK-OUT.
016700         10  WDA-OUT-DD               PIC 9(2).
016800         10  WDA-OUT-MM               PIC 9(2).
016900         10  WDA-OUT-CCYY             PIC 9(4).
017000     05  FILLER                   PIC X(4).
017100
017200* SERIAL-CHECK TABLE - ONE ENTRY PER ASSIGNED ROW, KEYED SO A
017300* SORT GROUPS EVERY (FAMILY, TYPE) TOGETHER WITH ITS ROOMS IN
017400* ASCENDING ORDER.  THE ENTRY IS THE KEY - NO PAYLOAD NEEDED
017500* BEYOND IT, SO SCT-SORT-KEY-R REDEFINES THE WHOLE ROW.
017600 01  SERIAL-CHECK-TABLE.
017700     05  SCT-COUNT                PIC 9(5)  COMP.
017800     05  SCT-ENTRY OCCURS 2000 TIMES
017900                          INDEXED BY SCT-IDX.
018000         10  SCT-FAMILY               PIC X(20).
018100         10  SCT-ROOM-TYPE            PIC X(10).
018200         10  SCT-ROOM                 PIC 9(4).
018300     05  SCT-SORT-KEY-R REDEFINES SCT-ENTRY OCCURS 2000 TIMES
018400                          INDEXED BY SCT-SK-IDX.
018500         10  SCT-SORT-KEY             PIC X(34).
018600     05  FILLER                   PIC X(4).
018700
018800 01  SCT-SWAP-AREA.
018900     05  SCT-SWAP-KEY             PIC X(34).
019000     05  FILLER                   PIC X(4).
019100
019200* LOCAL COPY OF RMUTIL'S CALL-PARM LAYOUT - ONE WORKING AREA
019300* COVERS ALL THREE FUNCTIONS THIS PROGRAM DRIVES (OVERLAP,
019400* SERIAL), THE FUNCTION CODE IS SET FRESH BEFORE EACH CALL.
019500 01  RM-UTIL-PARMS.
019600     05  UT-FUNCTION-CODE         PIC X(2).
019700     05  UT-ROOM-LABEL            PIC X(10).
019800     05  UT-ROOM-TYPE             PIC X(10).
019900     05  UT-ROOM-NBR-1            PIC 9(4).
020000     05  UT-ROOM-NBR-2            PIC 9(4).
020100     05  UT-IVL-1-IN              PIC 9(8).
020200     05  UT-IVL-1-OUT             PIC 9(8).
020300     05  UT-IVL-2-IN              PIC 9(8).
020400     05  UT-IVL-2-OUT             PIC 9(8).
020500     05  UT-RESULT-NBR            PIC 9(4).
020600     05  UT-RESULT-SW             PIC X(1).
020700         88  UT-RESULT-TRUE          VALUE "Y".
020800         88  UT-RESULT-FALSE         VALUE "N".
020900     05  UT-RETURN-CD             PIC S9(4) COMP.
021000     05  FILLER                   PIC X(4).
021100
021200* SMALL SCRATCH KEYS SHARED BY THE TABLE-LOOKUP PARAGRAPHS BELOW.
021300 01  LOOKUP-KEYS.
021400     05  LKY-TYPE-CODE            PIC X(10).
021500     05  LKY-ROOM-NBR             PIC 9(4)  COMP.
021600     05  FILLER                   PIC X(4).
021700
021800 01  WRKVIOL-BUILD-AREA.
021900     05  WVB-ROOM                 PIC 9(4)  COMP.
022000     05  WVB-FORCED               PIC 9(4)  COMP.
022100     05  FILLER                   PIC X(4).
022200
022300 COPY RMABEND.
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 100-LOAD-ASSIGNED THRU 100-EXIT
022800             UNTIL NO-MORE-ASSIGNED.
022900     PERFORM 200-HARD-CHECK THRU 200-EXIT.
023000     PERFORM 300-SOFT-FLAG-RTN THRU 300-EXIT.
023100     PERFORM 999-CLEANUP THRU 999-EXIT.
023200     MOVE +0 TO RETURN-CODE.
023300     GOBACK.
023400
023500* HOUSEKEEPING OPENS THE FILES AND PRIMES THE FIRST ASSIGNED ROW -
023600* SAME PRIMING-READ SHAPE EVERY STEP OF THIS RUN USES.
023700 000-HOUSEKEEPING.
023800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023900     DISPLAY "******** BEGIN JOB RMVALID ********".
024000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024100     MOVE ZERO TO AWT-COUNT.
024200     MOVE ZERO TO RMCAL-TYPE-COUNT.
024300     MOVE "Y" TO MORE-ASSIGNED-SW.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500     PERFORM 900-READ-ASSIGNED THRU 900-EXIT.
024600 000-EXIT.
024700     EXIT.
024800
024900 100-LOAD-ASSIGNED.
025000     MOVE "100-LOAD-ASSIGNED" TO PARA-NAME.
025100     ADD +1 TO ASSIGNED-READ.
025200     ADD +1 TO AWT-COUNT.
025300     SET AWT-IDX TO AWT-COUNT.
025400     MOVE AS-FAMILY TO AWT-FAMILY(AWT-IDX).
025500     MOVE AS-ROOM-TYPE TO AWT-ROOM-TYPE(AWT-IDX).
025600     MOVE AS-ROOM TO AWT-ROOM(AWT-IDX).
025700     MOVE AS-CHECK-IN TO AWT-CHECK-IN(AWT-IDX).
025800     MOVE AS-CHECK-OUT TO AWT-CHECK-OUT(AWT-IDX).
025900     MOVE AS-FORCED-ROOM TO AWT-FORCED-ROOM(AWT-IDX).
026000     PERFORM 900-READ-ASSIGNED THRU 900-EXIT.
026100 100-EXIT.
026200     EXIT.
026300
026400* 200 DRIVES 220-REBUILD-CAL OVER EVERY LOADED ROW IN FILE ORDER -
026500* RMASSN ITSELF CARRIES NO GUARANTEED ORDER, BUT THE HARD CHECK
026600* DOES NOT NEED ONE; AN OVERLAP IS AN OVERLAP REGARDLESS OF WHICH
026700* OF THE TWO ROWS IS PROCESSED FIRST.
026800 200-HARD-CHECK.
026900     MOVE "200-HARD-CHECK" TO PARA-NAME.
027000     IF AWT-COUNT = 0
027100         GO TO 200-EXIT
027200     END-IF.
027300     PERFORM 220-REBUILD-CAL THRU 220-EXIT
027400         VARYING WS-SUB FROM 1 BY 1
027500         UNTIL WS-SUB > AWT-COUNT.
027600 200-EXIT.
027700     EXIT.
027800
027900 210-VALIDATE-DATE.
028000*    UNPARSEABLE DATE ON AN ASSIGNED ROW IS A HARD FAILURE - IT
028100*    CAN ONLY MEAN THE UPSTREAM STEPS WROTE A BROKEN RECORD.
028110*    THE CCYY < 1900 TEST CATCHES A 2-DIGIT YEAR THAT SLIPPED
028120*    INTO THE 4-DIGIT CCYY FIELD WITHOUT THE CENTURY DIGITS
028130*    (E.G. "99" LEFT AS 0099) - SAME FAILURE MODE THE Y2K
028140*    REWORK WAS WRITTEN TO CATCH.
028200     MOVE AWT-CHECK-IN(WS-SUB) TO WDA-CHECK-IN.
028300     MOVE AWT-CHECK-OUT(WS-SUB) TO WDA-CHECK-OUT.
028400     IF WDA-IN-DD < 1 OR WDA-IN-DD > 31 OR WDA-IN-MM < 1
028500        OR WDA-IN-MM > 12 OR WDA-OUT-DD < 1
028600        OR WDA-OUT-DD > 31 OR WDA-OUT-MM < 1
028700        OR WDA-OUT-MM > 12
028710        OR WDA-IN-CCYY < 1900 OR WDA-OUT-CCYY < 1900
028800         MOVE "210-VALIDATE-DATE" TO AB-PARA-NAME
028900         MOVE "UNPARSEABLE CHECK-IN OR CHECK-OUT DATE"
029000             TO AB-REASON
029100         MOVE AWT-FAMILY(WS-SUB) TO AB-EXPECTED-VAL
029200         MOVE AWT-ROOM-TYPE(WS-SUB) TO AB-ACTUAL-VAL
029300         WRITE SYSOUT-REC FROM RM-ABEND-REC
029400         GO TO 1000-ABEND-RTN
029500     END-IF.
029600 210-EXIT.
029700     EXIT.
029800
029900* 220/225/230/235/240/245/250 - THE CALENDAR-BUILD ITSELF.  225
030000* FINDS OR CREATES THE (TYPE, ROOM) CELL AS IT IS FIRST SEEN (THE
030100* CATALOG IS NOT AN INPUT TO THIS STEP, SO THE SET OF ROOMS IS
030200* WHATEVER ASSIGNED ACTUALLY MENTIONS); 240 PROVES THE NEW
030300* INTERVAL CLEAR OF EVERY INTERVAL ALREADY ON FILE FOR THAT ROOM
030400* BEFORE 250 ADDS IT - THE SAME RESERVE-AFTER-CHECK ORDER AS
030500* RMSOLVE'S 510/520, EXCEPT HERE A CONFLICT ABENDS INSTEAD OF
030600* MOVING ON TO THE NEXT CANDIDATE.
030700 220-REBUILD-CAL.
030800     MOVE "220-REBUILD-CAL" TO PARA-NAME.
030900     PERFORM 210-VALIDATE-DATE THRU 210-EXIT.
031000     MOVE AWT-ROOM-TYPE(WS-SUB) TO LKY-TYPE-CODE.
031100     MOVE AWT-ROOM(WS-SUB) TO LKY-ROOM-NBR.
031200     PERFORM 225-FIND-OR-ADD-TYPE THRU 225-EXIT.
031300     PERFORM 230-FIND-OR-ADD-ROOM THRU 230-EXIT.
031400     MOVE "N" TO OVERLAP-FOUND-SW.
031500     PERFORM 240-CHECK-OVERLAP THRU 240-EXIT
031600         VARYING RMCAL-IVL-IDX FROM 1 BY 1
031700         UNTIL RMCAL-IVL-IDX >
031800               RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
031900         OR OVERLAP-WAS-FOUND.
032000     IF OVERLAP-WAS-FOUND
032100         MOVE "220-REBUILD-CAL" TO AB-PARA-NAME
032200         MOVE "ASSIGNED ROWS OVERLAP IN THE SAME ROOM"
032300             TO AB-REASON
032400         MOVE AWT-FAMILY(WS-SUB) TO AB-EXPECTED-VAL
032500         MOVE LKY-TYPE-CODE TO AB-ACTUAL-VAL
032600         WRITE SYSOUT-REC FROM RM-ABEND-REC
032700         GO TO 1000-ABEND-RTN
032800     END-IF.
032900     PERFORM 250-RESERVE-INTERVAL THRU 250-EXIT.
033000 220-EXIT.
033100     EXIT.
033200
033300 225-FIND-OR-ADD-TYPE.
033400     MOVE "N" TO CAL-TYPE-FOUND-SW.
033500     IF RMCAL-TYPE-COUNT > 0
033600         PERFORM 226-CHECK-ONE-TYPE THRU 226-EXIT
033700             VARYING RMCAL-TYPE-IDX FROM 1 BY 1
033800             UNTIL RMCAL-TYPE-IDX > RMCAL-TYPE-COUNT
033900             OR CAL-TYPE-WAS-FOUND
034000     END-IF.
034100     IF NOT CAL-TYPE-WAS-FOUND
034200         ADD +1 TO RMCAL-TYPE-COUNT
034300         SET RMCAL-TYPE-IDX TO RMCAL-TYPE-COUNT
034400         MOVE LKY-TYPE-CODE TO RMCAL-TYPE-CODE(RMCAL-TYPE-IDX)
034500         MOVE ZERO TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
034600     END-IF.
034700 225-EXIT.
034800     EXIT.
034900
035000 226-CHECK-ONE-TYPE.
035100     IF RMCAL-TYPE-CODE(RMCAL-TYPE-IDX) = LKY-TYPE-CODE
035200         MOVE "Y" TO CAL-TYPE-FOUND-SW
035300     END-IF.
035400 226-EXIT.
035500     EXIT.
035600
035700 230-FIND-OR-ADD-ROOM.
035800     MOVE "N" TO CAL-ROOM-FOUND-SW.
035900     IF RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX) > 0
036000         PERFORM 231-CHECK-ONE-ROOM THRU 231-EXIT
036100             VARYING RMCAL-ROOM-IDX FROM 1 BY 1
036200             UNTIL RMCAL-ROOM-IDX >
036300                   RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
036400             OR CAL-ROOM-WAS-FOUND
036500     END-IF.
036600     IF NOT CAL-ROOM-WAS-FOUND
036700         ADD +1 TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
036800         SET RMCAL-ROOM-IDX TO RMCAL-ROOM-COUNT(RMCAL-TYPE-IDX)
036900         MOVE LKY-ROOM-NBR
037000             TO RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
037100         MOVE ZERO
037200             TO RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
037300     END-IF.
037400 230-EXIT.
037500     EXIT.
037600
037700 231-CHECK-ONE-ROOM.
037800     IF RMCAL-ROOM-NBR(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX)
037900             = LKY-ROOM-NBR
038000         MOVE "Y" TO CAL-ROOM-FOUND-SW
038100     END-IF.
038200 231-EXIT.
038300     EXIT.
038400
038500 240-CHECK-OVERLAP.
038600     MOVE "OV" TO UT-FUNCTION-CODE.
038700     MOVE AWT-CHECK-IN(WS-SUB) TO UT-IVL-1-IN.
038800     MOVE AWT-CHECK-OUT(WS-SUB) TO UT-IVL-1-OUT.
038900     MOVE RMCAL-IVL-IN(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
039000         RMCAL-IVL-IDX) TO UT-IVL-2-IN.
039100     MOVE RMCAL-IVL-OUT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
039200         RMCAL-IVL-IDX) TO UT-IVL-2-OUT.
039300     CALL "RMUTIL" USING RM-UTIL-PARMS.
039400     IF UT-RESULT-TRUE
039500         MOVE "Y" TO OVERLAP-FOUND-SW
039600     END-IF.
039700 240-EXIT.
039800     EXIT.
039900
040000 250-RESERVE-INTERVAL.
040100     ADD +1 TO RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
040200     SET RMCAL-IVL-IDX TO
040300         RMCAL-IVL-COUNT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX).
040400     MOVE AWT-CHECK-IN(WS-SUB)
040500         TO RMCAL-IVL-IN(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
040600         RMCAL-IVL-IDX).
040700     MOVE AWT-CHECK-OUT(WS-SUB)
040800         TO RMCAL-IVL-OUT(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
040900         RMCAL-IVL-IDX).
041000     MOVE AWT-FAMILY(WS-SUB)
041100         TO RMCAL-IVL-FAMILY(RMCAL-TYPE-IDX, RMCAL-ROOM-IDX,
041200         RMCAL-IVL-IDX).
041300 250-EXIT.
041400     EXIT.
041500
041600* 300/310/320/321/322/323/330/331/332 - THE SOFT-FLAG PASS.  310
041700* IS A STRAIGHT SCAN FOR FORCED-NOT-MET; 320-323 SORT A SEPARATE
041800* KEY TABLE SO EVERY (FAMILY, TYPE) GROUP'S ROOMS COME OUT
041900* TOGETHER IN ASCENDING ORDER; 330-332 WALK THAT SORTED TABLE
042000* LOOKING FOR A GROUP WHOSE ROOMS ARE NOT PAIRWISE SERIAL.
042100 300-SOFT-FLAG-RTN.
042200     MOVE "300-SOFT-FLAG-RTN" TO PARA-NAME.
042300     IF AWT-COUNT = 0
042400         GO TO 300-EXIT
042500     END-IF.
042600     PERFORM 310-FLAG-FORCED THRU 310-EXIT
042700         VARYING WS-SUB FROM 1 BY 1
042800         UNTIL WS-SUB > AWT-COUNT.
042900     PERFORM 320-LOAD-SERIAL-KEYS THRU 320-EXIT.
043000     PERFORM 321-SORT-SERIAL-KEYS THRU 321-EXIT.
043100     PERFORM 330-SCAN-SERIAL-GROUPS THRU 330-EXIT.
043200 300-EXIT.
043300     EXIT.
043400
043500 310-FLAG-FORCED.
043600     IF AWT-FORCED-ROOM(WS-SUB) NOT = 0
043700         AND AWT-FORCED-ROOM(WS-SUB) NOT = AWT-ROOM(WS-SUB)
043800         MOVE "FORCEDNOT" TO WV-KIND
043900         MOVE AWT-FAMILY(WS-SUB) TO WV-FAMILY
044000         MOVE AWT-ROOM-TYPE(WS-SUB) TO WV-ROOM-TYPE
044100         MOVE AWT-FORCED-ROOM(WS-SUB) TO WVB-FORCED
044200         MOVE AWT-ROOM(WS-SUB) TO WVB-ROOM
044300         MOVE AWT-CHECK-IN(WS-SUB) TO WV-CHECK-IN
044400         MOVE AWT-CHECK-OUT(WS-SUB) TO WV-CHECK-OUT
044500         PERFORM 380-WRITE-WRKVIOL-REC THRU 380-EXIT
044600     END-IF.
044700 310-EXIT.
044800     EXIT.
044900
045000 320-LOAD-SERIAL-KEYS.
045100     MOVE ZERO TO SCT-COUNT.
045200     PERFORM 325-LOAD-ONE-KEY THRU 325-EXIT
045300         VARYING WS-SUB FROM 1 BY 1
045400         UNTIL WS-SUB > AWT-COUNT.
045500 320-EXIT.
045600     EXIT.
045700
045800 325-LOAD-ONE-KEY.
045900     ADD +1 TO SCT-COUNT.
046000     SET SCT-IDX TO SCT-COUNT.
046100     MOVE AWT-FAMILY(WS-SUB) TO SCT-FAMILY(SCT-IDX).
046200     MOVE AWT-ROOM-TYPE(WS-SUB) TO SCT-ROOM-TYPE(SCT-IDX).
046300     MOVE AWT-ROOM(WS-SUB) TO SCT-ROOM(SCT-IDX).
046400 325-EXIT.
046500     EXIT.
046600
046700* SAME BUBBLE-SORT-ON-A-STRING-KEY IDIOM AS RMEDIT/RMSOLVE'S ROOM
046800* TABLES - THE WHOLE ENTRY IS THE KEY HERE, SO THE SORT ALONE
046900* GROUPS AND ORDERS EVERYTHING THIS PASS NEEDS.
047000 321-SORT-SERIAL-KEYS.
047100     IF SCT-COUNT < 2
047200         GO TO 321-EXIT
047300     END-IF.
047400     MOVE "Y" TO SWAP-MADE-SW.
047500     PERFORM 322-BUBBLE-PASS THRU 322-EXIT
047600         UNTIL NOT A-SWAP-WAS-MADE.
047700 321-EXIT.
047800     EXIT.
047900
048000 322-BUBBLE-PASS.
048100     MOVE "N" TO SWAP-MADE-SW.
048200     PERFORM 323-COMPARE-ADJACENT THRU 323-EXIT
048300         VARYING WS-SUB FROM 1 BY 1
048400         UNTIL WS-SUB > SCT-COUNT - 1.
048500 322-EXIT.
048600     EXIT.
048700
048800 323-COMPARE-ADJACENT.
048900     SET SCT-SK-IDX TO WS-SUB.
049000     IF SCT-SORT-KEY(SCT-SK-IDX) > SCT-SORT-KEY(SCT-SK-IDX + 1)
049100         MOVE SCT-SORT-KEY(SCT-SK-IDX) TO SCT-SWAP-KEY
049200         MOVE SCT-SORT-KEY(SCT-SK-IDX + 1)
049300             TO SCT-SORT-KEY(SCT-SK-IDX)
049400         MOVE SCT-SWAP-KEY TO SCT-SORT-KEY(SCT-SK-IDX + 1)
049500         MOVE "Y" TO SWAP-MADE-SW
049600     END-IF.
049700 323-EXIT.
049800     EXIT.
049900 
050000 330-SCAN-SERIAL-GROUPS.
050100     IF SCT-COUNT < 2
050200         GO TO 330-EXIT
050300     END-IF.
050400     SET SCT-IDX TO 2.
050500     PERFORM 331-CHECK-ONE-ROW THRU 331-EXIT
050600         UNTIL SCT-IDX > SCT-COUNT.
050700 330-EXIT.
050800     EXIT.
050900
051000 331-CHECK-ONE-ROW.
051100     SET SCT-SK-IDX TO SCT-IDX.
051200     IF SCT-FAMILY(SCT-SK-IDX) = SCT-FAMILY(SCT-SK-IDX - 1)
051300         AND SCT-ROOM-TYPE(SCT-SK-IDX)
051400             = SCT-ROOM-TYPE(SCT-SK-IDX - 1)
051500         PERFORM 332-TEST-SERIAL-PAIR THRU 332-EXIT
051600     END-IF.
051700     SET SCT-IDX UP BY 1.
051800 331-EXIT.
051900     EXIT.
052000
052100 332-TEST-SERIAL-PAIR.
052200     MOVE "ST" TO UT-FUNCTION-CODE.
052300     MOVE SCT-ROOM(SCT-SK-IDX - 1) TO UT-ROOM-NBR-1.
052400     MOVE SCT-ROOM(SCT-SK-IDX) TO UT-ROOM-NBR-2.
052500     CALL "RMUTIL" USING RM-UTIL-PARMS.
052600     IF UT-RESULT-FALSE
052700         MOVE "NONSERIAL" TO WV-KIND
052800         MOVE SCT-FAMILY(SCT-SK-IDX) TO WV-FAMILY
052900         MOVE SCT-ROOM-TYPE(SCT-SK-IDX) TO WV-ROOM-TYPE
053000         MOVE ZERO TO WVB-FORCED
053100         MOVE SCT-ROOM(SCT-SK-IDX) TO WVB-ROOM
053200         MOVE ZERO TO WV-CHECK-IN
053300         MOVE ZERO TO WV-CHECK-OUT
053400         PERFORM 380-WRITE-WRKVIOL-REC THRU 380-EXIT
053500     END-IF.
053600 332-EXIT.
053700     EXIT.
053800
053900 380-WRITE-WRKVIOL-REC.
054000     MOVE WVB-FORCED TO WV-FORCED-ROOM.
054100     MOVE WVB-ROOM TO WV-ASSIGNED-ROOM.
054200     WRITE RM-WORK-VIOL-REC.
054300     ADD +1 TO SOFT-VIOL-COUNT.
054400 380-EXIT.
054500     EXIT.
054600
054700 800-OPEN-FILES.
054800     MOVE "800-OPEN-FILES" TO PARA-NAME.
054900     OPEN INPUT ASSIGNED.
055000     OPEN OUTPUT WRKVIOL, SYSOUT.
055100 800-EXIT.
055200     EXIT.
055300
055400 850-CLOSE-FILES.
055500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
055600     CLOSE ASSIGNED, WRKVIOL, SYSOUT.
055700 850-EXIT.
055800     EXIT.
055900
056000 900-READ-ASSIGNED.
056100     READ ASSIGNED
056200         AT END MOVE "N" TO MORE-ASSIGNED-SW
056300     END-READ.
056400 900-EXIT.
056500     EXIT.
056600
056700 999-CLEANUP.
056800     MOVE "999-CLEANUP" TO PARA-NAME.
056900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
057000     DISPLAY "ASSIGNED ROWS READ    - " ASSIGNED-READ.
057100     DISPLAY "SOFT VIOLATIONS FLAGGED - " SOFT-VIOL-COUNT.
057200     DISPLAY "******** END JOB RMVALID ********".
057300 999-EXIT.
057400     EXIT.
057500
057600* SHOP STANDARD ABEND TAIL - DIVIDE BY ZERO FORCES THE STEP TO
057700* SHOW ABENDED IN THE JOB LOG EVEN THOUGH THE ABEND LINE IS
057800* ALREADY ON SYSOUT.
057900 1000-ABEND-RTN.
058000     CLOSE ASSIGNED, WRKVIOL, SYSOUT.
058100     COMPUTE AB-ZERO-VAL = AB-ONE-VAL / AB-ZERO-VAL.
058200     GOBACK.
