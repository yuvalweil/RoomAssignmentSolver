000100******************************************************************
000200* RMWVIOL  -  WORK-VIOLATION-FLAG RECORD LAYOUT
000300*             RMVALID'S SOFT-CHECK FLAGS, PASSED FORWARD TO
000400*             RMDIAG FOR THE FULL "WHY" WRITE-UP.  80 BYTES,
000500*             JOB-STEP WORK FILE ONLY - NOT ONE OF THE SPEC'D
000600*             CATALOG OR REPORT FILES.
000700******************************************************************
000800* CHANGE LOG.
000900* 04/11/96 JRS  - ORIGINAL LAYOUT, SPLIT THE QUICK HARD/SOFT PASS
001000*                 (RMVALID) FROM THE SLOW EXPLAIN PASS (RMDIAG)
001100*                 SO THE BIPARTITE MATCHING CODE ONLY RUNS WHEN
001200*                 THERE IS SOMETHING TO EXPLAIN.
001300******************************************************************
001400 01  RM-WORK-VIOL-REC.
001500     05  WV-KIND                  PIC X(10).
001600         88  WV-NON-SERIAL            VALUE "NONSERIAL".
001700         88  WV-FORCED-NOT-MET        VALUE "FORCEDNOT".
001800     05  WV-FAMILY                PIC X(20).
001900     05  WV-ROOM-TYPE             PIC X(10).
002000     05  WV-FORCED-ROOM           PIC 9(4).
002100     05  WV-ASSIGNED-ROOM         PIC 9(4).
002200     05  WV-CHECK-IN              PIC 9(8).
002300     05  WV-CHECK-OUT             PIC 9(8).
002400     05  FILLER                   PIC X(16).
